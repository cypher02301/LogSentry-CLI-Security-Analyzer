000100******************************************************************
000200* SISTEMA         - SILOG - SISTEMA DE ANALISE DE LOG SEGURANCA *
000300******************************************************************
000400* BOOK DO ARQUIVO DE SAIDA  - DETFILE          - LRECL 185 BYTES*
000500******************************************************************
000600* NOME DO BOOK    - LSECO010 - DETALHE DE DETECCAO DE AMEACA    *
000700******************************************************************
000800* REG-DETFILE     - PIC X(185)       - REG. TOTAL DO ARQUIVO    *
000900******************************************************************
001000* REG-DETALHE     - PIC X(185)       - NIVEL 01                 *
001100* DET-LINE-NO     - PIC 9(007)       - NUMERO DA LINHA DE LOG   *
001200* DET-RULE-NAME   - PIC X(024)       - IDENTIFICADOR DA REGRA   *
001300* DET-SEVERITY    - PIC X(008)       - LOW/MEDIUM/HIGH/CRITICAL *
001400* DET-CATEGORY    - PIC X(020)       - CATEGORIA DA REGRA       *
001500* DET-DESC        - PIC X(040)       - DESCRICAO DA REGRA       *
001600* DET-MATCH-TEXT  - PIC X(060)       - TRECHO CASADO (60 BYTES) *
001700* DET-CONFIDENCE  - PIC 9V99         - CONFIANCA DA DETECCAO    *
001800* DET-TIMESTAMP   - PIC X(019)       - DATA/HORA NORMALIZADA    *
001900* FILLER          - PIC X(004)       - AREA LIVRE               *
002000******************************************************************
002100*
002200 01          REG-DETALHE.
002300   03        DET-LINE-NO     PIC     9(007).
002400   03        DET-RULE-NAME   PIC     X(024).
002500   03        DET-SEVERITY    PIC     X(008).
002600   03        DET-CATEGORY    PIC     X(020).
002700   03        DET-DESC        PIC     X(040).
002800   03        DET-MATCH-TEXT  PIC     X(060).
002900   03        DET-CONFIDENCE  PIC     9V99.
003000   03        DET-TIMESTAMP   PIC     X(019).
003100   03        FILLER          PIC     X(004).
003200*
003300******************************************************************
003400* FIM DO BOOK DO ARQUIVO DE SAIDA        SEQ. - OUTPUT - DETFILE *
003500******************************************************************
