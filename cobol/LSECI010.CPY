000100******************************************************************
000200* SISTEMA         - SILOG - SISTEMA DE ANALISE DE LOG SEGURANCA *
000300******************************************************************
000400* BOOK DO ARQUIVO DE ENTRADA - LOGFILE         - LRECL 256 BYTES*
000500******************************************************************
000600* NOME DO BOOK    - LSECI010 - LOG BRUTO DE SEGURANCA A ANALISAR*
000700******************************************************************
000800* REG-LOGFILE     - PIC X(256)       - LINHA BRUTA DO LOG       *
000900******************************************************************
001000* OBS..........: O REGISTRO E TRATADO COMO AREA OPACA, SEM      *
001100*                QUEBRA EM CAMPOS - A CLASSIFICACAO DO FORMATO  *
001200*                E FEITA PELA SUB-ROTINA LSECSB02 EM TEMPO DE   *
001300*                EXECUCAO, LINHA A LINHA.                      *
001400******************************************************************
001500*
001600 01          REG-LOGFILE     PIC     X(256).
001700*
001800******************************************************************
001900* FIM DO BOOK DO ARQUIVO DE ENTRADA      SEQ. - INPUT - LOGFILE  *
002000******************************************************************
