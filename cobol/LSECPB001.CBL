000100*****************************************************************
000200 IDENTIFICATION              DIVISION.
000300*****************************************************************
000400*
000500 PROGRAM-ID.                 LSECPB001.
000600 AUTHOR.                     ULISSES SOUZA.
000700 INSTALLATION.               CENTRO DE PROCESSAMENTO DE DADOS.
000800 DATE-WRITTEN.               01/04/2014.
000900 DATE-COMPILED.
001000 SECURITY.                   CONFIDENCIAL.
001100*
001200*****************************************************************
001300* SISTEMA......: SILOG - SISTEMA DE ANALISE DE LOG DE SEGURANCA *
001400*****************************************************************
001500* ANALISTA.....: ULISSES SOUZA                                  *
001600* LINGUAGEM....: COBOL/BATCH (PROGRAMA PRINCIPAL)                *
001700* PROGRAMADOR..: ULISSES SOUZA                                  *
001800* DATA.........: 01/04/2014                                     *
001900*****************************************************************
002000* OBJETIVO.....: LER O ARQUIVO LOGFILE LINHA A LINHA, CHAMAR A  *
002100*   SUB-ROTINA DE CLASSIFICACAO (LSECSB02) E O MOTOR DE REGRAS  *
002200*   (LSECSB01), GRAVAR O DETALHE DE CADA DETECCAO NO DETFILE,   *
002300*   ACUMULAR ESTATISTICA DE ORIGEM IP E LINHA DO TEMPO, CALCULAR*
002400*   O SCORE DE RISCO DA ANALISE E EMITIR O RELATORIO RPTFILE.   *
002500*****************************************************************
002600*
002700*-----------------------------------------------------------------
002800*        HISTORICO DE MANUTENCAO
002900*-----------------------------------------------------------------
003000* 01/04/2014  USO  CH00298  VERSAO INICIAL DO PROGRAMA - ESQUELETOCH00298 
003100*                           DE LEITURA DO LOGFILE, SEM CHAMADA A  CH00298 
003200*                           SUB-ROTINAS.                          CH00298 
003300* 09/06/2014  USO  CH00340  INCLUSAO DA CHAMADA A LSECSB02 PARA   CH00340 
003400*                           CLASSIFICACAO DO FORMATO DE CADA LINHACH00340 
003500* 12/06/2014  USO  CH00343  INCLUSAO DA CHAMADA A LSECSB01 (MOTOR CH00343 
003600*                           DE REGRAS) E GRAVACAO DO ARQUIVO      CH00343 
003700*                           DETFILE.                              CH00343 
003800* 25/08/2014  USO  CH00392  INCLUSAO DAS TABELAS DE ESTATISTICA   CH00392 
003900*                           POR IP E DA LINHA DO TEMPO POR HORA.  CH00392 
004000* 12/11/1996  JRC  CH00515  CORRECAO DO CALCULO DO SCORE DE RISCO CH00515 
004100*                           QUANDO NAO HA DETECCOES NA ANALISE    CH00515 
004200*                           (SCORE DEVE FICAR ZERO).              CH00515 
004300* 03/05/1998  MSA  CH00580  REVISAO GERAL DA ORDENACAO DOS TOP-   CH00580 
004400*                           THREATS E TOP-IPS DO RELATORIO.       CH00580 
004500* 19/01/1999  MSA  CH00604  AJUSTE ANO 2000 (Y2K) - CHAVE DA LINHACH00604 
004600*                           DO TEMPO PASSA A GRAVAR O ANO COM 4   CH00604 
004700*                           DIGITOS (YYYY-MM-DD HH).              CH00604 
004800* 11/07/2001  PCA  CH00656  INCLUSAO DO SWITCH UPSI-0 PARA FILTRO CH00656 
004900*                           DE SEVERIDADE BAIXA (LOW) NO RELATORIOCH00656 
005000* 14/02/2002  PCA  CH00668  REVISAO DA ASSOCIACAO DE DETECCOES COMCH00668 
005100*                           O IP DE ORIGEM (CAMPO IP-DET-COUNT).  CH00668 
005200* 30/10/2009  RGM  CH00761  REVISAO GERAL DOS CONTADORES E DO     CH00761 
005300*                           LAYOUT DO RELATORIO RPTFILE.          CH00761 
005400* 06/10/2014  USO  CH00824  REVISAO FINAL E TESTES DE INTEGRACAO  CH00824 
005500*                           COM LSECSB01 E LSECSB02.              CH00824 
005510* 22/01/2026  RSF  CH00922  REVISAO DA ASSOCIACAO DE              CH00922 
005520*                           DETECCOES COM IP - PASSA A PROCURAR   CH00922 
005530*                           QUALQUER IPV4 DO TRECHO CASADO NA     CH00922 
005540*                           TABELA, NAO SO O IP DA PROPRIA LINHA. CH00922 
005550* 23/01/2026  RSF  CH00925  CALL DE LSECSB01/LSECSB02 PASSA A     CH00925 
005560*                           USAR CODOPE/CODRET; CANCELA COM       CH00925 
005570*                           0998-00-ABEND-SUB SE CODRET <> 00.    CH00925 
005600*-----------------------------------------------------------------
005700*
005800*****************************************************************
005900 ENVIRONMENT                 DIVISION.
006000*****************************************************************
006100 CONFIGURATION               SECTION.
006200*****************************************************************
006300 SPECIAL-NAMES.
006400     C01 IS TOP-OF-FORM
006500     UPSI-0  ON  STATUS    IS  SEV-FILTRO-LIGADO
006600             OFF STATUS    IS  SEV-FILTRO-DESLIGADO.
006700*****************************************************************
006800 INPUT-OUTPUT                SECTION.
006900*****************************************************************
007000 FILE-CONTROL.
007100*****************************************************************
007200* INPUT..: LOGFILE - LOG BRUTO DE SEGURANCA A ANALISAR - LRECL256*
007300*****************************************************************
007400*
007500     SELECT  LOGFILE  ASSIGN  TO  UT-S-LOGFILE
007600             FILE     STATUS  IS  WS-FS-LOGFILE.
007700*
007800*****************************************************************
007900* OUTPUT.: DETFILE - DETALHE DAS DETECCOES ENCONTRADAS - LRECL185*
008000*****************************************************************
008100*
008200     SELECT  DETFILE  ASSIGN  TO  UT-S-DETFILE
008300             FILE     STATUS  IS  WS-FS-DETFILE.
008400*
008500*****************************************************************
008600* OUTPUT.: RPTFILE - RELATORIO DA ANALISE DE SEGURANCA - LRECL132*
008700*****************************************************************
008800*
008900     SELECT  RPTFILE  ASSIGN  TO  UT-S-RPTFILE
009000             FILE     STATUS  IS  WS-FS-RPTFILE.
009100*
009200*****************************************************************
009300 DATA                        DIVISION.
009400*****************************************************************
009500 FILE                        SECTION.
009600*****************************************************************
009700* INPUT..: LOGFILE - LOG BRUTO DE SEGURANCA A ANALISAR - LRECL256*
009800*****************************************************************
009900*
010000 FD  LOGFILE
010100     RECORDING  MODE      IS  F
010200     LABEL      RECORD    IS  STANDARD
010300     BLOCK      CONTAINS  0   RECORDS.
010400*
010500     COPY    LSECI010.
010600*
010700*****************************************************************
010800* OUTPUT.: DETFILE - DETALHE DAS DETECCOES ENCONTRADAS - LRECL185*
010900*****************************************************************
011000*
011100 FD  DETFILE
011200     RECORDING  MODE      IS  F
011300     LABEL      RECORD    IS  STANDARD
011400     BLOCK      CONTAINS  0   RECORDS.
011500*
011600     COPY    LSECO010.
011700*
011800*****************************************************************
011900* OUTPUT.: RPTFILE - RELATORIO DA ANALISE DE SEGURANCA - LRECL132*
012000*****************************************************************
012100*
012200 FD  RPTFILE
012300     RECORDING  MODE      IS  F
012400     LABEL      RECORD    IS  STANDARD
012500     BLOCK      CONTAINS  0   RECORDS.
012600*
012700 01      REG-RPTFILE         PIC     X(132).
012800*
012900*****************************************************************
013000 WORKING-STORAGE             SECTION.
013100*****************************************************************
013200*
013300 01      FILLER              PIC     X(034)
013400                              VALUE   '* INICIO WORKING LSECPB001 *'.
013500*
013600*****************************************************************
013700*        CONTADORES DE LEITURA/GRAVACAO E VARIAVEIS DE CALL
013800*****************************************************************
013900*
014000 01      WS-FS-LOGFILE       PIC     9(002) VALUE ZEROS.
014100 01      WS-FS-DETFILE       PIC     9(002) VALUE ZEROS.
014200 01      WS-FS-RPTFILE       PIC     9(002) VALUE ZEROS.
014300*
014400 01      WS-LID-LOGFILE      PIC     9(018) VALUE ZEROS.
014500 01      WS-GRV-DETFILE      PIC     9(018) VALUE ZEROS.
014600 01      WS-GRV-RPTFILE      PIC     9(018) VALUE ZEROS.
014700*
014800 01      WS-COBSB01          PIC     X(008) VALUE 'LSECSB01'.
014900 01      WS-COBSB02          PIC     X(008) VALUE 'LSECSB02'.
015000*
015100 01      WS-EDICAO           PIC     Z.ZZZ.ZZ9.
015200 01      WS-EDICAO2          PIC     Z(004)9.
015300 01      WS-SCORE-EDITADO    PIC     ZZ9.
015400 01      WS-CONF-EDITADA     PIC     9.99.
015500*
015600*****************************************************************
015700*        VARIAVEIS PARA TRATAMENTO DE ABEND
015800*****************************************************************
015900*
016000 01      WS-ACESSO-ARQ       PIC     X(013) VALUE SPACES.
016100 01      WS-DDNAME-ARQ       PIC     X(008) VALUE SPACES.
016200 01      WS-FS-ARQ           PIC     9(002) VALUE ZEROS.
016300*
016400 01      WS-PTO-ERRO         PIC     9(003) VALUE ZEROS.
016450 01      WS-SUB-ROTINA       PIC     X(008) VALUE SPACES.
016460 01      WS-SUB-CODRET       PIC     9(002) COMP VALUE ZEROS.
016500*
016600*****************************************************************
016700*        QUEBRA DO TIMESTAMP NORMALIZADO (YYYY-MM-DD HH:MM:SS)
016800*        PARA MONTAGEM DA CHAVE DA LINHA DO TEMPO (YYYY-MM-DD HH)
016900*****************************************************************
017000*
017100 01      WS-TIMESTAMP-ATUAL  PIC     X(019) VALUE SPACES.
017200 01      WS-TS-CAMPOS        REDEFINES       WS-TIMESTAMP-ATUAL.
017300   03    WS-TS-DATA          PIC     X(010).
017400   03    FILLER              PIC     X(001).
017500   03    WS-TS-HORA          PIC     X(002).
017600   03    FILLER              PIC     X(006).
017700*
017800 01      WS-HORA-CHAVE-ATUAL PIC     X(013) VALUE SPACES.
017900*
018000*****************************************************************
018100*        CANDIDATO A ENDERECO IP (QUEBRA EM 4 OCTETOS) - USADO
018200*        NA CLASSIFICACAO DE FAIXA PRIVADA/PUBLICA DO IP DE ORIGEM
018300*****************************************************************
018400*
018500 01      WS-IP-CANDIDATO     PIC     X(015) VALUE SPACES.
018600 01      WS-IP-OCTETOS       REDEFINES       WS-IP-CANDIDATO.
018700   03    IPO-1               PIC     X(003).
018800   03    FILLER              PIC     X(001).
018900   03    IPO-2               PIC     X(003).
019000   03    FILLER              PIC     X(001).
019100   03    IPO-3               PIC     X(003).
019200   03    FILLER              PIC     X(001).
019300   03    IPO-4               PIC     X(003).
019400*
019500 01      WS-OCT1-NUM         PIC     9(003) COMP VALUE ZERO.
019600 01      WS-OCT2-NUM         PIC     9(003) COMP VALUE ZERO.
019700 01      WS-IP-PRIVADO       PIC     X(001) VALUE 'N'.
019710*
019720*****************************************************************
019730*        AREA DE VALIDACAO DE IP CANDIDATO EXTRAIDO DO TRECHO
019740*        CASADO DE UMA DETECCAO (REGRA 1470/1471/1472)
019750*        CH00922 - 22/01/2026 - RSF - NOVA AREA
019760*****************************************************************
019770*
019780 01      WS-OCT-BIN          PIC     9(003) COMP VALUE ZERO.
019790 01      WS-OCT-VALIDO       PIC     X(001) VALUE 'N'.
019800   88    WS-OCT-VALIDO-SIM            VALUE 'Y'.
019810 01      WS-IP-BUSCA         PIC     X(015) VALUE SPACES.
019820*
019900*****************************************************************
020000*        TABELA DE LIMITE DE SCORE POR NIVEL DE RISCO
020100*****************************************************************
020200*
020300 01      WS-TAB-NIVEL-DADOS.
020400   03    FILLER              PIC     X(011)  VALUE 'LOW     000'.
020500   03    FILLER              PIC     X(011)  VALUE 'MEDIUM  030'.
020600   03    FILLER              PIC     X(011)  VALUE 'HIGH    060'.
020700   03    FILLER              PIC     X(011)  VALUE 'CRITICAL080'.
020800 01      WS-TAB-NIVEL        REDEFINES       WS-TAB-NIVEL-DADOS.
020900   03    TNV-OCORRE          OCCURS  4 TIMES
021000                              INDEXED BY IX-NIVEL.
021100     05  TNV-NOME            PIC     X(008).
021200     05  TNV-LIMITE          PIC     9(003).
021300*
021400*****************************************************************
021500*        TABELA DE PESO DA SEVERIDADE NO CALCULO DO SCORE
021600*****************************************************************
021700*
021800 01      WS-TAB-PESO-DADOS.
021900   03    FILLER              PIC     X(011)  VALUE 'LOW     001'.
022000   03    FILLER              PIC     X(011)  VALUE 'MEDIUM  003'.
022100   03    FILLER              PIC     X(011)  VALUE 'HIGH    007'.
022200   03    FILLER              PIC     X(011)  VALUE 'CRITICAL015'.
022300 01      WS-TAB-PESO         REDEFINES       WS-TAB-PESO-DADOS.
022400   03    TPS-OCORRE          OCCURS  4 TIMES
022500                              INDEXED BY IX-PESO.
022600     05  TPS-SEVER           PIC     X(008).
022700     05  TPS-PESO            PIC     9(003).
022800*
022900*****************************************************************
023000*        CHAVES/FLAGS DE BUSCA EM TABELA (Y/N)
023100*****************************************************************
023200*
023300 01      WS-ACHOU-IP         PIC     X(001) VALUE 'N'.
023400   88    WS-ACHOU-IP-SIM              VALUE 'Y'.
023500 01      WS-ACHOU-IP-MATCH   PIC     X(001) VALUE 'N'.
023600   88    WS-ACHOU-IP-MATCH-SIM        VALUE 'Y'.
023700 01      WS-ACHOU-REGRA      PIC     X(001) VALUE 'N'.
023800   88    WS-ACHOU-REGRA-SIM           VALUE 'Y'.
023900 01      WS-ACHOU-SEV        PIC     X(001) VALUE 'N'.
024000   88    WS-ACHOU-SEV-SIM             VALUE 'Y'.
024100 01      WS-ACHOU-CAT        PIC     X(001) VALUE 'N'.
024200   88    WS-ACHOU-CAT-SIM             VALUE 'Y'.
024300 01      WS-ACHOU-HORA       PIC     X(001) VALUE 'N'.
024400   88    WS-ACHOU-HORA-SIM            VALUE 'Y'.
024500 01      WS-ACHOU-PESO       PIC     X(001) VALUE 'N'.
024600   88    WS-ACHOU-PESO-SIM            VALUE 'Y'.
024700 01      WS-ACHOU-NIVEL      PIC     X(001) VALUE 'N'.
024800   88    WS-ACHOU-NIVEL-SIM           VALUE 'Y'.
024900*
025000 01      WS-SUB-J            PIC     9(003) COMP VALUE ZERO.
025100 01      WS-TOP-IMPRESSOS    PIC     9(003) COMP VALUE ZERO.
025200*
025300*****************************************************************
025400*        VARIAVEIS DE ORDENACAO (SELECAO DIRETA) DAS TABELAS
025500*        DE REGRAS (TOP-THREATS), IP (TOP-IPS) E LINHA DO TEMPO
025600*****************************************************************
025700*
025800 01      WS-ORD-LIMITE       PIC     9(005) COMP VALUE ZERO.
025900*
026000 01      WS-ORD-R-I          PIC     9(003) COMP VALUE ZERO.
026100 01      WS-ORD-R-J          PIC     9(003) COMP VALUE ZERO.
026200 01      WS-ORD-R-MAIOR      PIC     9(003) COMP VALUE ZERO.
026300 01      WS-SWAP-REGRA-NOME  PIC     X(024) VALUE SPACES.
026400 01      WS-SWAP-REGRA-SEVER PIC     X(008) VALUE SPACES.
026500 01      WS-SWAP-REGRA-QTDE  PIC     9(007) COMP VALUE ZERO.
026600 01      WS-SWAP-REGRA-ORDEM PIC     9(003) COMP VALUE ZERO.
026700*
026800 01      WS-ORD-I-I          PIC     9(005) COMP VALUE ZERO.
026900 01      WS-ORD-I-J          PIC     9(005) COMP VALUE ZERO.
027000 01      WS-ORD-I-MAIOR      PIC     9(005) COMP VALUE ZERO.
027100 01      WS-SWAP-IP-ADDR     PIC     X(015) VALUE SPACES.
027200 01      WS-SWAP-IP-COUNT    PIC     9(007) COMP VALUE ZERO.
027300 01      WS-SWAP-IP-PRIV     PIC     X(001) VALUE SPACES.
027400 01      WS-SWAP-IP-FIRST    PIC     X(019) VALUE SPACES.
027500 01      WS-SWAP-IP-LAST     PIC     X(019) VALUE SPACES.
027600 01      WS-SWAP-IP-DET      PIC     9(005) COMP VALUE ZERO.
027700*
027800 01      WS-ORD-H-I          PIC     9(003) COMP VALUE ZERO.
027900 01      WS-ORD-H-J          PIC     9(003) COMP VALUE ZERO.
028000 01      WS-ORD-H-MENOR      PIC     9(003) COMP VALUE ZERO.
028100 01      WS-SWAP-HORA-KEY    PIC     X(013) VALUE SPACES.
028200 01      WS-SWAP-HORA-TOTAL  PIC     9(005) COMP VALUE ZERO.
028300 01      WS-SWAP-HORA-LOW    PIC     9(005) COMP VALUE ZERO.
028400 01      WS-SWAP-HORA-MEDIUM PIC     9(005) COMP VALUE ZERO.
028500 01      WS-SWAP-HORA-HIGH   PIC     9(005) COMP VALUE ZERO.
028600 01      WS-SWAP-HORA-CRIT   PIC     9(005) COMP VALUE ZERO.
028700*
028800*****************************************************************
028900* INPUT..: LSECW010 - TABELA DE ESTATISTICA POR IP     LRECL 500*
029000*****************************************************************
029100*
029200     COPY    LSECW010.
029300*
029400*****************************************************************
029500* INPUT..: LSECW020 - LINHA DO TEMPO POR HORA          LRECL 200*
029600*****************************************************************
029700*
029800     COPY    LSECW020.
029900*
030000*****************************************************************
030100* INPUT..: LSECW040 - TOTALIZADORES E LINHAS DE RELATORIO       *
030200*****************************************************************
030300*
030400     COPY    LSECW040.
030500*
030600*****************************************************************
030700* INPUT..: LSECL910 - GRUPO DE CALL DA SUB-ROTINA LSECSB01      *
030800*****************************************************************
030900*
031000     COPY    LSECL910.
031100*
031200*****************************************************************
031300* INPUT..: LSECL920 - GRUPO DE CALL DA SUB-ROTINA LSECSB02      *
031400*****************************************************************
031500*
031600     COPY    LSECL920.
031700*
031800*****************************************************************
031900 PROCEDURE                   DIVISION.
032000*****************************************************************
032100*
032200     PERFORM 0100-00-PROCED-INICIAIS.
032300
032400     PERFORM 1000-00-PROCED-PRINCIPAIS
032500       UNTIL WS-FS-LOGFILE   EQUAL   10.
032600
032700     PERFORM 3000-00-PROCED-FINAIS.
032800
032900     GOBACK.
033000*
033100*****************************************************************
033200 0100-00-PROCED-INICIAIS     SECTION.
033300*****************************************************************
033400*
033500     OPEN    INPUT   LOGFILE
033600             OUTPUT  DETFILE.
033700
033800     MOVE   ' NA ABERTURA '  TO      WS-ACESSO-ARQ.
033900
034000     MOVE    001             TO      WS-PTO-ERRO.
034100
034200     PERFORM 0200-00-TESTA-FILE-STATUS.
034300
034400     PERFORM 0150-00-INICIA-TABELAS.
034500
034600     PERFORM 0500-00-LEITURA-LOGFILE.
034700
034800     IF      WS-FS-LOGFILE   EQUAL   10
034900             DISPLAY
035000             '******************* LSECPB001 ******************'
035100             DISPLAY
035200             '*                                               *'
035300             DISPLAY
035400             '*          ARQUIVO LOGFILE ESTA VAZIO          *'
035500             DISPLAY
035600             '*                                               *'
035700     END-IF.
035800*
035900 0100-99-EXIT.
036000     EXIT.
036100*
036200*****************************************************************
036300 0150-00-INICIA-TABELAS      SECTION.
036400*****************************************************************
036500*        ZERA OS CONTADORES GERAIS E PRE-CARREGA OS NOMES FIXOS
036600*        DAS TABELAS DE SEVERIDADE, CATEGORIA, PARSER E REGRA
036700*****************************************************************
036800*
036900     MOVE    ZEROS           TO      WS-TOTAL-LINHAS
037000                                      WS-LINHAS-PARSE
037100                                      WS-TOTAL-DETECCOES
037200                                      WS-CONF-TOTAL
037300                                      WS-RISCO-BASE
037400                                      WS-RISCO-SCORE
037500                                      TAB-IP-QTDE-OCUPADA
037600                                      TAB-HORA-QTDE-OCUPADA.
037700
037800     MOVE    ZERO            TO      WS-CONF-MEDIA.
037900
038000     MOVE    SPACES          TO      WS-RISCO-NIVEL.
038100
038200     MOVE    'LOW     '      TO      SEV-NOME(1).
038300     MOVE    'MEDIUM  '      TO      SEV-NOME(2).
038400     MOVE    'HIGH    '      TO      SEV-NOME(3).
038500     MOVE    'CRITICAL'      TO      SEV-NOME(4).
038600     MOVE    ZEROS           TO      SEV-QTDE(1) SEV-QTDE(2)
038700                                      SEV-QTDE(3) SEV-QTDE(4).
038800
038900     MOVE    'AUTHENTICATION'        TO      CAT-NOME(1).
039000     MOVE    'PRIV-ESCALATION'       TO      CAT-NOME(2).
039100     MOVE    'WEB-ATTACK'            TO      CAT-NOME(3).
039200     MOVE    'NETWORK-ATTACK'        TO      CAT-NOME(4).
039300     MOVE    'FILE-ACCESS'           TO      CAT-NOME(5).
039400     MOVE    'MALWARE'               TO      CAT-NOME(6).
039500     MOVE    'DATA-EXFIL'            TO      CAT-NOME(7).
039600     MOVE    'WEB-ERROR'             TO      CAT-NOME(8).
039700     MOVE    ZEROS           TO      CAT-QTDE(1) CAT-QTDE(2)
039800                                      CAT-QTDE(3) CAT-QTDE(4)
039900                                      CAT-QTDE(5) CAT-QTDE(6)
040000                                      CAT-QTDE(7) CAT-QTDE(8).
040100
040200     MOVE    'APACHE'        TO      PARSER-NOME(1).
040300     MOVE    'SYSLOG'        TO      PARSER-NOME(2).
040400     MOVE    'WINEVENT'      TO      PARSER-NOME(3).
040500     MOVE    'FIREWALL'      TO      PARSER-NOME(4).
040600     MOVE    'GENERICO'      TO      PARSER-NOME(5).
040700     MOVE    ZEROS           TO      PARSER-QTDE(1) PARSER-QTDE(2)
040800                                      PARSER-QTDE(3) PARSER-QTDE(4)
040900                                      PARSER-QTDE(5).
041000
041100     MOVE    'FAILED-LOGIN'          TO      RULE-NOME(1).
041200     MOVE    'MEDIUM  '              TO      RULE-SEVER(1).
041300     MOVE    001                     TO      RULE-ORDEM(1).
041400
041500     MOVE    'MULTI-FAILED-LOGIN'    TO      RULE-NOME(2).
041600     MOVE    'HIGH    '              TO      RULE-SEVER(2).
041700     MOVE    002                     TO      RULE-ORDEM(2).
041800
041900     MOVE    'PRIV-ESCALATION'       TO      RULE-NOME(3).
042000     MOVE    'HIGH    '              TO      RULE-SEVER(3).
042100     MOVE    003                     TO      RULE-ORDEM(3).
042200
042300     MOVE    'SQL-INJECTION'         TO      RULE-NOME(4).
042400     MOVE    'HIGH    '              TO      RULE-SEVER(4).
042500     MOVE    004                     TO      RULE-ORDEM(4).
042600
042700     MOVE    'XSS-ATTEMPT'           TO      RULE-NOME(5).
042800     MOVE    'HIGH    '              TO      RULE-SEVER(5).
042900     MOVE    005                     TO      RULE-ORDEM(5).
043000
043100     MOVE    'LFI-RFI'               TO      RULE-NOME(6).
043200     MOVE    'HIGH    '              TO      RULE-SEVER(6).
043300     MOVE    006                     TO      RULE-ORDEM(6).
043400
043500     MOVE    'CMD-INJECTION'         TO      RULE-NOME(7).
043600     MOVE    'CRITICAL'              TO      RULE-SEVER(7).
043700     MOVE    007                     TO      RULE-ORDEM(7).
043800
043900     MOVE    'PORT-SCAN'             TO      RULE-NOME(8).
044000     MOVE    'MEDIUM  '              TO      RULE-SEVER(8).
044100     MOVE    008                     TO      RULE-ORDEM(8).
044200
044300     MOVE    'SUSPICIOUS-UA'         TO      RULE-NOME(9).
044400     MOVE    'MEDIUM  '              TO      RULE-SEVER(9).
044500     MOVE    009                     TO      RULE-ORDEM(9).
044600
044700     MOVE    'SUSP-FILE-ACCESS'      TO      RULE-NOME(10).
044800     MOVE    'HIGH    '              TO      RULE-SEVER(10).
044900     MOVE    010                     TO      RULE-ORDEM(10).
045000
045100     MOVE    'CRYPTO-MINING'         TO      RULE-NOME(11).
045200     MOVE    'MEDIUM  '              TO      RULE-SEVER(11).
045300     MOVE    011                     TO      RULE-ORDEM(11).
045400
045500     MOVE    'REVERSE-SHELL'         TO      RULE-NOME(12).
045600     MOVE    'CRITICAL'              TO      RULE-SEVER(12).
045700     MOVE    012                     TO      RULE-ORDEM(12).
045800
045900     MOVE    'DATA-EXFIL'            TO      RULE-NOME(13).
046000     MOVE    'HIGH    '              TO      RULE-SEVER(13).
046100     MOVE    013                     TO      RULE-ORDEM(13).
046200
046300     MOVE    'LARGE-TRANSFER'        TO      RULE-NOME(14).
046400     MOVE    'MEDIUM  '              TO      RULE-SEVER(14).
046500     MOVE    014                     TO      RULE-ORDEM(14).
046600
046700     MOVE    'HTTP-ERROR'            TO      RULE-NOME(15).
046800     MOVE    'LOW     '              TO      RULE-SEVER(15).
046900     MOVE    015                     TO      RULE-ORDEM(15).
047000
047100     MOVE    'DIR-TRAVERSAL'         TO      RULE-NOME(16).
047200     MOVE    'HIGH    '              TO      RULE-SEVER(16).
047300     MOVE    016                     TO      RULE-ORDEM(16).
047400
047500     MOVE    'DNS-TUNNELING'         TO      RULE-NOME(17).
047600     MOVE    'HIGH    '              TO      RULE-SEVER(17).
047700     MOVE    017                     TO      RULE-ORDEM(17).
047800
047900     MOVE    'CRED-STUFFING'         TO      RULE-NOME(18).
048000     MOVE    'HIGH    '              TO      RULE-SEVER(18).
048100     MOVE    018                     TO      RULE-ORDEM(18).
048200
048300     MOVE    018             TO      WS-REGRA-QTDE-OCUPADA.
048400
048500     PERFORM 0151-00-ZERA-RULE-QTDE VARYING IX-RULE FROM 1 BY 1
048600             UNTIL IX-RULE   GREATER 18.
048700*
048800 0150-99-EXIT.
048900     EXIT.
049000*
049100*****************************************************************
049200 0151-00-ZERA-RULE-QTDE      SECTION.
049300*****************************************************************
049400*
049500     MOVE    ZERO            TO      RULE-QTDE(IX-RULE).
049600*
049700 0151-99-EXIT.
049800     EXIT.
049900*
050000*****************************************************************
050100 0200-00-TESTA-FILE-STATUS   SECTION.
050200*****************************************************************
050300*
050400     PERFORM 0300-00-TESTA-FS-LOGFILE.
050500
050600     PERFORM 0400-00-TESTA-FS-DETFILE.
050700*
050800 0200-99-EXIT.
050900     EXIT.
051000*
051100*****************************************************************
051200 0300-00-TESTA-FS-LOGFILE    SECTION.
051300*****************************************************************
051400*
051500     IF      WS-FS-LOGFILE NOT EQUAL 00 AND 10
051600             MOVE 'LOGFILE' TO      WS-DDNAME-ARQ
051700             MOVE  WS-FS-LOGFILE
051800                             TO      WS-FS-ARQ
051900             PERFORM         0999-00-ABEND-ARQ
052000     END-IF.
052100*
052200 0300-99-EXIT.
052300     EXIT.
052400*
052500*****************************************************************
052600 0400-00-TESTA-FS-DETFILE    SECTION.
052700*****************************************************************
052800*
052900     IF      WS-FS-DETFILE   NOT EQUAL 00
053000             MOVE 'DETFILE' TO      WS-DDNAME-ARQ
053100             MOVE  WS-FS-DETFILE
053200                             TO      WS-FS-ARQ
053300             PERFORM         0999-00-ABEND-ARQ
053400     END-IF.
053500*
053600 0400-99-EXIT.
053700     EXIT.
053800*
053900*****************************************************************
054000 0410-00-TESTA-FS-RPTFILE    SECTION.
054100*****************************************************************
054200*
054300     IF      WS-FS-RPTFILE   NOT EQUAL 00
054400             MOVE 'RPTFILE' TO      WS-DDNAME-ARQ
054500             MOVE  WS-FS-RPTFILE
054600                             TO      WS-FS-ARQ
054700             PERFORM         0999-00-ABEND-ARQ
054800     END-IF.
054900*
055000 0410-99-EXIT.
055100     EXIT.
055200*
055300*****************************************************************
055400 0500-00-LEITURA-LOGFILE     SECTION.
055500*****************************************************************
055600*
055700     READ    LOGFILE.
055800
055900     MOVE    ' NA LEITURA '  TO      WS-ACESSO-ARQ.
056000
056100     MOVE    002             TO      WS-PTO-ERRO.
056200
056300     PERFORM 0300-00-TESTA-FS-LOGFILE.
056400
056500     IF      WS-FS-LOGFILE   EQUAL   00
056600             ADD 001         TO      WS-LID-LOGFILE
056700     END-IF.
056800*
056900 0500-99-EXIT.
057000     EXIT.
057100*
057200*****************************************************************
057300 1000-00-PROCED-PRINCIPAIS   SECTION.
057400*****************************************************************
057500*
057600     ADD     1               TO      WS-TOTAL-LINHAS.
057700
057800     MOVE    SPACES          TO      WS-TIMESTAMP-ATUAL.
057900
058000     PERFORM 1100-00-EXECUTA-PARSER.
058100
058200     IF      LKG-PARSER-TIPO  NOT EQUAL ZERO
058300             ADD     1       TO      WS-LINHAS-PARSE
058400
058500             IF      LKG-PARSER-TIMESTAMP NOT EQUAL SPACES
058600                     MOVE    LKG-PARSER-TIMESTAMP
058700                                     TO      WS-TIMESTAMP-ATUAL
058800             END-IF
058900
059000             PERFORM 1200-00-ACUMULA-IP
059100
059200             PERFORM 1300-00-EXECUTA-REGRAS
059300
059400             PERFORM 1400-00-PROCESSA-HITS
059500     END-IF.
059600
059700     PERFORM 0500-00-LEITURA-LOGFILE.
059800*
059900 1000-99-EXIT.
060000     EXIT.
060100*
060200*****************************************************************
060300 1100-00-EXECUTA-PARSER      SECTION.
060400*****************************************************************
060500*        CHAMA A SUB-ROTINA LSECSB02 PARA CLASSIFICAR O FORMATO
060600*        DA LINHA CORRENTE DO LOGFILE E EXTRAIR TIMESTAMP/IP
060650*        CH00925 - 23/01/2026 - RSF - CODOPE/CODRET NO CONTRATO
060660*                  DA CHAMADA; CODRET DIFERENTE DE 00 CANCELA
060700*****************************************************************
060800*
060900     MOVE    REG-LOGFILE     TO      LKG-PARSER-LINHA.
061000     MOVE    ZERO            TO      LKG-PARSER-TIPO.
061100     MOVE    SPACES          TO      LKG-PARSER-TIMESTAMP
061200                                      LKG-PARSER-IP.
061300     MOVE    'N'             TO      LKG-PARSER-IP-VALIDO.
061320     MOVE    'P'             TO      LKG-PARSER-CODOPE.
061340     MOVE    ZERO            TO      LKG-PARSER-CODRET.
061400
061500     CALL    WS-COBSB02      USING   LKG-GRUPO-PARSER.
061520
061540     IF      LKG-PARSER-CODRET NOT EQUAL ZERO
061560             MOVE    040     TO      WS-PTO-ERRO
061580             MOVE    LKG-PARSER-CODRET TO WS-SUB-CODRET
061600             MOVE    WS-COBSB02 TO   WS-SUB-ROTINA
061620             PERFORM 0998-00-ABEND-SUB
061640     END-IF.
061700     PERFORM 1150-00-ACUMULA-PARSER.
061800*
061900 1100-99-EXIT.
062000     EXIT.
062100*
062200*****************************************************************
062300 1150-00-ACUMULA-PARSER      SECTION.
062400*****************************************************************
062500*
062600     IF      LKG-PARSER-TIPO  EQUAL   1
062700             ADD     1       TO      PARSER-QTDE(1)
062800     END-IF.
062900     IF      LKG-PARSER-TIPO  EQUAL   2
063000             ADD     1       TO      PARSER-QTDE(2)
063100     END-IF.
063200     IF      LKG-PARSER-TIPO  EQUAL   3
063300             ADD     1       TO      PARSER-QTDE(3)
063400     END-IF.
063500     IF      LKG-PARSER-TIPO  EQUAL   4
063600             ADD     1       TO      PARSER-QTDE(4)
063700     END-IF.
063800     IF      LKG-PARSER-TIPO  EQUAL   5
063900             ADD     1       TO      PARSER-QTDE(5)
064000     END-IF.
064100*
064200 1150-99-EXIT.
064300     EXIT.
064400*
064500*****************************************************************
064600 1200-00-ACUMULA-IP          SECTION.
064700*****************************************************************
064800*        LOCALIZA OU CRIA O SLOT DA TABELA DE IP PARA O ENDERECO
064900*        DE ORIGEM DA LINHA CORRENTE E ATUALIZA CONTAGEM/DATAS
065000*****************************************************************
065100*
065200     IF      LKG-PARSER-IP-VALIDO EQUAL 'Y'
065250             MOVE    LKG-PARSER-IP TO WS-IP-BUSCA
065300             MOVE    'N'     TO      WS-ACHOU-IP
065400             PERFORM 1210-00-CONFERE-IP VARYING IX-IP FROM 1 BY 1
065500                     UNTIL   IX-IP   GREATER TAB-IP-QTDE-OCUPADA
065600                             OR      WS-ACHOU-IP-SIM
065700
065800             IF      WS-ACHOU-IP-SIM
065900                     ADD     1       TO      IP-COUNT(IX-IP)
066000
066100                     IF      WS-TIMESTAMP-ATUAL NOT EQUAL SPACES
066200                             IF WS-TIMESTAMP-ATUAL LESS
066300                                IP-FIRST-SEEN(IX-IP)
066400                                MOVE WS-TIMESTAMP-ATUAL TO
066500                                     IP-FIRST-SEEN(IX-IP)
066600                             END-IF
066700                             IF WS-TIMESTAMP-ATUAL GREATER
066800                                IP-LAST-SEEN(IX-IP)
066900                                MOVE WS-TIMESTAMP-ATUAL TO
067000                                     IP-LAST-SEEN(IX-IP)
067100                             END-IF
067200                     END-IF
067300             ELSE
067400                     IF      TAB-IP-QTDE-OCUPADA LESS 500
067500                             ADD     1       TO
067600                                     TAB-IP-QTDE-OCUPADA
067700                             MOVE    LKG-PARSER-IP    TO
067800                                     IP-ADDR(TAB-IP-QTDE-OCUPADA)
067900                             MOVE    1               TO
068000                                     IP-COUNT(TAB-IP-QTDE-OCUPADA)
068100                             MOVE    WS-TIMESTAMP-ATUAL TO
068200                                     IP-FIRST-SEEN
068300                                     (TAB-IP-QTDE-OCUPADA)
068400                             MOVE    WS-TIMESTAMP-ATUAL TO
068500                                     IP-LAST-SEEN
068600                                     (TAB-IP-QTDE-OCUPADA)
068700                             MOVE    ZERO            TO
068800                                     IP-DET-COUNT
068900                                     (TAB-IP-QTDE-OCUPADA)
069000                             MOVE    LKG-PARSER-IP    TO
069100                                     WS-IP-CANDIDATO
069200                             PERFORM 1250-00-CLASSIFICA-IP
069300                             MOVE    WS-IP-PRIVADO   TO
069400                                     IP-PRIVATE-FLAG
069500                                     (TAB-IP-QTDE-OCUPADA)
069600                     END-IF
069700             END-IF
069800     END-IF.
069900*
070000 1200-99-EXIT.
070100     EXIT.
070200*
070300*****************************************************************
070400 1210-00-CONFERE-IP          SECTION.
070500*****************************************************************
070550*        CH00922 - 22/01/2026 - RSF - COMPARA CONTRA WS-IP-BUSCA
070560*                  (ANTES ERA LKG-PARSER-IP FIXO) PARA SERVIR
070570*                  TAMBEM A PROCURA DE IP DENTRO DO TRECHO CASADO
070600*
070700     IF      WS-IP-BUSCA     EQUAL   IP-ADDR(IX-IP)
070800             MOVE    'Y'     TO      WS-ACHOU-IP
070900     END-IF.
071000*
071100 1210-99-EXIT.
071200     EXIT.
071300*
071400*****************************************************************
071500 1250-00-CLASSIFICA-IP       SECTION.
071600*****************************************************************
071700*        CLASSIFICA WS-IP-CANDIDATO COMO PRIVADO (Y) OU PUBLICO
071800*        (N) CONFORME AS FAIXAS RFC1918, LOOPBACK E LINK-LOCAL
071900*****************************************************************
072000*
072100     MOVE    'N'             TO      WS-IP-PRIVADO.
072200
072300     UNSTRING WS-IP-CANDIDATO DELIMITED BY '.'
072400             INTO    IPO-1   IPO-2   IPO-3   IPO-4.
072500
072600     MOVE    IPO-1           TO      WS-OCT1-NUM.
072700     MOVE    IPO-2           TO      WS-OCT2-NUM.
072800
072900     IF      WS-OCT1-NUM     EQUAL   010
073000             MOVE    'Y'     TO      WS-IP-PRIVADO
073100     END-IF.
073200
073300     IF      WS-OCT1-NUM     EQUAL   172
073400         AND WS-OCT2-NUM     NOT LESS 016
073500         AND WS-OCT2-NUM     NOT GREATER 031
073600             MOVE    'Y'     TO      WS-IP-PRIVADO
073700     END-IF.
073800
073900     IF      WS-OCT1-NUM     EQUAL   192
074000         AND WS-OCT2-NUM     EQUAL   168
074100             MOVE    'Y'     TO      WS-IP-PRIVADO
074200     END-IF.
074300
074400     IF      WS-OCT1-NUM     EQUAL   127
074500             MOVE    'Y'     TO      WS-IP-PRIVADO
074600     END-IF.
074700
074800     IF      WS-OCT1-NUM     EQUAL   169
074900         AND WS-OCT2-NUM     EQUAL   254
075000             MOVE    'Y'     TO      WS-IP-PRIVADO
075100     END-IF.
075200*
075300 1250-99-EXIT.
075400     EXIT.
075500*
075600*****************************************************************
075700 1300-00-EXECUTA-REGRAS      SECTION.
075800*****************************************************************
075900*        CHAMA A SUB-ROTINA LSECSB01 PARA CASAR AS 18 REGRAS DO
076000*        CATALOGO CONTRA A LINHA CORRENTE DO LOGFILE
076050*        CH00925 - 23/01/2026 - RSF - CODOPE/CODRET NO CONTRATO
076060*                  DA CHAMADA; CODRET DIFERENTE DE 00 CANCELA
076100*****************************************************************
076200*
076300     MOVE    REG-LOGFILE     TO      LKG-REGRA-LINHA.
076400     MOVE    ZERO            TO      LKG-REGRA-QTD-HITS.
076420     MOVE    'P'             TO      LKG-REGRA-CODOPE.
076440     MOVE    ZERO            TO      LKG-REGRA-CODRET.
076500
076600     CALL    WS-COBSB01      USING   LKG-GRUPO-REGRA.
076620
076640     IF      LKG-REGRA-CODRET NOT EQUAL ZERO
076660             MOVE    041     TO      WS-PTO-ERRO
076680             MOVE    LKG-REGRA-CODRET TO WS-SUB-CODRET
076700             MOVE    WS-COBSB01 TO   WS-SUB-ROTINA
076720             PERFORM 0998-00-ABEND-SUB
076740     END-IF.
076760*
076800 1300-99-EXIT.
076900     EXIT.
077000*
077100*****************************************************************
077200 1400-00-PROCESSA-HITS       SECTION.
077300*****************************************************************
077400*
077500     IF      LKG-REGRA-QTD-HITS GREATER ZERO
077600             PERFORM 1410-00-GRAVA-DETECCAO
077700                     VARYING LKG-IX-HIT FROM 1 BY 1
077800                     UNTIL   LKG-IX-HIT GREATER LKG-REGRA-QTD-HITS
077900     END-IF.
078000*
078100 1400-99-EXIT.
078200     EXIT.
078300*
078400*****************************************************************
078500 1410-00-GRAVA-DETECCAO      SECTION.
078600*****************************************************************
078700*        GRAVA NO DETFILE UMA REGRA CASADA E ATUALIZA TODOS OS
078800*        ACUMULADORES DO RESUMO, SALVO QUANDO O FILTRO UPSI-0
078900*        ESTA LIGADO E A SEVERIDADE DA REGRA E LOW
079000*****************************************************************
079100*
079200     IF      SEV-FILTRO-LIGADO
079300         AND LKG-HIT-SEVERITY(LKG-IX-HIT) EQUAL 'LOW'
079400             CONTINUE
079500     ELSE
079600             ADD     1       TO      WS-TOTAL-DETECCOES
079700
079800             MOVE    WS-TOTAL-LINHAS TO      DET-LINE-NO
079900             MOVE    LKG-HIT-RULE-NAME(LKG-IX-HIT)
080000                                     TO      DET-RULE-NAME
080100             MOVE    LKG-HIT-SEVERITY(LKG-IX-HIT)
080200                                     TO      DET-SEVERITY
080300             MOVE    LKG-HIT-CATEGORY(LKG-IX-HIT)
080400                                     TO      DET-CATEGORY
080500             MOVE    LKG-HIT-DESC(LKG-IX-HIT)
080600                                     TO      DET-DESC
080700             MOVE    LKG-HIT-MATCH-TEXT(LKG-IX-HIT)
080800                                     TO      DET-MATCH-TEXT
080900             MOVE    LKG-HIT-CONFIDENCE(LKG-IX-HIT)
081000                                     TO      DET-CONFIDENCE
081100             MOVE    WS-TIMESTAMP-ATUAL
081200                                     TO      DET-TIMESTAMP
081300
081400             WRITE   REG-DETALHE.
081500
081600             MOVE    ' NA GRAVACAO ' TO      WS-ACESSO-ARQ.
081700
081800             MOVE    010             TO      WS-PTO-ERRO.
081900
082000             PERFORM 0400-00-TESTA-FS-DETFILE.
082100
082200             IF      WS-FS-DETFILE   EQUAL   00
082300                     ADD     1       TO      WS-GRV-DETFILE
082400             END-IF
082500
082600             ADD     LKG-HIT-CONFIDENCE(LKG-IX-HIT)
082700                                     TO      WS-CONF-TOTAL
082800
082900             PERFORM 1420-00-ACUMULA-REGRA
083000
083100             PERFORM 1430-00-ACUMULA-SEVERIDADE
083200
083300             PERFORM 1440-00-ACUMULA-CATEGORIA
083400
083500             PERFORM 1450-00-ACUMULA-TIMELINE
083600
083700             PERFORM 1460-00-ACUMULA-RISCO
083800
083900             PERFORM 1470-00-ASSOCIA-IP-DETECCAO
084000     END-IF.
084100*
084200 1410-99-EXIT.
084300     EXIT.
084400*
084500*****************************************************************
084600 1420-00-ACUMULA-REGRA       SECTION.
084700*****************************************************************
084800*
084900     MOVE    'N'             TO      WS-ACHOU-REGRA.
085000     PERFORM 1421-00-CONFERE-REGRA VARYING IX-RULE FROM 1 BY 1
085100             UNTIL   IX-RULE GREATER 18 OR WS-ACHOU-REGRA-SIM.
085200*
085300 1420-99-EXIT.
085400     EXIT.
085500*
085600*****************************************************************
085700 1421-00-CONFERE-REGRA       SECTION.
085800*****************************************************************
085900*
086000     IF      RULE-NOME(IX-RULE) EQUAL
086100             LKG-HIT-RULE-NAME(LKG-IX-HIT)
086200             ADD     1       TO      RULE-QTDE(IX-RULE)
086300             MOVE    'Y'     TO      WS-ACHOU-REGRA
086400     END-IF.
086500*
086600 1421-99-EXIT.
086700     EXIT.
086800*
086900*****************************************************************
087000 1430-00-ACUMULA-SEVERIDADE  SECTION.
087100*****************************************************************
087200*
087300     MOVE    'N'             TO      WS-ACHOU-SEV.
087400     PERFORM 1431-00-CONFERE-SEVERIDADE VARYING IX-SEV FROM 1
087500             BY 1 UNTIL IX-SEV GREATER 4 OR WS-ACHOU-SEV-SIM.
087600*
087700 1430-99-EXIT.
087800     EXIT.
087900*
088000*****************************************************************
088100 1431-00-CONFERE-SEVERIDADE  SECTION.
088200*****************************************************************
088300*
088400     IF      SEV-NOME(IX-SEV) EQUAL
088500             LKG-HIT-SEVERITY(LKG-IX-HIT)
088600             ADD     1       TO      SEV-QTDE(IX-SEV)
088700             MOVE    'Y'     TO      WS-ACHOU-SEV
088800     END-IF.
088900*
089000 1431-99-EXIT.
089100     EXIT.
089200*
089300*****************************************************************
089400 1440-00-ACUMULA-CATEGORIA   SECTION.
089500*****************************************************************
089600*
089700     MOVE    'N'             TO      WS-ACHOU-CAT.
089800     PERFORM 1441-00-CONFERE-CATEGORIA VARYING IX-CAT FROM 1
089900             BY 1 UNTIL IX-CAT GREATER 8 OR WS-ACHOU-CAT-SIM.
090000*
090100 1440-99-EXIT.
090200     EXIT.
090300*
090400*****************************************************************
090500 1441-00-CONFERE-CATEGORIA   SECTION.
090600*****************************************************************
090700*
090800     IF      CAT-NOME(IX-CAT) EQUAL
090900             LKG-HIT-CATEGORY(LKG-IX-HIT)
091000             ADD     1       TO      CAT-QTDE(IX-CAT)
091100             MOVE    'Y'     TO      WS-ACHOU-CAT
091200     END-IF.
091300*
091400 1441-99-EXIT.
091500     EXIT.
091600*
091700*****************************************************************
091800 1450-00-ACUMULA-TIMELINE    SECTION.
091900*****************************************************************
092000*        MONTA A CHAVE DA HORA (YYYY-MM-DD HH) E ACUMULA A
092100*        DETECCAO NO SLOT DA LINHA DO TEMPO CORRESPONDENTE
092200*****************************************************************
092300*
092400     IF      WS-TIMESTAMP-ATUAL NOT EQUAL SPACES
092500             MOVE    SPACES  TO      WS-HORA-CHAVE-ATUAL
092600             STRING  WS-TS-DATA  DELIMITED SIZE
092700                     ' '         DELIMITED SIZE
092800                     WS-TS-HORA  DELIMITED SIZE
092900               INTO  WS-HORA-CHAVE-ATUAL
093000
093100             MOVE    'N'     TO      WS-ACHOU-HORA
093200             PERFORM 1451-00-CONFERE-HORA
093300                     VARYING IX-HORA FROM 1 BY 1
093400                     UNTIL   IX-HORA GREATER
093500                             TAB-HORA-QTDE-OCUPADA
093600                             OR WS-ACHOU-HORA-SIM
093700
093800             IF      WS-ACHOU-HORA-SIM
093900                     ADD     1       TO      TL-TOTAL(IX-HORA)
094000                     PERFORM 1452-00-ACUMULA-SEV-HORA
094100             ELSE
094200                     IF      TAB-HORA-QTDE-OCUPADA LESS 200
094300                             ADD     1       TO
094400                                     TAB-HORA-QTDE-OCUPADA
094500                             MOVE    WS-HORA-CHAVE-ATUAL TO
094600                                     TL-HOUR-KEY
094700                                     (TAB-HORA-QTDE-OCUPADA)
094800                             MOVE    1               TO
094900                                     TL-TOTAL
095000                                     (TAB-HORA-QTDE-OCUPADA)
095100                             MOVE    ZERO            TO
095200                                     TL-SEV-LOW
095300                                     (TAB-HORA-QTDE-OCUPADA)
095400                                     TL-SEV-MEDIUM
095500                                     (TAB-HORA-QTDE-OCUPADA)
095600                                     TL-SEV-HIGH
095700                                     (TAB-HORA-QTDE-OCUPADA)
095800                                     TL-SEV-CRITICAL
095900                                     (TAB-HORA-QTDE-OCUPADA)
096000                             MOVE    TAB-HORA-QTDE-OCUPADA TO
096100                                     IX-HORA
096200                             PERFORM 1452-00-ACUMULA-SEV-HORA
096300                     END-IF
096400             END-IF
096500     END-IF.
096600*
096700 1450-99-EXIT.
096800     EXIT.
096900*
097000*****************************************************************
097100 1451-00-CONFERE-HORA        SECTION.
097200*****************************************************************
097300*
097400     IF      WS-HORA-CHAVE-ATUAL EQUAL TL-HOUR-KEY(IX-HORA)
097500             MOVE    'Y'     TO      WS-ACHOU-HORA
097600     END-IF.
097700*
097800 1451-99-EXIT.
097900     EXIT.
098000*
098100*****************************************************************
098200 1452-00-ACUMULA-SEV-HORA    SECTION.
098300*****************************************************************
098400*
098500     IF      LKG-HIT-SEVERITY(LKG-IX-HIT) EQUAL 'LOW'
098600             ADD     1       TO      TL-SEV-LOW(IX-HORA)
098700     END-IF.
098800     IF      LKG-HIT-SEVERITY(LKG-IX-HIT) EQUAL 'MEDIUM'
098900             ADD     1       TO      TL-SEV-MEDIUM(IX-HORA)
099000     END-IF.
099100     IF      LKG-HIT-SEVERITY(LKG-IX-HIT) EQUAL 'HIGH'
099200             ADD     1       TO      TL-SEV-HIGH(IX-HORA)
099300     END-IF.
099400     IF      LKG-HIT-SEVERITY(LKG-IX-HIT) EQUAL 'CRITICAL'
099500             ADD     1       TO      TL-SEV-CRITICAL(IX-HORA)
099600     END-IF.
099700*
099800 1452-99-EXIT.
099900     EXIT.
100000*
100100*****************************************************************
100200 1460-00-ACUMULA-RISCO       SECTION.
100300*****************************************************************
100400*        ACUMULA EM WS-RISCO-BASE O PESO DA SEVERIDADE DA REGRA
100500*        MULTIPLICADO PELA CONFIANCA DA DETECCAO CORRENTE
100600*****************************************************************
100700*
100800     MOVE    'N'             TO      WS-ACHOU-PESO.
100900     PERFORM 1461-00-CONFERE-PESO VARYING IX-PESO FROM 1 BY 1
101000             UNTIL   IX-PESO GREATER 4 OR WS-ACHOU-PESO-SIM.
101100*
101200 1460-99-EXIT.
101300     EXIT.
101400*
101500*****************************************************************
101600 1461-00-CONFERE-PESO        SECTION.
101700*****************************************************************
101800*
101900     IF      LKG-HIT-SEVERITY(LKG-IX-HIT) EQUAL TPS-SEVER(IX-PESO)
102000             COMPUTE WS-RISCO-BASE = WS-RISCO-BASE +
102100                     (TPS-PESO(IX-PESO) *
102200                      LKG-HIT-CONFIDENCE(LKG-IX-HIT))
102300             MOVE    'Y'     TO      WS-ACHOU-PESO
102400     END-IF.
102500*
102600 1461-99-EXIT.
102700     EXIT.
102800*
102900*****************************************************************
103000 1470-00-ASSOCIA-IP-DETECCAO SECTION.
103100*****************************************************************
103200*        VARRE O TRECHO CASADO DA DETECCAO PROCURANDO QUALQUER
103210*        IPV4 QUE CONSTE NA TABELA DE IP; SE ACHAR, SOMA 1 NO
103220*        CONTADOR DE DETECCOES DAQUELE IP
103230*        CH00922 - 22/01/2026 - RSF - ANTES SO CONFERIA SE O
103240*                  TRECHO CASADO CONTINHA O IP DE ORIGEM DA
103250*                  PROPRIA LINHA; AUDITORIA PEDIU PROCURAR
103260*                  QUALQUER IP DO TRECHO NA TABELA, NAO SO ESSE
103400*****************************************************************
103500*
103600     MOVE    'N'     TO      WS-ACHOU-IP-MATCH.
103700     PERFORM 1471-00-CONFERE-IP-MATCH
103800             VARYING WS-SUB-J FROM 1 BY 1
103900             UNTIL   WS-SUB-J GREATER 46
104000                     OR WS-ACHOU-IP-MATCH-SIM.
104100*
105700 1470-99-EXIT.
105800     EXIT.
105900*
106000*****************************************************************
106100 1471-00-CONFERE-IP-MATCH    SECTION.
106150*****************************************************************
106160*        TESTA SE HA UM IPV4 VALIDO NA POSICAO WS-SUB-J DO
106170*        TRECHO CASADO E, SE HOUVER, PROCURA-O NA TABELA DE IP
106200*****************************************************************
106300*
106310     IF      LKG-HIT-MATCH-TEXT(LKG-IX-HIT)(WS-SUB-J:1) IS NUMERIC
106320             MOVE  LKG-HIT-MATCH-TEXT(LKG-IX-HIT)(WS-SUB-J:15)
106330                             TO      WS-IP-CANDIDATO
106340             PERFORM 1472-00-VALIDA-OCTETOS-DET
106350             IF    WS-OCT-VALIDO-SIM
106360                   MOVE    WS-IP-CANDIDATO TO WS-IP-BUSCA
106370                   MOVE    'N'     TO      WS-ACHOU-IP
106380                   PERFORM 1210-00-CONFERE-IP
106390                           VARYING IX-IP FROM 1 BY 1
106400                           UNTIL   IX-IP GREATER
106410                                   TAB-IP-QTDE-OCUPADA
106420                                   OR WS-ACHOU-IP-SIM
106430                   IF    WS-ACHOU-IP-SIM
106440                         ADD 1   TO      IP-DET-COUNT(IX-IP)
106450                         MOVE 'Y' TO     WS-ACHOU-IP-MATCH
106460                   END-IF
106470             END-IF
106480     END-IF.
106800*
106900 1471-99-EXIT.
107000     EXIT.
107001*
107002*****************************************************************
107003 1472-00-VALIDA-OCTETOS-DET  SECTION.
107004*****************************************************************
107005*        TESTA SE WS-IP-CANDIDATO COMECA COM NNN.NNN.NNN.NNN
107006*        CH00922 - 22/01/2026 - RSF - NOVO PARAGRAFO
107007*****************************************************************
107008*
107009     MOVE    'N'             TO      WS-OCT-VALIDO.
107010
107011     UNSTRING WS-IP-CANDIDATO DELIMITED BY '.'
107012             INTO    IPO-1   IPO-2   IPO-3   IPO-4.
107013
107014     IF      IPO-1 IS NUMERIC AND IPO-2 IS NUMERIC AND
107015             IPO-3 IS NUMERIC AND IPO-4 IS NUMERIC
107016
107017             MOVE    'Y'     TO      WS-OCT-VALIDO
107018
107019             MOVE    IPO-1   TO      WS-OCT-BIN
107020             IF      WS-OCT-BIN GREATER 255
107021                     MOVE 'N' TO    WS-OCT-VALIDO
107022             END-IF
107023             MOVE    IPO-2   TO      WS-OCT-BIN
107024             IF      WS-OCT-BIN GREATER 255
107025                     MOVE 'N' TO    WS-OCT-VALIDO
107026             END-IF
107027             MOVE    IPO-3   TO      WS-OCT-BIN
107028             IF      WS-OCT-BIN GREATER 255
107029                     MOVE 'N' TO    WS-OCT-VALIDO
107030             END-IF
107031             MOVE    IPO-4   TO      WS-OCT-BIN
107032             IF      WS-OCT-BIN GREATER 255
107033                     MOVE 'N' TO    WS-OCT-VALIDO
107034             END-IF
107035     END-IF.
107036*
107037 1472-99-EXIT.
107038     EXIT.
107039*
107040*****************************************************************
107300 3000-00-PROCED-FINAIS       SECTION.
107400*****************************************************************
107500*
107600     CLOSE   LOGFILE
107700             DETFILE.
107800
107900     MOVE   'NO FECHAMENTO'  TO      WS-ACESSO-ARQ.
108000
108100     MOVE    020             TO      WS-PTO-ERRO.
108200
108300     PERFORM 0200-00-TESTA-FILE-STATUS.
108400
108500     PERFORM 3010-00-CALCULA-MEDIA-CONFIANCA.
108600
108700     PERFORM 3020-00-CALCULA-ESTATISTICA-IP.
108800
108900     PERFORM 3100-00-CALCULA-RISCO.
109000
109100     PERFORM 3200-00-ORDENA-TOP-REGRAS.
109200
109300     PERFORM 3300-00-ORDENA-TOP-IPS.
109400
109500     PERFORM 3350-00-ORDENA-TIMELINE.
109600
109700     OPEN    OUTPUT  RPTFILE.
109800
109900     MOVE   ' NA ABERTURA '  TO      WS-ACESSO-ARQ.
110000
110100     MOVE    021             TO      WS-PTO-ERRO.
110200
110300     PERFORM 0410-00-TESTA-FS-RPTFILE.
110400
110500     PERFORM 3400-00-IMPRIME-RELATORIO.
110600
110700     CLOSE   RPTFILE.
110800
110900     MOVE   'NO FECHAMENTO'  TO      WS-ACESSO-ARQ.
111000
111100     MOVE    022             TO      WS-PTO-ERRO.
111200
111300     PERFORM 0410-00-TESTA-FS-RPTFILE.
111400
111500     PERFORM 3900-00-MONTA-ESTATISTICA.
111600*
111700 3000-99-EXIT.
111800     EXIT.
111900*
112000*****************************************************************
112100 3010-00-CALCULA-MEDIA-CONFIANCA SECTION.
112200*****************************************************************
112300*
112400     IF      WS-TOTAL-DETECCOES GREATER ZERO
112500             COMPUTE WS-CONF-MEDIA ROUNDED =
112600                     WS-CONF-TOTAL / WS-TOTAL-DETECCOES
112700     ELSE
112800             MOVE    ZERO    TO      WS-CONF-MEDIA
112900     END-IF.
113000*
113100 3010-99-EXIT.
113200     EXIT.
113300*
113400*****************************************************************
113500 3020-00-CALCULA-ESTATISTICA-IP SECTION.
113600*****************************************************************
113700*
113800     MOVE    ZERO            TO      WS-IPS-PRIVADOS
113900                                      WS-IPS-PUBLICOS
114000                                      WS-IPS-SUSPEITOS.
114100
114200     MOVE    TAB-IP-QTDE-OCUPADA TO  WS-IPS-UNICOS.
114300
114400     PERFORM 3021-00-CONFERE-IP-STAT VARYING IX-IP FROM 1 BY 1
114500             UNTIL   IX-IP   GREATER TAB-IP-QTDE-OCUPADA.
114600*
114700 3020-99-EXIT.
114800     EXIT.
114900*
115000*****************************************************************
115100 3021-00-CONFERE-IP-STAT     SECTION.
115200*****************************************************************
115300*
115400     IF      IP-E-PRIVADO(IX-IP)
115500             ADD     1       TO      WS-IPS-PRIVADOS
115600     ELSE
115700             ADD     1       TO      WS-IPS-PUBLICOS
115800     END-IF.
115900
116000     IF      IP-DET-COUNT(IX-IP) GREATER ZERO
116100             ADD     1       TO      WS-IPS-SUSPEITOS
116200     END-IF.
116300*
116400 3021-99-EXIT.
116500     EXIT.
116600*
116700*****************************************************************
116800 3100-00-CALCULA-RISCO       SECTION.
116900*****************************************************************
117000*        SCORE = MIN(100, TRUNC(BASE / DETECCOES * 10)), ONDE A
117100*        BASE JA INCLUI O PESO*CONFIANCA DE CADA DETECCAO, MAIS
117200*        2 POR IP SUSPEITO E MAIS 5 SE HOUVER MAIS DE 50 IPS
117300*        PUBLICOS. SEM DETECCOES, O SCORE FICA ZERO (NIVEL LOW)
117400*****************************************************************
117500*
117600     IF      WS-TOTAL-DETECCOES EQUAL ZERO
117700             MOVE    ZERO    TO      WS-RISCO-SCORE
117800             MOVE    'LOW'   TO      WS-RISCO-NIVEL
117900     ELSE
118000             COMPUTE WS-RISCO-BASE = WS-RISCO-BASE +
118100                     (2 * WS-IPS-SUSPEITOS)
118200
118300             IF      WS-IPS-PUBLICOS GREATER 50
118400                     ADD     5       TO      WS-RISCO-BASE
118500             END-IF
118600
118700             COMPUTE WS-RISCO-SCORE =
118800                     (WS-RISCO-BASE / WS-TOTAL-DETECCOES) * 10
118900
119000             IF      WS-RISCO-SCORE GREATER 100
119100                     MOVE    100     TO      WS-RISCO-SCORE
119200             END-IF
119300
119400             PERFORM 3110-00-CLASSIFICA-NIVEL
119500     END-IF.
119600*
119700 3100-99-EXIT.
119800     EXIT.
119900*
120000*****************************************************************
120100 3110-00-CLASSIFICA-NIVEL    SECTION.
120200*****************************************************************
120300*
120400     MOVE    'N'             TO      WS-ACHOU-NIVEL.
120500     PERFORM 3111-00-CONFERE-NIVEL VARYING IX-NIVEL FROM 4 BY -1
120600             UNTIL   IX-NIVEL LESS 1 OR WS-ACHOU-NIVEL-SIM.
120700*
120800 3110-99-EXIT.
120900     EXIT.
121000*
121100*****************************************************************
121200 3111-00-CONFERE-NIVEL       SECTION.
121300*****************************************************************
121400*
121500     IF      WS-RISCO-SCORE  NOT LESS TNV-LIMITE(IX-NIVEL)
121600             MOVE    TNV-NOME(IX-NIVEL) TO WS-RISCO-NIVEL
121700             MOVE    'Y'     TO      WS-ACHOU-NIVEL
121800     END-IF.
121900*
122000 3111-99-EXIT.
122100     EXIT.
122200*
122300*****************************************************************
122400 3200-00-ORDENA-TOP-REGRAS   SECTION.
122500*****************************************************************
122600*        ORDENA A TABELA DE REGRAS POR QUANTIDADE DESCENDENTE,
122700*        DESEMPATANDO PELA ORDEM ORIGINAL DO CATALOGO (RULE-ORDEM)
122800*****************************************************************
122900*
123000     PERFORM 3210-00-SELECIONA-MAIOR-REGRA
123100             VARYING WS-ORD-R-I FROM 1 BY 1
123200             UNTIL   WS-ORD-R-I GREATER 17.
123300*
123400 3200-99-EXIT.
123500     EXIT.
123600*
123700*****************************************************************
123800 3210-00-SELECIONA-MAIOR-REGRA SECTION.
123900*****************************************************************
124000*
124100     MOVE    WS-ORD-R-I      TO      WS-ORD-R-MAIOR.
124200
124300     PERFORM 3211-00-CONFERE-MAIOR-REGRA
124400             VARYING WS-ORD-R-J FROM WS-ORD-R-I BY 1
124500             UNTIL   WS-ORD-R-J GREATER 18.
124600
124700     IF      WS-ORD-R-MAIOR  NOT EQUAL WS-ORD-R-I
124800             PERFORM 3212-00-TROCA-REGRA
124900     END-IF.
125000*
125100 3210-99-EXIT.
125200     EXIT.
125300*
125400*****************************************************************
125500 3211-00-CONFERE-MAIOR-REGRA SECTION.
125600*****************************************************************
125700*
125800     IF      RULE-QTDE(WS-ORD-R-J) GREATER
125900             RULE-QTDE(WS-ORD-R-MAIOR)
126000             MOVE    WS-ORD-R-J TO   WS-ORD-R-MAIOR
126100     END-IF.
126200
126300     IF      RULE-QTDE(WS-ORD-R-J) EQUAL
126400             RULE-QTDE(WS-ORD-R-MAIOR)
126500         AND RULE-ORDEM(WS-ORD-R-J) LESS
126600             RULE-ORDEM(WS-ORD-R-MAIOR)
126700             MOVE    WS-ORD-R-J TO   WS-ORD-R-MAIOR
126800     END-IF.
126900*
127000 3211-99-EXIT.
127100     EXIT.
127200*
127300*****************************************************************
127400 3212-00-TROCA-REGRA         SECTION.
127500*****************************************************************
127600*
127700     MOVE    RULE-NOME(WS-ORD-R-I)  TO WS-SWAP-REGRA-NOME.
127800     MOVE    RULE-SEVER(WS-ORD-R-I) TO WS-SWAP-REGRA-SEVER.
127900     MOVE    RULE-QTDE(WS-ORD-R-I)  TO WS-SWAP-REGRA-QTDE.
128000     MOVE    RULE-ORDEM(WS-ORD-R-I) TO WS-SWAP-REGRA-ORDEM.
128100
128200     MOVE    RULE-NOME(WS-ORD-R-MAIOR)  TO RULE-NOME(WS-ORD-R-I).
128300     MOVE    RULE-SEVER(WS-ORD-R-MAIOR) TO RULE-SEVER(WS-ORD-R-I).
128400     MOVE    RULE-QTDE(WS-ORD-R-MAIOR)  TO RULE-QTDE(WS-ORD-R-I).
128500     MOVE    RULE-ORDEM(WS-ORD-R-MAIOR) TO RULE-ORDEM(WS-ORD-R-I).
128600
128700     MOVE    WS-SWAP-REGRA-NOME  TO RULE-NOME(WS-ORD-R-MAIOR).
128800     MOVE    WS-SWAP-REGRA-SEVER TO RULE-SEVER(WS-ORD-R-MAIOR).
128900     MOVE    WS-SWAP-REGRA-QTDE  TO RULE-QTDE(WS-ORD-R-MAIOR).
129000     MOVE    WS-SWAP-REGRA-ORDEM TO RULE-ORDEM(WS-ORD-R-MAIOR).
129100*
129200 3212-99-EXIT.
129300     EXIT.
129400*
129500*****************************************************************
129600 3300-00-ORDENA-TOP-IPS      SECTION.
129700*****************************************************************
129800*        ORDENA A TABELA DE IP POR QUANTIDADE DE OCORRENCIAS
129900*        DESCENDENTE (IP-COUNT)
130000*****************************************************************
130100*
130200     IF      TAB-IP-QTDE-OCUPADA GREATER 1
130300             COMPUTE WS-ORD-LIMITE = TAB-IP-QTDE-OCUPADA - 1
130400             PERFORM 3310-00-SELECIONA-MAIOR-IP
130500                     VARYING WS-ORD-I-I FROM 1 BY 1
130600                     UNTIL   WS-ORD-I-I GREATER WS-ORD-LIMITE
130700     END-IF.
130800*
130900 3300-99-EXIT.
131000     EXIT.
131100*
131200*****************************************************************
131300 3310-00-SELECIONA-MAIOR-IP  SECTION.
131400*****************************************************************
131500*
131600     MOVE    WS-ORD-I-I      TO      WS-ORD-I-MAIOR.
131700
131800     PERFORM 3311-00-CONFERE-MAIOR-IP
131900             VARYING WS-ORD-I-J FROM WS-ORD-I-I BY 1
132000             UNTIL   WS-ORD-I-J GREATER TAB-IP-QTDE-OCUPADA.
132100
132200     IF      WS-ORD-I-MAIOR  NOT EQUAL WS-ORD-I-I
132300             PERFORM 3312-00-TROCA-IP
132400     END-IF.
132500*
132600 3310-99-EXIT.
132700     EXIT.
132800*
132900*****************************************************************
133000 3311-00-CONFERE-MAIOR-IP    SECTION.
133100*****************************************************************
133200*
133300     IF      IP-COUNT(WS-ORD-I-J) GREATER
133400             IP-COUNT(WS-ORD-I-MAIOR)
133500             MOVE    WS-ORD-I-J TO   WS-ORD-I-MAIOR
133600     END-IF.
133700*
133800 3311-99-EXIT.
133900     EXIT.
134000*
134100*****************************************************************
134200 3312-00-TROCA-IP            SECTION.
134300*****************************************************************
134400*
134500     MOVE    IP-ADDR(WS-ORD-I-I)  TO WS-SWAP-IP-ADDR.
134600     MOVE    IP-COUNT(WS-ORD-I-I) TO WS-SWAP-IP-COUNT.
134700     MOVE    IP-PRIVATE-FLAG(WS-ORD-I-I) TO WS-SWAP-IP-PRIV.
134800     MOVE    IP-FIRST-SEEN(WS-ORD-I-I)   TO WS-SWAP-IP-FIRST.
134900     MOVE    IP-LAST-SEEN(WS-ORD-I-I)    TO WS-SWAP-IP-LAST.
135000     MOVE    IP-DET-COUNT(WS-ORD-I-I)    TO WS-SWAP-IP-DET.
135100
135200     MOVE    IP-ADDR(WS-ORD-I-MAIOR)
135300                             TO      IP-ADDR(WS-ORD-I-I).
135400     MOVE    IP-COUNT(WS-ORD-I-MAIOR)
135500                             TO      IP-COUNT(WS-ORD-I-I).
135600     MOVE    IP-PRIVATE-FLAG(WS-ORD-I-MAIOR)
135700                             TO      IP-PRIVATE-FLAG(WS-ORD-I-I).
135800     MOVE    IP-FIRST-SEEN(WS-ORD-I-MAIOR)
135900                             TO      IP-FIRST-SEEN(WS-ORD-I-I).
136000     MOVE    IP-LAST-SEEN(WS-ORD-I-MAIOR)
136100                             TO      IP-LAST-SEEN(WS-ORD-I-I).
136200     MOVE    IP-DET-COUNT(WS-ORD-I-MAIOR)
136300                             TO      IP-DET-COUNT(WS-ORD-I-I).
136400
136500     MOVE    WS-SWAP-IP-ADDR  TO      IP-ADDR(WS-ORD-I-MAIOR).
136600     MOVE    WS-SWAP-IP-COUNT TO      IP-COUNT(WS-ORD-I-MAIOR).
136700     MOVE    WS-SWAP-IP-PRIV  TO      IP-PRIVATE-FLAG
136800                                       (WS-ORD-I-MAIOR).
136900     MOVE    WS-SWAP-IP-FIRST TO      IP-FIRST-SEEN
137000                                       (WS-ORD-I-MAIOR).
137100     MOVE    WS-SWAP-IP-LAST  TO      IP-LAST-SEEN
137200                                       (WS-ORD-I-MAIOR).
137300     MOVE    WS-SWAP-IP-DET   TO      IP-DET-COUNT
137400                                       (WS-ORD-I-MAIOR).
137500*
137600 3312-99-EXIT.
137700     EXIT.
137800*
137900*****************************************************************
138000 3350-00-ORDENA-TIMELINE     SECTION.
138100*****************************************************************
138200*        ORDENA A LINHA DO TEMPO POR HORA ASCENDENTE (TL-HOUR-KEY)
138300*****************************************************************
138400*
138500     IF      TAB-HORA-QTDE-OCUPADA GREATER 1
138600             COMPUTE WS-ORD-LIMITE = TAB-HORA-QTDE-OCUPADA - 1
138700             PERFORM 3360-00-SELECIONA-MENOR-HORA
138800                     VARYING WS-ORD-H-I FROM 1 BY 1
138900                     UNTIL   WS-ORD-H-I GREATER WS-ORD-LIMITE
139000     END-IF.
139100*
139200 3350-99-EXIT.
139300     EXIT.
139400*
139500*****************************************************************
139600 3360-00-SELECIONA-MENOR-HORA SECTION.
139700*****************************************************************
139800*
139900     MOVE    WS-ORD-H-I      TO      WS-ORD-H-MENOR.
140000
140100     PERFORM 3361-00-CONFERE-MENOR-HORA
140200             VARYING WS-ORD-H-J FROM WS-ORD-H-I BY 1
140300             UNTIL   WS-ORD-H-J GREATER TAB-HORA-QTDE-OCUPADA.
140400
140500     IF      WS-ORD-H-MENOR  NOT EQUAL WS-ORD-H-I
140600             PERFORM 3362-00-TROCA-HORA
140700     END-IF.
140800*
140900 3360-99-EXIT.
141000     EXIT.
141100*
141200*****************************************************************
141300 3361-00-CONFERE-MENOR-HORA  SECTION.
141400*****************************************************************
141500*
141600     IF      TL-HOUR-KEY(WS-ORD-H-J) LESS
141700             TL-HOUR-KEY(WS-ORD-H-MENOR)
141800             MOVE    WS-ORD-H-J TO   WS-ORD-H-MENOR
141900     END-IF.
142000*
142100 3361-99-EXIT.
142200     EXIT.
142300*
142400*****************************************************************
142500 3362-00-TROCA-HORA          SECTION.
142600*****************************************************************
142700*
142800     MOVE    TL-HOUR-KEY(WS-ORD-H-I)    TO WS-SWAP-HORA-KEY.
142900     MOVE    TL-TOTAL(WS-ORD-H-I)       TO WS-SWAP-HORA-TOTAL.
143000     MOVE    TL-SEV-LOW(WS-ORD-H-I)     TO WS-SWAP-HORA-LOW.
143100     MOVE    TL-SEV-MEDIUM(WS-ORD-H-I)  TO WS-SWAP-HORA-MEDIUM.
143200     MOVE    TL-SEV-HIGH(WS-ORD-H-I)    TO WS-SWAP-HORA-HIGH.
143300     MOVE    TL-SEV-CRITICAL(WS-ORD-H-I) TO WS-SWAP-HORA-CRIT.
143400
143500     MOVE    TL-HOUR-KEY(WS-ORD-H-MENOR)
143600                             TO      TL-HOUR-KEY(WS-ORD-H-I).
143700     MOVE    TL-TOTAL(WS-ORD-H-MENOR)
143800                             TO      TL-TOTAL(WS-ORD-H-I).
143900     MOVE    TL-SEV-LOW(WS-ORD-H-MENOR)
144000                             TO      TL-SEV-LOW(WS-ORD-H-I).
144100     MOVE    TL-SEV-MEDIUM(WS-ORD-H-MENOR)
144200                             TO      TL-SEV-MEDIUM(WS-ORD-H-I).
144300     MOVE    TL-SEV-HIGH(WS-ORD-H-MENOR)
144400                             TO      TL-SEV-HIGH(WS-ORD-H-I).
144500     MOVE    TL-SEV-CRITICAL(WS-ORD-H-MENOR)
144600                             TO      TL-SEV-CRITICAL(WS-ORD-H-I).
144700
144800     MOVE    WS-SWAP-HORA-KEY TO      TL-HOUR-KEY(WS-ORD-H-MENOR).
144900     MOVE    WS-SWAP-HORA-TOTAL TO    TL-TOTAL(WS-ORD-H-MENOR).
145000     MOVE    WS-SWAP-HORA-LOW TO      TL-SEV-LOW(WS-ORD-H-MENOR).
145100     MOVE    WS-SWAP-HORA-MEDIUM TO   TL-SEV-MEDIUM
145200                                       (WS-ORD-H-MENOR).
145300     MOVE    WS-SWAP-HORA-HIGH TO     TL-SEV-HIGH(WS-ORD-H-MENOR).
145400     MOVE    WS-SWAP-HORA-CRIT TO     TL-SEV-CRITICAL
145500                                       (WS-ORD-H-MENOR).
145600*
145700 3362-99-EXIT.
145800     EXIT.
145900*
146000*****************************************************************
146100 3400-00-IMPRIME-RELATORIO   SECTION.
146200*****************************************************************
146300*
146400     PERFORM 3410-00-IMPRIME-CABECALHO.
146500
146600     PERFORM 3420-00-IMPRIME-RESUMO.
146700
146800     PERFORM 3430-00-IMPRIME-SEVERIDADE.
146900
147000     PERFORM 3440-00-IMPRIME-CATEGORIA.
147100
147200     PERFORM 3450-00-IMPRIME-TOP-REGRAS.
147300
147400     PERFORM 3460-00-IMPRIME-ANALISE-IP.
147500
147600     PERFORM 3470-00-IMPRIME-TIMELINE.
147700
147800     PERFORM 3480-00-IMPRIME-PARSER.
147900
148000     PERFORM 3490-00-IMPRIME-TRAILER.
148100*
148200 3400-99-EXIT.
148300     EXIT.
148400*
148500*****************************************************************
148600 3410-00-IMPRIME-CABECALHO   SECTION.
148700*****************************************************************
148800*
148900     MOVE    SPACES          TO      WS-LINHA-TITULO.
149000     MOVE    'RELATORIO SILOG - ANALISE DE LOG DE SEGURANCA'
149100                             TO      LINT-MSG.
149200     MOVE    WS-LINHA-TITULO TO      REG-RPTFILE.
149300     PERFORM 3495-00-GRAVA-LINHA-RPT.
149400
149500     MOVE    SPACES          TO      WS-LINHA-TITULO.
149600     MOVE    'ARQUIVO ANALISADO.....: LOGFILE'
149700                             TO      LINT-MSG.
149800     MOVE    WS-LINHA-TITULO TO      REG-RPTFILE.
149900     PERFORM 3495-00-GRAVA-LINHA-RPT.
150000*
150100 3410-99-EXIT.
150200     EXIT.
150300*
150400*****************************************************************
150500 3420-00-IMPRIME-RESUMO      SECTION.
150600*****************************************************************
150700*
150800     MOVE    SPACES          TO      WS-LINHA-ROTULO-VALOR.
150900     MOVE    'TOTAL DE LINHAS LIDAS'
151000                             TO      LRV-ROTULO.
151100     MOVE    WS-TOTAL-LINHAS TO      WS-EDICAO2.
151200     MOVE    WS-EDICAO2      TO      LRV-VALOR.
151300     MOVE    WS-LINHA-ROTULO-VALOR TO REG-RPTFILE.
151400     PERFORM 3495-00-GRAVA-LINHA-RPT.
151500
151600     MOVE    SPACES          TO      WS-LINHA-ROTULO-VALOR.
151700     MOVE    'TOTAL DE LINHAS CLASSIFICADAS'
151800                             TO      LRV-ROTULO.
151900     MOVE    WS-LINHAS-PARSE TO      WS-EDICAO2.
152000     MOVE    WS-EDICAO2      TO      LRV-VALOR.
152100     MOVE    WS-LINHA-ROTULO-VALOR TO REG-RPTFILE.
152200     PERFORM 3495-00-GRAVA-LINHA-RPT.
152300
152400     MOVE    SPACES          TO      WS-LINHA-ROTULO-VALOR.
152500     MOVE    'TOTAL DE DETECCOES'
152600                             TO      LRV-ROTULO.
152700     MOVE    WS-TOTAL-DETECCOES TO   WS-EDICAO2.
152800     MOVE    WS-EDICAO2      TO      LRV-VALOR.
152900     MOVE    WS-LINHA-ROTULO-VALOR TO REG-RPTFILE.
153000     PERFORM 3495-00-GRAVA-LINHA-RPT.
153100
153200     MOVE    SPACES          TO      WS-LINHA-ROTULO-VALOR.
153300     MOVE    'SCORE DE RISCO'
153400                             TO      LRV-ROTULO.
153500     MOVE    WS-RISCO-SCORE  TO      WS-SCORE-EDITADO.
153600     STRING  WS-SCORE-EDITADO DELIMITED SIZE
153700             '/100 ('         DELIMITED SIZE
153800             WS-RISCO-NIVEL   DELIMITED SIZE
153900             ')'              DELIMITED SIZE
154000       INTO  LRV-VALOR.
154100     MOVE    WS-LINHA-ROTULO-VALOR TO REG-RPTFILE.
154200     PERFORM 3495-00-GRAVA-LINHA-RPT.
154300*
154400 3420-99-EXIT.
154500     EXIT.
154600*
154700*****************************************************************
154800 3430-00-IMPRIME-SEVERIDADE  SECTION.
154900*****************************************************************
155000*
155100     MOVE    SPACES          TO      WS-LINHA-TITULO.
155200     MOVE    'DETECCOES POR SEVERIDADE'
155300                             TO      LINT-MSG.
155400     MOVE    WS-LINHA-TITULO TO      REG-RPTFILE.
155500     PERFORM 3495-00-GRAVA-LINHA-RPT.
155600
155700     PERFORM 3431-00-IMPRIME-1-SEVERIDADE
155800             VARYING IX-SEV FROM 1 BY 1
155900             UNTIL   IX-SEV GREATER 4.
156000
156100     MOVE    SPACES          TO      WS-LINHA-ROTULO-VALOR.
156200     MOVE    'CONFIANCA MEDIA DAS DETECCOES'
156300                             TO      LRV-ROTULO.
156400     MOVE    WS-CONF-MEDIA   TO      WS-CONF-EDITADA.
156500     MOVE    WS-CONF-EDITADA TO      LRV-VALOR.
156600     MOVE    WS-LINHA-ROTULO-VALOR TO REG-RPTFILE.
156700     PERFORM 3495-00-GRAVA-LINHA-RPT.
156800*
156900 3430-99-EXIT.
157000     EXIT.
157100*
157200*****************************************************************
157300 3431-00-IMPRIME-1-SEVERIDADE SECTION.
157400*****************************************************************
157500*
157600     MOVE    SPACES          TO      WS-LINHA-SEVERIDADE.
157700     MOVE    SEV-NOME(IX-SEV) TO     LSV-NOME.
157800     MOVE    SEV-QTDE(IX-SEV) TO     LSV-QTDE.
157900     MOVE    WS-LINHA-SEVERIDADE TO  REG-RPTFILE.
158000     PERFORM 3495-00-GRAVA-LINHA-RPT.
158100*
158200 3431-99-EXIT.
158300     EXIT.
158400*
158500*****************************************************************
158600 3440-00-IMPRIME-CATEGORIA   SECTION.
158700*****************************************************************
158800*
158900     MOVE    SPACES          TO      WS-LINHA-TITULO.
159000     MOVE    'DETECCOES POR CATEGORIA'
159100                             TO      LINT-MSG.
159200     MOVE    WS-LINHA-TITULO TO      REG-RPTFILE.
159300     PERFORM 3495-00-GRAVA-LINHA-RPT.
159400
159500     PERFORM 3441-00-IMPRIME-1-CATEGORIA
159600             VARYING IX-CAT FROM 1 BY 1
159700             UNTIL   IX-CAT GREATER 8.
159800*
159900 3440-99-EXIT.
160000     EXIT.
160100*
160200*****************************************************************
160300 3441-00-IMPRIME-1-CATEGORIA SECTION.
160400*****************************************************************
160500*
160600     MOVE    SPACES          TO      WS-LINHA-CATEGORIA.
160700     MOVE    CAT-NOME(IX-CAT) TO     LCT-NOME.
160800     MOVE    CAT-QTDE(IX-CAT) TO     LCT-QTDE.
160900     MOVE    WS-LINHA-CATEGORIA TO   REG-RPTFILE.
161000     PERFORM 3495-00-GRAVA-LINHA-RPT.
161100*
161200 3441-99-EXIT.
161300     EXIT.
161400*
161500*****************************************************************
161600 3450-00-IMPRIME-TOP-REGRAS  SECTION.
161700*****************************************************************
161800*        IMPRIME NO MAXIMO AS 10 PRIMEIRAS REGRAS COM OCORRENCIA
161900*        (A TABELA JA ESTA ORDENADA POR QUANTIDADE DESCENDENTE)
162000*****************************************************************
162100*
162200     MOVE    SPACES          TO      WS-LINHA-TITULO.
162300     MOVE    'TOP AMEACAS (REGRAS MAIS FREQUENTES)'
162400                             TO      LINT-MSG.
162500     MOVE    WS-LINHA-TITULO TO      REG-RPTFILE.
162600     PERFORM 3495-00-GRAVA-LINHA-RPT.
162700
162800     MOVE    ZERO            TO      WS-TOP-IMPRESSOS.
162900     PERFORM 3451-00-IMPRIME-1-REGRA
163000             VARYING IX-RULE FROM 1 BY 1
163100             UNTIL   IX-RULE GREATER 18
163200                     OR WS-TOP-IMPRESSOS EQUAL 10.
163300*
163400 3450-99-EXIT.
163500     EXIT.
163600*
163700*****************************************************************
163800 3451-00-IMPRIME-1-REGRA     SECTION.
163900*****************************************************************
164000*
164100     IF      RULE-QTDE(IX-RULE) GREATER ZERO
164200             MOVE    SPACES  TO      WS-LINHA-REGRA
164300             MOVE    RULE-NOME(IX-RULE) TO LRG-NOME
164400             MOVE    RULE-QTDE(IX-RULE) TO LRG-QTDE
164500             MOVE    RULE-SEVER(IX-RULE) TO LRG-SEVER
164600             MOVE    WS-LINHA-REGRA TO REG-RPTFILE
164700             PERFORM 3495-00-GRAVA-LINHA-RPT
164800             ADD     1       TO      WS-TOP-IMPRESSOS
164900     END-IF.
165000*
165100 3451-99-EXIT.
165200     EXIT.
165300*
165400*****************************************************************
165500 3460-00-IMPRIME-ANALISE-IP  SECTION.
165600*****************************************************************
165700*        IMPRIME OS TOTAIS DE IP E NO MAXIMO OS 20 PRIMEIROS DA
165800*        TABELA, JA ORDENADA POR QUANTIDADE DE OCORRENCIAS
165900*****************************************************************
166000*
166100     MOVE    SPACES          TO      WS-LINHA-TITULO.
166200     MOVE    'ANALISE DE ENDERECOS IP'
166300                             TO      LINT-MSG.
166400     MOVE    WS-LINHA-TITULO TO      REG-RPTFILE.
166500     PERFORM 3495-00-GRAVA-LINHA-RPT.
166600
166700     MOVE    SPACES          TO      WS-LINHA-ROTULO-VALOR.
166800     MOVE    'IPS UNICOS'    TO      LRV-ROTULO.
166900     MOVE    WS-IPS-UNICOS   TO      WS-EDICAO2.
167000     MOVE    WS-EDICAO2      TO      LRV-VALOR.
167100     MOVE    WS-LINHA-ROTULO-VALOR TO REG-RPTFILE.
167200     PERFORM 3495-00-GRAVA-LINHA-RPT.
167300
167400     MOVE    SPACES          TO      WS-LINHA-ROTULO-VALOR.
167500     MOVE    'IPS PRIVADOS'  TO      LRV-ROTULO.
167600     MOVE    WS-IPS-PRIVADOS TO      WS-EDICAO2.
167700     MOVE    WS-EDICAO2      TO      LRV-VALOR.
167800     MOVE    WS-LINHA-ROTULO-VALOR TO REG-RPTFILE.
167900     PERFORM 3495-00-GRAVA-LINHA-RPT.
168000
168100     MOVE    SPACES          TO      WS-LINHA-ROTULO-VALOR.
168200     MOVE    'IPS PUBLICOS'  TO      LRV-ROTULO.
168300     MOVE    WS-IPS-PUBLICOS TO      WS-EDICAO2.
168400     MOVE    WS-EDICAO2      TO      LRV-VALOR.
168500     MOVE    WS-LINHA-ROTULO-VALOR TO REG-RPTFILE.
168600     PERFORM 3495-00-GRAVA-LINHA-RPT.
168700
168800     MOVE    SPACES          TO      WS-LINHA-ROTULO-VALOR.
168900     MOVE    'IPS SUSPEITOS' TO      LRV-ROTULO.
169000     MOVE    WS-IPS-SUSPEITOS TO     WS-EDICAO2.
169100     MOVE    WS-EDICAO2      TO      LRV-VALOR.
169200     MOVE    WS-LINHA-ROTULO-VALOR TO REG-RPTFILE.
169300     PERFORM 3495-00-GRAVA-LINHA-RPT.
169400
169500     MOVE    ZERO            TO      WS-TOP-IMPRESSOS.
169600     PERFORM 3461-00-IMPRIME-1-IP
169700             VARYING IX-IP FROM 1 BY 1
169800             UNTIL   IX-IP GREATER TAB-IP-QTDE-OCUPADA
169900                     OR WS-TOP-IMPRESSOS EQUAL 20.
170000*
170100 3460-99-EXIT.
170200     EXIT.
170300*
170400*****************************************************************
170500 3461-00-IMPRIME-1-IP        SECTION.
170600*****************************************************************
170700*
170800     MOVE    SPACES          TO      WS-LINHA-IP.
170900     MOVE    IP-ADDR(IX-IP)  TO      LIP-ADDR.
171000     MOVE    IP-COUNT(IX-IP) TO      LIP-QTDE.
171100     MOVE    IP-PRIVATE-FLAG(IX-IP) TO LIP-PRIV-FLAG.
171200     MOVE    IP-DET-COUNT(IX-IP) TO  LIP-DET-QTDE.
171300     MOVE    IP-FIRST-SEEN(IX-IP) TO LIP-FIRST-SEEN.
171400     MOVE    IP-LAST-SEEN(IX-IP) TO  LIP-LAST-SEEN.
171500     MOVE    WS-LINHA-IP     TO      REG-RPTFILE.
171600     PERFORM 3495-00-GRAVA-LINHA-RPT.
171700     ADD     1               TO      WS-TOP-IMPRESSOS.
171800*
171900 3461-99-EXIT.
172000     EXIT.
172100*
172200*****************************************************************
172300 3470-00-IMPRIME-TIMELINE    SECTION.
172400*****************************************************************
172500*
172600     MOVE    SPACES          TO      WS-LINHA-TITULO.
172700     MOVE    'LINHA DO TEMPO (DETECCOES POR HORA)'
172800                             TO      LINT-MSG.
172900     MOVE    WS-LINHA-TITULO TO      REG-RPTFILE.
173000     PERFORM 3495-00-GRAVA-LINHA-RPT.
173100
173200     PERFORM 3471-00-IMPRIME-1-HORA
173300             VARYING IX-HORA FROM 1 BY 1
173400             UNTIL   IX-HORA GREATER TAB-HORA-QTDE-OCUPADA.
173500*
173600 3470-99-EXIT.
173700     EXIT.
173800*
173900*****************************************************************
174000 3471-00-IMPRIME-1-HORA      SECTION.
174100*****************************************************************
174200*
174300     MOVE    SPACES          TO      WS-LINHA-HORA.
174400     MOVE    TL-HOUR-KEY(IX-HORA) TO LHR-HOUR-KEY.
174500     MOVE    TL-TOTAL(IX-HORA) TO    LHR-TOTAL.
174600     MOVE    TL-SEV-LOW(IX-HORA) TO  LHR-SEV-LOW.
174700     MOVE    TL-SEV-MEDIUM(IX-HORA) TO LHR-SEV-MEDIUM.
174800     MOVE    TL-SEV-HIGH(IX-HORA) TO LHR-SEV-HIGH.
174900     MOVE    TL-SEV-CRITICAL(IX-HORA) TO LHR-SEV-CRITICAL.
175000     MOVE    WS-LINHA-HORA   TO      REG-RPTFILE.
175100     PERFORM 3495-00-GRAVA-LINHA-RPT.
175200*
175300 3471-99-EXIT.
175400     EXIT.
175500*
175600*****************************************************************
175700 3480-00-IMPRIME-PARSER      SECTION.
175800*****************************************************************
175900*
176000     MOVE    SPACES          TO      WS-LINHA-TITULO.
176100     MOVE    'LINHAS POR TIPO DE PARSER'
176200                             TO      LINT-MSG.
176300     MOVE    WS-LINHA-TITULO TO      REG-RPTFILE.
176400     PERFORM 3495-00-GRAVA-LINHA-RPT.
176500
176600     PERFORM 3481-00-IMPRIME-1-PARSER
176700             VARYING IX-PARSER FROM 1 BY 1
176800             UNTIL   IX-PARSER GREATER 5.
176900*
177000 3480-99-EXIT.
177100     EXIT.
177200*
177300*****************************************************************
177400 3481-00-IMPRIME-1-PARSER    SECTION.
177500*****************************************************************
177600*
177700     MOVE    SPACES          TO      WS-LINHA-PARSER.
177800     MOVE    PARSER-NOME(IX-PARSER) TO LPS-NOME.
177900     MOVE    PARSER-QTDE(IX-PARSER) TO LPS-QTDE.
178000     MOVE    WS-LINHA-PARSER TO      REG-RPTFILE.
178100     PERFORM 3495-00-GRAVA-LINHA-RPT.
178200*
178300 3481-99-EXIT.
178400     EXIT.
178500*
178600*****************************************************************
178700 3490-00-IMPRIME-TRAILER     SECTION.
178800*****************************************************************
178900*
179000     MOVE    SPACES          TO      WS-LINHA-TITULO.
179100     MOVE    'END OF REPORT' TO      LINT-MSG.
179200     MOVE    WS-LINHA-TITULO TO      REG-RPTFILE.
179300     PERFORM 3495-00-GRAVA-LINHA-RPT.
179400*
179500 3490-99-EXIT.
179600     EXIT.
179700*
179800*****************************************************************
179900 3495-00-GRAVA-LINHA-RPT     SECTION.
180000*****************************************************************
180100*
180200     WRITE   REG-RPTFILE.
180300
180400     MOVE    ' NA GRAVACAO ' TO      WS-ACESSO-ARQ.
180500
180600     MOVE    030             TO      WS-PTO-ERRO.
180700
180800     PERFORM 0410-00-TESTA-FS-RPTFILE.
180900
181000     IF      WS-FS-RPTFILE   EQUAL   00
181100             ADD     1       TO      WS-GRV-RPTFILE
181200     END-IF.
181300*
181400 3495-99-EXIT.
181500     EXIT.
181600*
181700*****************************************************************
181800 3900-00-MONTA-ESTATISTICA   SECTION.
181900*****************************************************************
182000*
182100     DISPLAY '******************* LSECPB001 ******************'.
182200     DISPLAY '*                                               *'.
182300     DISPLAY '*        ESTATISTICA DE PROCESSAMENTO           *'.
182400     DISPLAY '*                                               *'.
182500     DISPLAY '******************* LSECPB001 ******************'.
182600     DISPLAY '*                                               *'.
182700     MOVE    WS-LID-LOGFILE  TO      WS-EDICAO.
182800     DISPLAY '* REGISTROS LIDOS.......- LOGFILE.: ' WS-EDICAO
182900     ' *'.
183000     MOVE    WS-GRV-DETFILE  TO      WS-EDICAO.
183100     DISPLAY '* REGISTROS GRAVADOS....- DETFILE.: ' WS-EDICAO
183200     ' *'.
183300     MOVE    WS-GRV-RPTFILE  TO      WS-EDICAO.
183400     DISPLAY '* LINHAS IMPRESSAS......- RPTFILE.: ' WS-EDICAO
183500     ' *'.
183600     MOVE    WS-TOTAL-DETECCOES TO   WS-EDICAO.
183700     DISPLAY '* TOTAL DE DETECCOES ENCONTRADAS..: ' WS-EDICAO
183800     ' *'.
183900     MOVE    WS-RISCO-SCORE  TO      WS-EDICAO.
184000     DISPLAY '* SCORE DE RISCO FINAL............: ' WS-EDICAO
184100     ' *'.
184200     DISPLAY '*                                               *'.
184300     DISPLAY '******************* LSECPB001 ******************'.
184400*
184500 3900-99-EXIT.
184600     EXIT.
184700*
184750*****************************************************************
184760 0998-00-ABEND-SUB           SECTION.
184770*****************************************************************
184780*        CH00925 - 23/01/2026 - RSF - TERMINO ANORMAL QUANDO A
184790*                  SUB-ROTINA DE PARSER OU DE REGRAS DEVOLVE UM
184800*                  CODRET DIFERENTE DE 00 (VIDE 1100-00-EXECUTA-
184810*                  PARSER E 1300-00-EXECUTA-REGRAS)
184820*****************************************************************
184830*
184840     MOVE    12              TO      RETURN-CODE.
184850
184860     DISPLAY '******************* LSECPB001 ******************'.
184870     DISPLAY '*                                               *'.
184880     DISPLAY '*      TERMINO ANORMAL DE PROCESSAMENTO         *'.
184890     DISPLAY '*                                               *'.
184900     DISPLAY '******************* LSECPB001 ******************'.
184910     DISPLAY '*                                               *'.
184920     DISPLAY '* PROBLEMAS NA CHAMADA DA SUB-ROTINA....: '
184930     WS-SUB-ROTINA ' *'.
184940     DISPLAY '*                                               *'.
184950     DISPLAY '*             CODIGO DE RETORNO.......: ' WS-SUB-CODRET
184960     '              *'.
184970     DISPLAY '*                                               *'.
184980     DISPLAY '*           PONTO COM ERRO............: ' WS-PTO-ERRO
184990     '          *'.
185000     DISPLAY '*                                               *'.
185010     DISPLAY '******************* LSECPB001 ******************'.
185020     DISPLAY '*     P R O G R A M A  C A N C E L A D O        *'.
185030     DISPLAY '******************* LSECPB001 ******************'.
185040
185050     GOBACK.
185060*
185070 0998-99-EXIT.
185080     EXIT.
185090*
185100*****************************************************************
185110 0999-00-ABEND-ARQ           SECTION.
185120*****************************************************************
185130*
185140     MOVE    12              TO      RETURN-CODE.
185150
185160     DISPLAY '******************* LSECPB001 ******************'.
185170     DISPLAY '*                                               *'.
185180     DISPLAY '*      TERMINO ANORMAL DE PROCESSAMENTO         *'.
185190     DISPLAY '*                                               *'.
185200     DISPLAY '******************* LSECPB001 ******************'.
185210     DISPLAY '*                                               *'.
185220     DISPLAY '* PROBLEMAS ' WS-ACESSO-ARQ ' DO ARQUIVO '
185230     WS-DDNAME-ARQ ' *'.
185240     DISPLAY '*                                               *'.
185250     DISPLAY '*             FILE STATUS....: ' WS-FS-ARQ
185260     '               *'.
185270     DISPLAY '*                                               *'.
185280     DISPLAY '*           PONTO COM ERRO...: ' WS-PTO-ERRO
185290     '              *'.
185300     DISPLAY '*                                               *'.
185310     DISPLAY '******************* LSECPB001 ******************'.
185320     DISPLAY '*     P R O G R A M A  C A N C E L A D O        *'.
185330     DISPLAY '******************* LSECPB001 ******************'.
185340
185350     GOBACK.
185360*
185370 0999-99-EXIT.
185380     EXIT.
185390*
185400*****************************************************************
185410*                   FIM DO PROGRAMA - LSECPB001                 *
185420*****************************************************************
