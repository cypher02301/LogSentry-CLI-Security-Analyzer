000100*****************************************************************
000200 IDENTIFICATION              DIVISION.
000300*****************************************************************
000400*
000500 PROGRAM-ID.                 LSECSB01.
000600 AUTHOR.                     ULISSES SOUZA.
000700 INSTALLATION.               CENTRO DE PROCESSAMENTO DE DADOS.
000800 DATE-WRITTEN.               12/06/2014.
000900 DATE-COMPILED.
001000 SECURITY.                   CONFIDENCIAL.
001100*
001200*****************************************************************
001300* SISTEMA......: SILOG - SISTEMA DE ANALISE DE LOG SEGURANCA    *
001400*****************************************************************
001500* ANALISTA.....: ULISSES SOUZA                                  *
001600* LINGUAGEM....: COBOL/BATCH (SUB-ROTINA)                       *
001700* PROGRAMADOR..: ULISSES SOUZA                                  *
001800* DATA.........: 12/06/2014                                     *
001900*****************************************************************
002000* OBJETIVO.....: APLICAR O CATALOGO FIXO DE 18 REGRAS DE        *
002100*   DETECCAO DE SEGURANCA SOBRE UMA LINHA DE LOG E DEVOLVER,    *
002200*   PARA CADA REGRA CASADA, A SEVERIDADE, CATEGORIA, DESCRICAO, *
002300*   TRECHO CASADO E GRAU DE CONFIANCA DA DETECCAO. CHAMADA      *
002400*   LINHA A LINHA PELO LSECPB001, DEPOIS DO LSECSB02.           *
002500*****************************************************************
002600*
002700*-----------------------------------------------------------------
002800*        HISTORICO DE MANUTENCAO
002900*-----------------------------------------------------------------
003000* 12/06/2014  USO  CH00342  VERSAO INICIAL DA SUB-ROTINA - REGRAS CH00342 
003100*                           01 A 09 (AUTENTICACAO E WEB-ATTACK).  CH00342 
003200* 25/08/2014  USO  CH00391  INCLUSAO DAS REGRAS 10 A 18 (MALWARE, CH00391 
003300*                           EXFILTRACAO, ERRO HTTP, DNS E         CH00391 
003400*                           CREDENTIAL STUFFING).                 CH00391 
003500* 09/03/1997  JRC  CH00533  CRIACAO DA TABELA UNICA DE PALAVRAS   CH00533 
003600*                           SUSPEITAS (GRUPOS 1 A 7) PARA EVITAR  CH00533 
003700*                           REPETICAO DE LITERAIS NAS REGRAS 04,  CH00533 
003800*                           07, 09, 11, 13 E 08.                  CH00533 
003900* 19/01/1999  MSA  CH00603  AJUSTE ANO 2000 (Y2K) - REMOCAO DE    CH00603 
004000*                           REFERENCIA A ANO COM 2 DIGITOS NOS    CH00603 
004100*                           COMENTARIOS DE EXEMPLO DA REGRA 02.   CH00603 
004200* 14/02/2002  PCA  CH00667  REVISAO DA REGRA 14 (LARGE-TRANSFER)  CH00667 
004300*                           PARA CONSIDERAR POST E PUT.           CH00667 
004400* 21/06/2005  PCA  CH00712  INCLUSAO DO CALCULO DE CONFIANCA      CH00712 
004500*                           VIA TABELA DE BOOST POR SEVERIDADE.   CH00712 
004600* 30/10/2009  RGM  CH00760  REVISAO GERAL DA REGRA 17 (DNS        CH00760 
004700*                           TUNNELING) - USO DE CLASSE HEXADEC.   CH00760 
004800* 06/10/2014  USO  CH00823  REVISAO FINAL E TESTES DE INTEGRACAO. CH00823 
004810* 22/01/2026  RSF  CH00917  REGRA 04 - INCLUIDA CASCATA DE        CH00917 
004815*                           ASPA, VERBO SQL E ASPA.               CH00917 
004820* 22/01/2026  RSF  CH00918  REGRA 17 - LIMIAR HEX PASSOU DE 16    CH00918 
004825*                           PARA 20 DIGITOS CONSECUTIVOS.         CH00918 
004830* 22/01/2026  RSF  CH00919  REGRA 07 - INCLUSOS CRASE, %0D E      CH00919 
004835*                           %7C NA LISTA DE METACARACTERES.       CH00919 
004840* 22/01/2026  RSF  CH00920  REGRA 14 - 1O DIGITO DO TAMANHO       CH00920 
004845*                           AGORA TEM QUE SER DE 1 A 9.           CH00920 
004850* 22/01/2026  RSF  CH00921  REGRA 08 - SO CONTA REPETICAO DE      CH00921 
004855*                           RECUSA DE CONEXAO SE HOUVER IP NA     CH00921 
004860*                           LINHA.                                CH00921 
004870* 23/01/2026  RSF  CH00923  REGRA 02 - CAPTURA DE IP NUNCA        CH00923 
004880*                           ERA TESTADA; AGORA EXIGE IPV4 REAL    CH00923 
004890*                           NA LINHA PARA CASAR A REGRA.          CH00923 
004900* 23/01/2026  RSF  CH00924  REGRA 18 - MESMA CORRECAO DA          CH00924 
004910*                           CAPTURA DE IP NAO TESTADA (REGRA 02). CH00924 
004920* 23/01/2026  RSF  CH00925  PREFIXO LK- DO LINKAGE                CH00925 
004930*                           TROCADO PARA LKG- (PADRAO DO          CH00925 
004940*                           SHOP) E INCLUSO O PAR CODOPE/         CH00925 
004950*                           CODRET NO CONTRATO DE CHAMADA.        CH00925 
004990*-----------------------------------------------------------------
005000*
005100*****************************************************************
005200 ENVIRONMENT                 DIVISION.
005300*****************************************************************
005400 CONFIGURATION               SECTION.
005500*****************************************************************
005600 SPECIAL-NAMES.
005700     C01 IS TOP-OF-FORM
005800     CLASS HEX-DIGITO   IS '0' THRU '9' 'A' THRU 'F'.
005900*****************************************************************
006000 DATA                        DIVISION.
006100*****************************************************************
006200 WORKING-STORAGE             SECTION.
006300*****************************************************************
006400*
006500 01      FILLER              PIC     X(034)
006600                              VALUE   '* INICIO WORKING LSECSB01 *'.
006700*
006800*****************************************************************
006900*        AREA DE TRABALHO DA LINHA CORRENTE
007000*****************************************************************
007100*
007200 01      WS-LINHA-ORIG       PIC     X(256)  VALUE SPACES.
007300 01      WS-LINHA-MAIUSC     PIC     X(256)  VALUE SPACES.
007400*
007500*****************************************************************
007600*        TABELA UNICA DE PALAVRAS SUSPEITAS (7 GRUPOS)
007700*        GRUPO 1-VERBOS SQL  2-COMANDOS SHELL  3-CRIPTOMOEDA
007800*                4-FERRAM. USER-AGENT  5-FERRAM. TRANSFER.
007900*                6-EXTENSAO DE ARQUIVO DE DADOS  7-FERRAM. SCAN
008000*****************************************************************
008100*
008200 01      WS-TAB-PALAVRAS-DADOS.
008300   03    FILLER              PIC     X(018)  VALUE 'UNION          051'.
008400   03    FILLER              PIC     X(018)  VALUE 'SELECT         061'.
008500   03    FILLER              PIC     X(018)  VALUE 'INSERT         061'.
008600   03    FILLER              PIC     X(018)  VALUE 'DELETE         061'.
008700   03    FILLER              PIC     X(018)  VALUE 'DROP           041'.
008800   03    FILLER              PIC     X(018)  VALUE 'ALTER          051'.
008900   03    FILLER              PIC     X(018)  VALUE 'EXEC           041'.
009000   03    FILLER              PIC     X(018)  VALUE 'SCRIPT         061'.
009100   03    FILLER              PIC     X(018)  VALUE 'CAT            032'.
009200   03    FILLER              PIC     X(018)  VALUE 'LS             022'.
009300   03    FILLER              PIC     X(018)  VALUE 'ID             022'.
009400   03    FILLER              PIC     X(018)  VALUE 'WHOAMI         062'.
009500   03    FILLER              PIC     X(018)  VALUE 'NC             022'.
009600   03    FILLER              PIC     X(018)  VALUE 'NETCAT         062'.
009700   03    FILLER              PIC     X(018)  VALUE 'WGET           042'.
009800   03    FILLER              PIC     X(018)  VALUE 'CURL           042'.
009900   03    FILLER              PIC     X(018)  VALUE 'PYTHON         062'.
010000   03    FILLER              PIC     X(018)  VALUE 'PERL           042'.
010100   03    FILLER              PIC     X(018)  VALUE 'BASH           042'.
010200   03    FILLER              PIC     X(018)  VALUE 'SH             022'.
010300   03    FILLER              PIC     X(018)  VALUE 'STRATUM+TCP    113'.
010400   03    FILLER              PIC     X(018)  VALUE 'XMRIG          053'.
010500   03    FILLER              PIC     X(018)  VALUE 'CCMINER        073'.
010600   03    FILLER              PIC     X(018)  VALUE 'CRYPTONIGHT    113'.
010700   03    FILLER              PIC     X(018)  VALUE 'MONERO         063'.
010800   03    FILLER              PIC     X(018)  VALUE 'BITCOIN        073'.
010900   03    FILLER              PIC     X(018)  VALUE 'ETHEREUM       083'.
011000   03    FILLER              PIC     X(018)  VALUE 'POOL.          053'.
011100   03    FILLER              PIC     X(018)  VALUE 'SQLMAP         064'.
011200   03    FILLER              PIC     X(018)  VALUE 'NIKTO          054'.
011300   03    FILLER              PIC     X(018)  VALUE 'NMAP           044'.
011400   03    FILLER              PIC     X(018)  VALUE 'BURP           044'.
011500   03    FILLER              PIC     X(018)  VALUE 'DIRB           044'.
011600   03    FILLER              PIC     X(018)  VALUE 'GOBUSTER       084'.
011700   03    FILLER              PIC     X(018)  VALUE 'WFUZZ          054'.
011800   03    FILLER              PIC     X(018)  VALUE 'HYDRA          054'.
011900   03    FILLER              PIC     X(018)  VALUE 'MEDUSA         064'.
012000   03    FILLER              PIC     X(018)  VALUE 'WGET           045'.
012100   03    FILLER              PIC     X(018)  VALUE 'CURL           045'.
012200   03    FILLER              PIC     X(018)  VALUE 'SCP            035'.
012300   03    FILLER              PIC     X(018)  VALUE 'RSYNC          055'.
012400   03    FILLER              PIC     X(018)  VALUE 'FTP            035'.
012500   03    FILLER              PIC     X(018)  VALUE '.SQL           046'.
012600   03    FILLER              PIC     X(018)  VALUE '.DB            036'.
012700   03    FILLER              PIC     X(018)  VALUE '.BACKUP        076'.
012800   03    FILLER              PIC     X(018)  VALUE '.DUMP          056'.
012900   03    FILLER              PIC     X(018)  VALUE '.CSV           046'.
013000   03    FILLER              PIC     X(018)  VALUE '.XLS           046'.
013100   03    FILLER              PIC     X(018)  VALUE '.XLSX          056'.
013200   03    FILLER              PIC     X(018)  VALUE 'NMAP           047'.
013300   03    FILLER              PIC     X(018)  VALUE 'MASSCAN        077'.
013400   03    FILLER              PIC     X(018)  VALUE 'ZMAP           047'.
013500 01      WS-TAB-PALAVRAS     REDEFINES       WS-TAB-PALAVRAS-DADOS.
013600   03    TPL-OCORRE          OCCURS  52 TIMES
013700                              INDEXED BY IX-PAL.
013800     05  TPL-PALAVRA         PIC     X(015).
013900     05  TPL-TAM             PIC     9(002).
014000     05  TPL-GRUPO           PIC     9(001).
014100*
014200*****************************************************************
014300*        TABELA DE BOOST DE CONFIANCA POR SEVERIDADE
014400*****************************************************************
014500*
014600 01      WS-TAB-BOOST-DADOS.
014700   03    FILLER              PIC     X(011)  VALUE 'LOW     000'.
014800   03    FILLER              PIC     X(011)  VALUE 'MEDIUM  010'.
014900   03    FILLER              PIC     X(011)  VALUE 'HIGH    020'.
015000   03    FILLER              PIC     X(011)  VALUE 'CRITICAL030'.
015100 01      WS-TAB-BOOST        REDEFINES       WS-TAB-BOOST-DADOS.
015200   03    TBO-OCORRE          OCCURS  4 TIMES
015300                              INDEXED BY IX-BOOST.
015400     05  TBO-SEVER           PIC     X(008).
015500     05  TBO-BOOST           PIC     9V99.
015600*
015700*****************************************************************
015800*        CANDIDATO A ENDERECO IP (QUEBRA EM 4 OCTETOS) - USADO
015900*        NAS REGRAS 02 E 18 PARA CONFIRMAR O PADRAO IP+PALAVRA
016000*****************************************************************
016100*
016200 01      WS-IP-CANDIDATO     PIC     X(015)  VALUE SPACES.
016300 01      WS-IP-OCTETOS       REDEFINES       WS-IP-CANDIDATO.
016400   03    IPO-1               PIC     X(003).
016500   03    FILLER              PIC     X(001).
016600   03    IPO-2               PIC     X(003).
016700   03    FILLER              PIC     X(001).
016800   03    IPO-3               PIC     X(003).
016900   03    FILLER              PIC     X(001).
017000   03    IPO-4               PIC     X(003).
017010*
017020*****************************************************************
017030*        VARREDURA DE IPV4 NA LINHA INTEIRA - USADA NA REGRA 08
017040*        CH00921 - 22/01/2026 - RSF - NOVA AREA, ANTES A REGRA 08
017050*                  NAO CONFIRMAVA A PRESENCA DE UM IP REAL
017060*****************************************************************
017070*
017080 01      WS-IP2-POS          PIC     9(003)  COMP VALUE ZERO.
017090 01      WS-IP2-ACHOU        PIC     X(001)  VALUE 'N'.
017100   88    WS-IP2-ACHOU-SIM             VALUE 'Y'.
017110 01      WS-OCT-BIN          PIC     9(003)  COMP VALUE ZERO.
017120 01      WS-OCT-VALIDO       PIC     X(001)  VALUE 'N'.
017130   88    WS-OCT-VALIDO-SIM            VALUE 'Y'.
017140*
017200*****************************************************************
017300*        AREA GENERICA DE BUSCA DE TEXTO NA LINHA MAIUSCULA
017400*****************************************************************
017500*
017600 01      WS-BUSCA-TEXTO      PIC     X(020)  VALUE SPACES.
017700 01      WS-BUSCA-LEN        PIC     9(002)  COMP VALUE ZERO.
017800 01      WS-BUSCA-POS        PIC     9(003)  COMP VALUE ZERO.
017900 01      WS-BUSCA-LIMITE     PIC     9(003)  COMP VALUE ZERO.
018000 01      WS-BUSCA-ACHOU      PIC     X(001)  VALUE 'N'.
018100   88    WS-BUSCA-ACHOU-SIM           VALUE 'Y'.
018200*
018300*****************************************************************
018400*        AREA GENERICA DE CONTAGEM DE OCORRENCIAS
018500*****************************************************************
018600*
018700 01      WS-CONTA-TEXTO      PIC     X(020)  VALUE SPACES.
018800 01      WS-CONTA-LEN        PIC     9(002)  COMP VALUE ZERO.
018900 01      WS-CONTA-POS        PIC     9(003)  COMP VALUE ZERO.
019000 01      WS-CONTA-QTDE       PIC     9(003)  COMP VALUE ZERO.
019100*
019200*****************************************************************
019300*        AREA DE BUSCA DE PALAVRA-CHAVE NA TABELA UNICA
019400*****************************************************************
019500*
019600 01      WS-CHAVE-REGRA-ATUAL
019700                              PIC     9(001)  COMP VALUE ZERO.
019800 01      WS-PAL-ACHOU        PIC     X(001)  VALUE 'N'.
019900   88    WS-PAL-ACHOU-SIM             VALUE 'Y'.
020000 01      WS-PAL-TEXTO        PIC     X(015)  VALUE SPACES.
020100*
020200*****************************************************************
020300*        AREA DE DETECCAO DE SEQUENCIA HEXADECIMAL (REGRA 17)
020400*****************************************************************
020500*
020600 01      WS-HEX-POS          PIC     9(003)  COMP VALUE ZERO.
020700 01      WS-HEX-SUB          PIC     9(003)  COMP VALUE ZERO.
020800 01      WS-HEX-ACHOU        PIC     X(001)  VALUE 'N'.
020900   88    WS-HEX-ACHOU-SIM             VALUE 'Y'.
021000 01      WS-HEX-RUN-OK       PIC     X(001)  VALUE 'Y'.
021100 01      WS-CURR-CHAR        PIC     X(001)  VALUE SPACE.
021200*
021300*****************************************************************
021400*        AREA DE MONTAGEM DA DETECCAO CORRENTE
021500*****************************************************************
021600*
021700 01      WS-HIT-NOME         PIC     X(024)  VALUE SPACES.
021800 01      WS-HIT-SEVER        PIC     X(008)  VALUE SPACES.
021900 01      WS-HIT-CATEG        PIC     X(020)  VALUE SPACES.
022000 01      WS-HIT-DESC         PIC     X(040)  VALUE SPACES.
022100 01      WS-HIT-MATCH        PIC     X(060)  VALUE SPACES.
022200 01      WS-HIT-MATCH-LEN    PIC     9(002)  COMP VALUE ZERO.
022300 01      WS-HIT-MULTIPLO     PIC     X(001)  VALUE 'N'.
022400   88    WS-HIT-MULTIPLO-SIM          VALUE 'Y'.
022500 01      WS-HIT-CONF         PIC     9V99            VALUE ZERO.
022600 01      WS-COPIA-TAM        PIC     9(003)  COMP VALUE ZERO.
022700 01      WS-SUB-I            PIC     9(003)  COMP VALUE ZERO.
022800 01      WS-BRANCO-POS       PIC     9(003)  COMP VALUE ZERO.
022900 01      WS-TAM-ACHOU        PIC     X(001)  VALUE 'N'.
023000   88    WS-TAM-ACHOU-SIM             VALUE 'Y'.
023100 01      WS-BOOST-ACHOU      PIC     X(001)  VALUE 'N'.
023200   88    WS-BOOST-ACHOU-SIM           VALUE 'Y'.
023300*
023400*****************************************************************
023500 LINKAGE                     SECTION.
023600*****************************************************************
023700*
023800     COPY    LSECL910.
023900*
024000*****************************************************************
024100 PROCEDURE                   DIVISION USING LKG-GRUPO-REGRA.
024200*****************************************************************
024300*
024400     PERFORM 0100-00-PROCED-INICIAIS.
024500
024600     PERFORM 1000-00-REGRA-01-FAILED-LOGIN.
024700     PERFORM 1010-00-REGRA-02-MULTI-FAILED.
024800     PERFORM 1020-00-REGRA-03-PRIV-ESCAL.
024900     PERFORM 1030-00-REGRA-04-SQL-INJECTION.
025000     PERFORM 1040-00-REGRA-05-XSS-ATTEMPT.
025100     PERFORM 1050-00-REGRA-06-LFI-RFI.
025200     PERFORM 1060-00-REGRA-07-CMD-INJECTION.
025300     PERFORM 1070-00-REGRA-08-PORT-SCAN.
025400     PERFORM 1080-00-REGRA-09-SUSP-UA.
025500     PERFORM 1090-00-REGRA-10-SUSP-FILE.
025600     PERFORM 1100-00-REGRA-11-CRYPTO-MINING.
025700     PERFORM 1110-00-REGRA-12-REVERSE-SHELL.
025800     PERFORM 1120-00-REGRA-13-DATA-EXFIL.
025900     PERFORM 1130-00-REGRA-14-LARGE-TRANSFER.
026000     PERFORM 1140-00-REGRA-15-HTTP-ERROR.
026100     PERFORM 1150-00-REGRA-16-DIR-TRAVERSAL.
026200     PERFORM 1160-00-REGRA-17-DNS-TUNNELING.
026300     PERFORM 1170-00-REGRA-18-CRED-STUFFING.
026400
026500     GOBACK.
026600*
026700*****************************************************************
026800 0100-00-PROCED-INICIAIS     SECTION.
026900*****************************************************************
026950*        CH00925 - 23/01/2026 - RSF - DEVOLVE CODRET 00 NO
026960*                  INICIO; O CHAMADOR CANCELA SE NAO VIER 00
027000*
027050     MOVE    ZERO            TO      LKG-REGRA-CODRET.
027100     MOVE    ZERO            TO      LKG-REGRA-QTD-HITS.
027200
027300     MOVE    LKG-REGRA-LINHA  TO      WS-LINHA-ORIG.
027400     MOVE    LKG-REGRA-LINHA  TO      WS-LINHA-MAIUSC.
027500
027600     INSPECT WS-LINHA-MAIUSC CONVERTING
027700             'abcdefghijklmnopqrstuvwxyz'
027800             TO
027900             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
028000*
028100 0100-99-EXIT.
028200     EXIT.
028300*
028400*****************************************************************
028500 1000-00-REGRA-01-FAILED-LOGIN  SECTION.
028600*****************************************************************
028700*        REGRA 01 - FAILED-LOGIN (MEDIUM/AUTHENTICATION)
028800*****************************************************************
028900*
029000     MOVE    'FAILED LOGIN'      TO      WS-BUSCA-TEXTO.
029100     MOVE    12                  TO      WS-BUSCA-LEN.
029200     MOVE    256                 TO      WS-BUSCA-POS.
029300     PERFORM 1990-00-PROCURA-TEXTO.
029400
029500     IF      NOT WS-BUSCA-ACHOU-SIM
029600             MOVE 'AUTHENTICATION FAILED' TO WS-BUSCA-TEXTO
029700             MOVE 22             TO      WS-BUSCA-LEN
029800             MOVE 256            TO      WS-BUSCA-POS
029900             PERFORM 1990-00-PROCURA-TEXTO
030000     END-IF.
030100
030200     IF      NOT WS-BUSCA-ACHOU-SIM
030300             MOVE 'INVALID CREDENTIALS' TO WS-BUSCA-TEXTO
030400             MOVE 19             TO      WS-BUSCA-LEN
030500             MOVE 256            TO      WS-BUSCA-POS
030600             PERFORM 1990-00-PROCURA-TEXTO
030700     END-IF.
030800
030900     IF      NOT WS-BUSCA-ACHOU-SIM
031000             MOVE 'LOGIN FAILED' TO       WS-BUSCA-TEXTO
031100             MOVE 12             TO      WS-BUSCA-LEN
031200             MOVE 256            TO      WS-BUSCA-POS
031300             PERFORM 1990-00-PROCURA-TEXTO
031400     END-IF.
031500
031600     IF      NOT WS-BUSCA-ACHOU-SIM
031700             MOVE 'AUTH'         TO      WS-BUSCA-TEXTO
031800             MOVE 4              TO      WS-BUSCA-LEN
031900             MOVE 256            TO      WS-BUSCA-POS
032000             PERFORM 1990-00-PROCURA-TEXTO
032100             IF      WS-BUSCA-ACHOU-SIM
032200                     MOVE WS-BUSCA-POS TO WS-COPIA-TAM
032300                     MOVE 'FAIL' TO      WS-BUSCA-TEXTO
032400                     MOVE 4      TO      WS-BUSCA-LEN
032500                     MOVE 256    TO      WS-BUSCA-POS
032600                     PERFORM 1990-00-PROCURA-TEXTO
032700                     IF      WS-BUSCA-POS NOT GREATER WS-COPIA-TAM
032800                             MOVE 'N' TO WS-BUSCA-ACHOU
032900                     END-IF
033000             END-IF
033100     END-IF.
033200
033300     IF      WS-BUSCA-ACHOU-SIM
033400             PERFORM 1970-00-COPIA-MATCH
033500             MOVE 'FAILED-LOGIN'  TO      WS-HIT-NOME
033600             MOVE 'MEDIUM'        TO      WS-HIT-SEVER
033700             MOVE 'AUTHENTICATION' TO     WS-HIT-CATEG
033800             MOVE 'TENTATIVA DE LOGIN OU AUTENTICACAO FALHA'
033900                                  TO      WS-HIT-DESC
034000             MOVE 'N'             TO      WS-HIT-MULTIPLO
034100             PERFORM 1900-00-GRAVA-HIT
034200     END-IF.
034300*
034400 1000-99-EXIT.
034500     EXIT.
034600*
034700*****************************************************************
034800 1010-00-REGRA-02-MULTI-FAILED  SECTION.
034900*****************************************************************
035000*        REGRA 02 - MULTI-FAILED-LOGIN (HIGH/AUTHENTICATION)
035100*        IP SEGUIDO DE "FAILED...LOGIN" REPETINDO 3 OU MAIS
035150*        CH00923 - 23/01/2026 - RSF - A CAPTURA DE WS-IP-
035160*                  CANDIDATO NUNCA ERA TESTADA; AGORA A REGRA SO
035170*                  CASA SE HOUVER UM IPV4 DE FATO NA LINHA
035200*****************************************************************
035300*
035310     PERFORM 1995-00-TESTA-IP-NA-LINHA.
035320
035330     IF      WS-IP2-ACHOU-SIM
035600             MOVE 'FAILED'       TO      WS-CONTA-TEXTO
035700             MOVE 6              TO      WS-CONTA-LEN
035800             PERFORM 1980-00-CONTA-OCORRENCIAS
035900
036000             IF    WS-CONTA-QTDE NOT LESS 3
036100                   MOVE 'LOGIN'  TO      WS-CONTA-TEXTO
036200                   MOVE 5        TO      WS-CONTA-LEN
036300                   PERFORM 1980-00-CONTA-OCORRENCIAS
036400                   IF    WS-CONTA-QTDE NOT LESS 1
036500                          MOVE 'FAILED' TO WS-BUSCA-TEXTO
036600                          MOVE 6        TO WS-BUSCA-LEN
036700                          MOVE 256      TO WS-BUSCA-POS
036800                          PERFORM 1990-00-PROCURA-TEXTO
036900                          PERFORM 1970-00-COPIA-MATCH
037000                          MOVE 'MULTI-FAILED-LOGIN' TO WS-HIT-NOME
037100                          MOVE 'HIGH' TO      WS-HIT-SEVER
037200                          MOVE 'AUTHENTICATION' TO WS-HIT-CATEG
037300                          MOVE 'VARIAS TENTATIVAS DE LOGIN DE UM IP'
037400                                        TO      WS-HIT-DESC
037500                          MOVE 'Y'      TO      WS-HIT-MULTIPLO
037600                          PERFORM 1900-00-GRAVA-HIT
037700                   END-IF
037800             END-IF
037850     END-IF.
037900*
038000 1010-99-EXIT.
038100     EXIT.
038200*
038300*****************************************************************
038400 1020-00-REGRA-03-PRIV-ESCAL    SECTION.
038500*****************************************************************
038600*        REGRA 03 - PRIV-ESCALATION (HIGH/PRIV-ESCALATION)
038700*****************************************************************
038800*
038900     MOVE    'SUDO'              TO      WS-BUSCA-TEXTO.
039000     MOVE    4                   TO      WS-BUSCA-LEN.
039100     MOVE    256                 TO      WS-BUSCA-POS.
039200     PERFORM 1990-00-PROCURA-TEXTO.
039300
039400     IF      NOT WS-BUSCA-ACHOU-SIM
039500             MOVE 'SU '          TO      WS-BUSCA-TEXTO
039600             MOVE 3              TO      WS-BUSCA-LEN
039700             MOVE 256            TO      WS-BUSCA-POS
039800             PERFORM 1990-00-PROCURA-TEXTO
039900     END-IF.
040000
040100     IF      NOT WS-BUSCA-ACHOU-SIM
040200             MOVE 'RUNAS'        TO      WS-BUSCA-TEXTO
040300             MOVE 5              TO      WS-BUSCA-LEN
040400             MOVE 256            TO      WS-BUSCA-POS
040500             PERFORM 1990-00-PROCURA-TEXTO
040600     END-IF.
040700
040800     IF      NOT WS-BUSCA-ACHOU-SIM
040900             MOVE 'PRIVILEGE'    TO      WS-BUSCA-TEXTO
041000             MOVE 9              TO      WS-BUSCA-LEN
041100             MOVE 256            TO      WS-BUSCA-POS
041200             PERFORM 1990-00-PROCURA-TEXTO
041300             IF    WS-BUSCA-ACHOU-SIM
041400                   MOVE 'ESCALAT' TO     WS-BUSCA-TEXTO
041500                   MOVE 7        TO      WS-BUSCA-LEN
041600                   MOVE 256      TO      WS-BUSCA-POS
041700                   PERFORM 1990-00-PROCURA-TEXTO
041800             END-IF
041900     END-IF.
042000
042100     IF      NOT WS-BUSCA-ACHOU-SIM
042200             MOVE 'BECOME'       TO      WS-BUSCA-TEXTO
042300             MOVE 6              TO      WS-BUSCA-LEN
042400             MOVE 256            TO      WS-BUSCA-POS
042500             PERFORM 1990-00-PROCURA-TEXTO
042600             IF    WS-BUSCA-ACHOU-SIM
042700                   MOVE 'ROOT'   TO      WS-BUSCA-TEXTO
042800                   MOVE 4        TO      WS-BUSCA-LEN
042900                   MOVE 256      TO      WS-BUSCA-POS
043000                   PERFORM 1990-00-PROCURA-TEXTO
043100             END-IF
043200     END-IF.
043300
043400     IF      WS-BUSCA-ACHOU-SIM
043500             PERFORM 1970-00-COPIA-MATCH
043600             MOVE 'PRIV-ESCALATION' TO   WS-HIT-NOME
043700             MOVE 'HIGH'          TO     WS-HIT-SEVER
043800             MOVE 'PRIV-ESCALATION' TO   WS-HIT-CATEG
043900             MOVE 'TENTATIVA DE ELEVACAO DE PRIVILEGIO'
044000                                  TO      WS-HIT-DESC
044100             MOVE 'N'             TO      WS-HIT-MULTIPLO
044200             PERFORM 1900-00-GRAVA-HIT
044300     END-IF.
044400*
044500 1020-99-EXIT.
044600     EXIT.
044700*
044800*****************************************************************
044900 1030-00-REGRA-04-SQL-INJECTION SECTION.
045000*****************************************************************
045100*        REGRA 04 - SQL-INJECTION (HIGH/WEB-ATTACK)
045150*        CH00917 - 22/01/2026 - RSF - INCLUIDA CASCATA DE ASPAS +
045160*                  VERBO SQL + ASPAS, AUDITORIA PEDIU COBERTURA
045170*                  COMPLETA DO PADRAO 'DROP TABLE' ENTRE ASPAS
045200*****************************************************************
045210*
045220     MOVE    ''''                TO      WS-BUSCA-TEXTO.
045230     MOVE    1                   TO      WS-BUSCA-LEN.
045240     MOVE    256                 TO      WS-BUSCA-POS.
045250     PERFORM 1990-00-PROCURA-TEXTO.
045260
045270     IF      WS-BUSCA-ACHOU-SIM
045280             MOVE WS-BUSCA-POS   TO      WS-COPIA-TAM
045290             MOVE 1              TO      WS-CHAVE-REGRA-ATUAL
045300             PERFORM 1960-00-PROCURA-PALAVRA-CHAVE
045310             IF    WS-PAL-ACHOU-SIM AND
045320                   WS-BUSCA-POS GREATER WS-COPIA-TAM
045330                   MOVE WS-BUSCA-POS TO WS-COPIA-TAM
045340                   MOVE ''''    TO      WS-BUSCA-TEXTO
045350                   MOVE 1       TO      WS-BUSCA-LEN
045360                   MOVE 256     TO      WS-BUSCA-POS
045370                   PERFORM 1990-00-PROCURA-TEXTO
045380                   IF    WS-BUSCA-POS NOT GREATER WS-COPIA-TAM
045390                         MOVE 'N' TO    WS-BUSCA-ACHOU
045400                   END-IF
045410             ELSE
045420                   MOVE 'N'     TO      WS-BUSCA-ACHOU
045430             END-IF
045440     END-IF.
045450*
045500     IF      NOT WS-BUSCA-ACHOU-SIM
045510             MOVE 1              TO      WS-CHAVE-REGRA-ATUAL
045520             PERFORM 1960-00-PROCURA-PALAVRA-CHAVE
045530             IF    WS-PAL-ACHOU-SIM
045800                    MOVE WS-PAL-TEXTO(1:6) TO    WS-BUSCA-TEXTO
045900                    MOVE 6              TO      WS-BUSCA-LEN
046000                    MOVE 256            TO      WS-BUSCA-POS
046100                    PERFORM 1990-00-PROCURA-TEXTO
046200                    IF    WS-BUSCA-ACHOU-SIM
046300                           MOVE WS-BUSCA-POS TO WS-COPIA-TAM
046400                           MOVE 'FROM' TO      WS-BUSCA-TEXTO
046500                           MOVE 4      TO      WS-BUSCA-LEN
046600                           MOVE 256    TO      WS-BUSCA-POS
046700                           PERFORM 1990-00-PROCURA-TEXTO
046800                           IF    WS-BUSCA-POS NOT GREATER WS-COPIA-TAM
046900                                 MOVE 'N' TO   WS-BUSCA-ACHOU
047000                           END-IF
047100                    END-IF
047150             END-IF
047200     END-IF.
047300
047400     IF      NOT WS-BUSCA-ACHOU-SIM
047500             MOVE ''''' OR 1=1'   TO      WS-BUSCA-TEXTO
047600             MOVE 9              TO      WS-BUSCA-LEN
047700             MOVE 256            TO      WS-BUSCA-POS
047800             PERFORM 1990-00-PROCURA-TEXTO
047900     END-IF.
048000
048100     IF      NOT WS-BUSCA-ACHOU-SIM
048200             MOVE ''''' AND 1=1'  TO      WS-BUSCA-TEXTO
048300             MOVE 10             TO      WS-BUSCA-LEN
048400             MOVE 256            TO      WS-BUSCA-POS
048500             PERFORM 1990-00-PROCURA-TEXTO
048600     END-IF.
048700
048800     IF      WS-BUSCA-ACHOU-SIM
048900             PERFORM 1970-00-COPIA-MATCH
049000             MOVE 'SQL-INJECTION' TO     WS-HIT-NOME
049100             MOVE 'HIGH'          TO     WS-HIT-SEVER
049200             MOVE 'WEB-ATTACK'    TO     WS-HIT-CATEG
049300             MOVE 'POSSIVEL TENTATIVA DE INJECAO SQL'
049400                                  TO      WS-HIT-DESC
049500             MOVE 'N'             TO      WS-HIT-MULTIPLO
049600             PERFORM 1900-00-GRAVA-HIT
049700     END-IF.
049800*
049900 1030-99-EXIT.
050000     EXIT.
050100*
050200*****************************************************************
050300 1040-00-REGRA-05-XSS-ATTEMPT   SECTION.
050400*****************************************************************
050500*        REGRA 05 - XSS-ATTEMPT (HIGH/WEB-ATTACK)
050600*****************************************************************
050700*
050800     MOVE    '<SCRIPT'           TO      WS-BUSCA-TEXTO.
050900     MOVE    7                   TO      WS-BUSCA-LEN.
051000     MOVE    256                 TO      WS-BUSCA-POS.
051100     PERFORM 1990-00-PROCURA-TEXTO.
051200
051300     IF      NOT WS-BUSCA-ACHOU-SIM
051400             MOVE 'JAVASCRIPT:'  TO      WS-BUSCA-TEXTO
051500             MOVE 11             TO      WS-BUSCA-LEN
051600             MOVE 256            TO      WS-BUSCA-POS
051700             PERFORM 1990-00-PROCURA-TEXTO
051800     END-IF.
051900
052000     IF      NOT WS-BUSCA-ACHOU-SIM
052100             MOVE 'ONLOAD='      TO      WS-BUSCA-TEXTO
052200             MOVE 7              TO      WS-BUSCA-LEN
052300             MOVE 256            TO      WS-BUSCA-POS
052400             PERFORM 1990-00-PROCURA-TEXTO
052500     END-IF.
052600
052700     IF      NOT WS-BUSCA-ACHOU-SIM
052800             MOVE 'ONERROR='     TO      WS-BUSCA-TEXTO
052900             MOVE 8              TO      WS-BUSCA-LEN
053000             MOVE 256            TO      WS-BUSCA-POS
053100             PERFORM 1990-00-PROCURA-TEXTO
053200     END-IF.
053300
053400     IF      NOT WS-BUSCA-ACHOU-SIM
053500             MOVE '<IFRAME'      TO      WS-BUSCA-TEXTO
053600             MOVE 7              TO      WS-BUSCA-LEN
053700             MOVE 256            TO      WS-BUSCA-POS
053800             PERFORM 1990-00-PROCURA-TEXTO
053900     END-IF.
054000
054100     IF      NOT WS-BUSCA-ACHOU-SIM
054200             MOVE 'EVAL('        TO      WS-BUSCA-TEXTO
054300             MOVE 5              TO      WS-BUSCA-LEN
054400             MOVE 256            TO      WS-BUSCA-POS
054500             PERFORM 1990-00-PROCURA-TEXTO
054600     END-IF.
054700
054800     IF      NOT WS-BUSCA-ACHOU-SIM
054900             MOVE 'DOCUMENT.COOKIE' TO   WS-BUSCA-TEXTO
055000             MOVE 15             TO      WS-BUSCA-LEN
055100             MOVE 256            TO      WS-BUSCA-POS
055200             PERFORM 1990-00-PROCURA-TEXTO
055300     END-IF.
055400
055500     IF      WS-BUSCA-ACHOU-SIM
055600             PERFORM 1970-00-COPIA-MATCH
055700             MOVE 'XSS-ATTEMPT'  TO      WS-HIT-NOME
055800             MOVE 'HIGH'         TO      WS-HIT-SEVER
055900             MOVE 'WEB-ATTACK'   TO      WS-HIT-CATEG
056000             MOVE 'POSSIVEL TENTATIVA DE CROSS-SITE SCRIPTING'
056100                                 TO      WS-HIT-DESC
056200             MOVE 'N'            TO      WS-HIT-MULTIPLO
056300             PERFORM 1900-00-GRAVA-HIT
056400     END-IF.
056500*
056600 1040-99-EXIT.
056700     EXIT.
056800*
056900*****************************************************************
057000 1050-00-REGRA-06-LFI-RFI       SECTION.
057100*****************************************************************
057200*        REGRA 06 - LFI-RFI (HIGH/WEB-ATTACK)
057300*****************************************************************
057400*
057500     MOVE    '../'               TO      WS-BUSCA-TEXTO.
057600     MOVE    3                   TO      WS-BUSCA-LEN.
057700     MOVE    256                 TO      WS-BUSCA-POS.
057800     PERFORM 1990-00-PROCURA-TEXTO.
057900
058000     IF      NOT WS-BUSCA-ACHOU-SIM
058100             MOVE '..\'          TO      WS-BUSCA-TEXTO
058200             MOVE 3              TO      WS-BUSCA-LEN
058300             MOVE 256            TO      WS-BUSCA-POS
058400             PERFORM 1990-00-PROCURA-TEXTO
058500     END-IF.
058600
058700     IF      NOT WS-BUSCA-ACHOU-SIM
058800             MOVE '/ETC/PASSWD'  TO      WS-BUSCA-TEXTO
058900             MOVE 11             TO      WS-BUSCA-LEN
059000             MOVE 256            TO      WS-BUSCA-POS
059100             PERFORM 1990-00-PROCURA-TEXTO
059200     END-IF.
059300
059400     IF      NOT WS-BUSCA-ACHOU-SIM
059500             MOVE '/ETC/SHADOW'  TO      WS-BUSCA-TEXTO
059600             MOVE 11             TO      WS-BUSCA-LEN
059700             MOVE 256            TO      WS-BUSCA-POS
059800             PERFORM 1990-00-PROCURA-TEXTO
059900     END-IF.
060000
060100     IF      NOT WS-BUSCA-ACHOU-SIM
060200             MOVE '/WINDOWS/SYSTEM32' TO WS-BUSCA-TEXTO
060300             MOVE 17             TO      WS-BUSCA-LEN
060400             MOVE 256            TO      WS-BUSCA-POS
060500             PERFORM 1990-00-PROCURA-TEXTO
060600     END-IF.
060700
060800     IF      NOT WS-BUSCA-ACHOU-SIM
060900             MOVE 'PHP://'       TO      WS-BUSCA-TEXTO
061000             MOVE 6              TO      WS-BUSCA-LEN
061100             MOVE 256            TO      WS-BUSCA-POS
061200             PERFORM 1990-00-PROCURA-TEXTO
061300     END-IF.
061400
061500     IF      NOT WS-BUSCA-ACHOU-SIM
061600             MOVE 'FILE://'      TO      WS-BUSCA-TEXTO
061700             MOVE 7              TO      WS-BUSCA-LEN
061800             MOVE 256            TO      WS-BUSCA-POS
061900             PERFORM 1990-00-PROCURA-TEXTO
062000     END-IF.
062100
062200     IF      NOT WS-BUSCA-ACHOU-SIM
062300             MOVE 'HTTP://'      TO      WS-BUSCA-TEXTO
062400             MOVE 7              TO      WS-BUSCA-LEN
062500             MOVE 256            TO      WS-BUSCA-POS
062600             PERFORM 1990-00-PROCURA-TEXTO
062700             IF    WS-BUSCA-ACHOU-SIM
062800                   MOVE '=HTTP'  TO      WS-BUSCA-TEXTO
062900                   MOVE 5        TO      WS-BUSCA-LEN
063000                   MOVE 256      TO      WS-BUSCA-POS
063100                   PERFORM 1990-00-PROCURA-TEXTO
063200             END-IF
063300     END-IF.
063400
063500     IF      WS-BUSCA-ACHOU-SIM
063600             PERFORM 1970-00-COPIA-MATCH
063700             MOVE 'LFI-RFI'      TO      WS-HIT-NOME
063800             MOVE 'HIGH'         TO      WS-HIT-SEVER
063900             MOVE 'WEB-ATTACK'   TO      WS-HIT-CATEG
064000             MOVE 'INCLUSAO DE ARQUIVO LOCAL OU REMOTO'
064100                                 TO      WS-HIT-DESC
064200             MOVE 'N'            TO      WS-HIT-MULTIPLO
064300             PERFORM 1900-00-GRAVA-HIT
064400     END-IF.
064500*
064600 1050-99-EXIT.
064700     EXIT.
064800*
064900*****************************************************************
065000 1060-00-REGRA-07-CMD-INJECTION SECTION.
065100*****************************************************************
065200*        REGRA 07 - CMD-INJECTION (CRITICAL/WEB-ATTACK)
065220*        CH00919 - 22/01/2026 - RSF - INCLUSOS CRASE, %0D E %7C
065230*                  NA LISTA DE METACARACTERES, FALTAVAM NA CASCATA
065300*****************************************************************
065400*
065500     MOVE    ';'                 TO      WS-BUSCA-TEXTO.
065600     MOVE    1                   TO      WS-BUSCA-LEN.
065700     MOVE    256                 TO      WS-BUSCA-POS.
065800     PERFORM 1990-00-PROCURA-TEXTO.
065900
066000     IF      NOT WS-BUSCA-ACHOU-SIM
066100             MOVE '|'            TO      WS-BUSCA-TEXTO
066200             MOVE 1              TO      WS-BUSCA-LEN
066300             MOVE 256            TO      WS-BUSCA-POS
066400             PERFORM 1990-00-PROCURA-TEXTO
066500     END-IF.
066600
066700     IF      NOT WS-BUSCA-ACHOU-SIM
066800             MOVE '&'            TO      WS-BUSCA-TEXTO
066900             MOVE 1              TO      WS-BUSCA-LEN
067000             MOVE 256            TO      WS-BUSCA-POS
067100             PERFORM 1990-00-PROCURA-TEXTO
067200     END-IF.
067300
067400     IF      NOT WS-BUSCA-ACHOU-SIM
067500             MOVE '$('           TO      WS-BUSCA-TEXTO
067600             MOVE 2              TO      WS-BUSCA-LEN
067700             MOVE 256            TO      WS-BUSCA-POS
067800             PERFORM 1990-00-PROCURA-TEXTO
067900     END-IF.
068000
068100     IF      NOT WS-BUSCA-ACHOU-SIM
068200             MOVE '%0A'          TO      WS-BUSCA-TEXTO
068300             MOVE 3              TO      WS-BUSCA-LEN
068400             MOVE 256            TO      WS-BUSCA-POS
068500             PERFORM 1990-00-PROCURA-TEXTO
068600     END-IF.
068700
068800     IF      NOT WS-BUSCA-ACHOU-SIM
068900             MOVE '%3B'          TO      WS-BUSCA-TEXTO
069000             MOVE 3              TO      WS-BUSCA-LEN
069100             MOVE 256            TO      WS-BUSCA-POS
069200             PERFORM 1990-00-PROCURA-TEXTO
069300     END-IF.
069310
069320     IF      NOT WS-BUSCA-ACHOU-SIM
069330             MOVE '`'            TO      WS-BUSCA-TEXTO
069340             MOVE 1              TO      WS-BUSCA-LEN
069350             MOVE 256            TO      WS-BUSCA-POS
069360             PERFORM 1990-00-PROCURA-TEXTO
069370     END-IF.
069380
069390     IF      NOT WS-BUSCA-ACHOU-SIM
069400             MOVE '%0D'          TO      WS-BUSCA-TEXTO
069410             MOVE 3              TO      WS-BUSCA-LEN
069420             MOVE 256            TO      WS-BUSCA-POS
069430             PERFORM 1990-00-PROCURA-TEXTO
069440     END-IF.
069450
069460     IF      NOT WS-BUSCA-ACHOU-SIM
069470             MOVE '%7C'          TO      WS-BUSCA-TEXTO
069480             MOVE 3              TO      WS-BUSCA-LEN
069490             MOVE 256            TO      WS-BUSCA-POS
069500             PERFORM 1990-00-PROCURA-TEXTO
069510     END-IF.
069520
069530     IF      WS-BUSCA-ACHOU-SIM
069600             MOVE 2              TO      WS-CHAVE-REGRA-ATUAL
069700             PERFORM 1960-00-PROCURA-PALAVRA-CHAVE
069800             IF    NOT WS-PAL-ACHOU-SIM
069900                   MOVE 'N'      TO      WS-BUSCA-ACHOU
070000             END-IF
070100     END-IF.
070200
070300     IF      WS-BUSCA-ACHOU-SIM
070400             PERFORM 1970-00-COPIA-MATCH
070500             MOVE 'CMD-INJECTION' TO     WS-HIT-NOME
070600             MOVE 'CRITICAL'      TO     WS-HIT-SEVER
070700             MOVE 'WEB-ATTACK'    TO     WS-HIT-CATEG
070800             MOVE 'POSSIVEL INJECAO DE COMANDO DE SISTEMA'
070900                                  TO      WS-HIT-DESC
071000             MOVE 'N'             TO      WS-HIT-MULTIPLO
071100             PERFORM 1900-00-GRAVA-HIT
071200     END-IF.
071300*
071400 1060-99-EXIT.
071500     EXIT.
071600*
071700*****************************************************************
071800 1070-00-REGRA-08-PORT-SCAN     SECTION.
071900*****************************************************************
072000*        REGRA 08 - PORT-SCAN (MEDIUM/NETWORK-ATTACK)
072100*****************************************************************
072200*
072300     MOVE    7                   TO      WS-CHAVE-REGRA-ATUAL.
072400     PERFORM 1960-00-PROCURA-PALAVRA-CHAVE.
072500
072600     IF      WS-PAL-ACHOU-SIM
072700             MOVE 'Y'            TO      WS-BUSCA-ACHOU
072800     ELSE
072900             MOVE 'PORT'         TO      WS-BUSCA-TEXTO
073000             MOVE 4              TO      WS-BUSCA-LEN
073100             MOVE 256            TO      WS-BUSCA-POS
073200             PERFORM 1990-00-PROCURA-TEXTO
073300             IF    WS-BUSCA-ACHOU-SIM
073400                   MOVE WS-BUSCA-POS TO  WS-COPIA-TAM
073500                   MOVE 'SCAN' TO       WS-BUSCA-TEXTO
073600                   MOVE 4      TO      WS-BUSCA-LEN
073700                   MOVE 256    TO      WS-BUSCA-POS
073800                   PERFORM 1990-00-PROCURA-TEXTO
073900                   IF    WS-BUSCA-POS NOT GREATER WS-COPIA-TAM
074000                         MOVE 'N' TO   WS-BUSCA-ACHOU
074100                   END-IF
074200             END-IF
074300     END-IF.
074400
074500     IF      NOT WS-BUSCA-ACHOU-SIM
074600             MOVE 'CONNECTION REFUSED' TO WS-CONTA-TEXTO
074700             MOVE 18             TO      WS-CONTA-LEN
074800             PERFORM 1980-00-CONTA-OCORRENCIAS
074900             IF    WS-CONTA-QTDE NOT LESS 3
074910                   PERFORM 1995-00-TESTA-IP-NA-LINHA
074920                   IF    WS-IP2-ACHOU-SIM
074930                         MOVE 'CONNECTION REFUSED' TO WS-BUSCA-TEXTO
074940                         MOVE 18       TO      WS-BUSCA-LEN
074950                         MOVE 256      TO      WS-BUSCA-POS
074960                         PERFORM 1990-00-PROCURA-TEXTO
074970                   END-IF
075400             END-IF
075500     END-IF.
075600
075700     IF      WS-BUSCA-ACHOU-SIM
075800             PERFORM 1970-00-COPIA-MATCH
075900             MOVE 'PORT-SCAN'    TO      WS-HIT-NOME
076000             MOVE 'MEDIUM'       TO      WS-HIT-SEVER
076100             MOVE 'NETWORK-ATTACK' TO    WS-HIT-CATEG
076200             MOVE 'INDICIO DE VARREDURA DE PORTAS'
076300                                 TO      WS-HIT-DESC
076400             MOVE 'N'            TO      WS-HIT-MULTIPLO
076500             PERFORM 1900-00-GRAVA-HIT
076600     END-IF.
076700*
076800 1070-99-EXIT.
076900     EXIT.
077000*
077100*****************************************************************
077200 1080-00-REGRA-09-SUSP-UA       SECTION.
077300*****************************************************************
077400*        REGRA 09 - SUSPICIOUS-UA (MEDIUM/NETWORK-ATTACK)
077500*****************************************************************
077600*
077700     MOVE    'USER'              TO      WS-BUSCA-TEXTO.
077800     MOVE    4                   TO      WS-BUSCA-LEN.
077900     MOVE    256                 TO      WS-BUSCA-POS.
078000     PERFORM 1990-00-PROCURA-TEXTO.
078100
078200     IF      WS-BUSCA-ACHOU-SIM
078300             MOVE 'AGENT'        TO      WS-BUSCA-TEXTO
078400             MOVE 5              TO      WS-BUSCA-LEN
078500             MOVE 256            TO      WS-BUSCA-POS
078600             PERFORM 1990-00-PROCURA-TEXTO
078700     END-IF.
078800
078900     IF      WS-BUSCA-ACHOU-SIM
079000             MOVE 4              TO      WS-CHAVE-REGRA-ATUAL
079100             PERFORM 1960-00-PROCURA-PALAVRA-CHAVE
079200             IF    NOT WS-PAL-ACHOU-SIM
079300                   MOVE 'N'      TO      WS-BUSCA-ACHOU
079400             END-IF
079500     END-IF.
079600
079700     IF      WS-BUSCA-ACHOU-SIM
079800             PERFORM 1970-00-COPIA-MATCH
079900             MOVE 'SUSPICIOUS-UA' TO     WS-HIT-NOME
080000             MOVE 'MEDIUM'        TO     WS-HIT-SEVER
080100             MOVE 'NETWORK-ATTACK' TO    WS-HIT-CATEG
080200             MOVE 'FERRAMENTA DE ATAQUE NO USER-AGENT'
080300                                  TO      WS-HIT-DESC
080400             MOVE 'N'             TO      WS-HIT-MULTIPLO
080500             PERFORM 1900-00-GRAVA-HIT
080600     END-IF.
080700*
080800 1080-99-EXIT.
080900     EXIT.
081000*
081100*****************************************************************
081200 1090-00-REGRA-10-SUSP-FILE     SECTION.
081300*****************************************************************
081400*        REGRA 10 - SUSP-FILE-ACCESS (HIGH/FILE-ACCESS)
081500*****************************************************************
081600*
081700     MOVE    '/ETC/PASSWD'       TO      WS-BUSCA-TEXTO.
081800     MOVE    11                  TO      WS-BUSCA-LEN.
081900     MOVE    256                 TO      WS-BUSCA-POS.
082000     PERFORM 1990-00-PROCURA-TEXTO.
082100
082200     IF      NOT WS-BUSCA-ACHOU-SIM
082300             MOVE '/ETC/SHADOW'  TO      WS-BUSCA-TEXTO
082400             MOVE 11             TO      WS-BUSCA-LEN
082500             MOVE 256            TO      WS-BUSCA-POS
082600             PERFORM 1990-00-PROCURA-TEXTO
082700     END-IF.
082800
082900     IF      NOT WS-BUSCA-ACHOU-SIM
083000             MOVE '/WINDOWS/SYSTEM32/SAM' TO WS-BUSCA-TEXTO
083100             MOVE 20             TO      WS-BUSCA-LEN
083200             MOVE 256            TO      WS-BUSCA-POS
083300             PERFORM 1990-00-PROCURA-TEXTO
083400     END-IF.
083500
083600     IF      NOT WS-BUSCA-ACHOU-SIM
083700             MOVE '.SSH/ID_RSA'  TO      WS-BUSCA-TEXTO
083800             MOVE 12             TO      WS-BUSCA-LEN
083900             MOVE 256            TO      WS-BUSCA-POS
084000             PERFORM 1990-00-PROCURA-TEXTO
084100     END-IF.
084200
084300     IF      NOT WS-BUSCA-ACHOU-SIM
084400             MOVE '.AWS/CREDENTIALS' TO  WS-BUSCA-TEXTO
084500             MOVE 16             TO      WS-BUSCA-LEN
084600             MOVE 256            TO      WS-BUSCA-POS
084700             PERFORM 1990-00-PROCURA-TEXTO
084800     END-IF.
084900
085000     IF      WS-BUSCA-ACHOU-SIM
085100             PERFORM 1970-00-COPIA-MATCH
085200             MOVE 'SUSP-FILE-ACCESS' TO  WS-HIT-NOME
085300             MOVE 'HIGH'          TO     WS-HIT-SEVER
085400             MOVE 'FILE-ACCESS'   TO     WS-HIT-CATEG
085500             MOVE 'ACESSO A ARQUIVO SENSIVEL DO SISTEMA'
085600                                  TO      WS-HIT-DESC
085700             MOVE 'N'             TO      WS-HIT-MULTIPLO
085800             PERFORM 1900-00-GRAVA-HIT
085900     END-IF.
086000*
086100 1090-99-EXIT.
086200     EXIT.
086300*
086400*****************************************************************
086500 1100-00-REGRA-11-CRYPTO-MINING SECTION.
086600*****************************************************************
086700*        REGRA 11 - CRYPTO-MINING (MEDIUM/MALWARE)
086800*****************************************************************
086900*
087000     MOVE    3                   TO      WS-CHAVE-REGRA-ATUAL.
087100     PERFORM 1960-00-PROCURA-PALAVRA-CHAVE.
087200
087300     IF      WS-PAL-ACHOU-SIM
087400             MOVE WS-PAL-TEXTO   TO      WS-BUSCA-TEXTO
087500             MOVE 256            TO      WS-BUSCA-POS
087600             PERFORM 1990-00-PROCURA-TEXTO
087700             PERFORM 1970-00-COPIA-MATCH
087800             MOVE 'CRYPTO-MINING' TO     WS-HIT-NOME
087900             MOVE 'MEDIUM'        TO     WS-HIT-SEVER
088000             MOVE 'MALWARE'       TO     WS-HIT-CATEG
088100             MOVE 'INDICIO DE MINERACAO DE CRIPTOMOEDA'
088200                                  TO      WS-HIT-DESC
088300             MOVE 'N'             TO      WS-HIT-MULTIPLO
088400             PERFORM 1900-00-GRAVA-HIT
088500     END-IF.
088600*
088700 1100-99-EXIT.
088800     EXIT.
088900*
089000*****************************************************************
089100 1110-00-REGRA-12-REVERSE-SHELL SECTION.
089200*****************************************************************
089300*        REGRA 12 - REVERSE-SHELL (CRITICAL/MALWARE)
089400*****************************************************************
089500*
089600     MOVE    'NC'                TO      WS-BUSCA-TEXTO.
089700     MOVE    2                   TO      WS-BUSCA-LEN.
089800     MOVE    256                 TO      WS-BUSCA-POS.
089900     PERFORM 1990-00-PROCURA-TEXTO.
090000     IF      WS-BUSCA-ACHOU-SIM
090100             MOVE '-E'           TO      WS-BUSCA-TEXTO
090200             MOVE 2              TO      WS-BUSCA-LEN
090300             MOVE 256            TO      WS-BUSCA-POS
090400             PERFORM 1990-00-PROCURA-TEXTO
090500     END-IF.
090600
090700     IF      NOT WS-BUSCA-ACHOU-SIM
090800             MOVE '/BIN/SH'      TO      WS-BUSCA-TEXTO
090900             MOVE 7              TO      WS-BUSCA-LEN
091000             MOVE 256            TO      WS-BUSCA-POS
091100             PERFORM 1990-00-PROCURA-TEXTO
091200     END-IF.
091300
091400     IF      NOT WS-BUSCA-ACHOU-SIM
091500             MOVE '/BIN/BASH'    TO      WS-BUSCA-TEXTO
091600             MOVE 9              TO      WS-BUSCA-LEN
091700             MOVE 256            TO      WS-BUSCA-POS
091800             PERFORM 1990-00-PROCURA-TEXTO
091900             IF    WS-BUSCA-ACHOU-SIM
092000                   MOVE '-I'     TO      WS-BUSCA-TEXTO
092100                   MOVE 2        TO      WS-BUSCA-LEN
092200                   MOVE 256      TO      WS-BUSCA-POS
092300                   PERFORM 1990-00-PROCURA-TEXTO
092400             END-IF
092500     END-IF.
092600
092700     IF      NOT WS-BUSCA-ACHOU-SIM
092800             MOVE 'PYTHON'       TO      WS-BUSCA-TEXTO
092900             MOVE 6              TO      WS-BUSCA-LEN
093000             MOVE 256            TO      WS-BUSCA-POS
093100             PERFORM 1990-00-PROCURA-TEXTO
093200             IF    WS-BUSCA-ACHOU-SIM
093300                   MOVE 'SOCKET' TO      WS-BUSCA-TEXTO
093400                   MOVE 6        TO      WS-BUSCA-LEN
093500                   MOVE 256      TO      WS-BUSCA-POS
093600                   PERFORM 1990-00-PROCURA-TEXTO
093700             END-IF
093800             IF    WS-BUSCA-ACHOU-SIM
093900                   MOVE 'EXEC'   TO      WS-BUSCA-TEXTO
094000                   MOVE 4        TO      WS-BUSCA-LEN
094100                   MOVE 256      TO      WS-BUSCA-POS
094200                   PERFORM 1990-00-PROCURA-TEXTO
094300             END-IF
094400     END-IF.
094500
094600     IF      NOT WS-BUSCA-ACHOU-SIM
094700             MOVE 'PERL'         TO      WS-BUSCA-TEXTO
094800             MOVE 4              TO      WS-BUSCA-LEN
094900             MOVE 256            TO      WS-BUSCA-POS
095000             PERFORM 1990-00-PROCURA-TEXTO
095100             IF    WS-BUSCA-ACHOU-SIM
095200                   MOVE 'SOCKET' TO      WS-BUSCA-TEXTO
095300                   MOVE 6        TO      WS-BUSCA-LEN
095400                   MOVE 256      TO      WS-BUSCA-POS
095500                   PERFORM 1990-00-PROCURA-TEXTO
095600             END-IF
095700     END-IF.
095800
095900     IF      WS-BUSCA-ACHOU-SIM
096000             PERFORM 1970-00-COPIA-MATCH
096100             MOVE 'REVERSE-SHELL' TO     WS-HIT-NOME
096200             MOVE 'CRITICAL'      TO     WS-HIT-SEVER
096300             MOVE 'MALWARE'       TO     WS-HIT-CATEG
096400             MOVE 'POSSIVEL ABERTURA DE SHELL REVERSA'
096500                                  TO      WS-HIT-DESC
096600             MOVE 'N'             TO      WS-HIT-MULTIPLO
096700             PERFORM 1900-00-GRAVA-HIT
096800     END-IF.
096900*
097000 1110-99-EXIT.
097100     EXIT.
097200*
097300*****************************************************************
097400 1120-00-REGRA-13-DATA-EXFIL    SECTION.
097500*****************************************************************
097600*        REGRA 13 - DATA-EXFIL (HIGH/DATA-EXFIL)
097700*****************************************************************
097800*
097900     MOVE    5                   TO      WS-CHAVE-REGRA-ATUAL.
098000     PERFORM 1960-00-PROCURA-PALAVRA-CHAVE.
098100
098200     IF      WS-PAL-ACHOU-SIM
098300             MOVE '-O'           TO      WS-BUSCA-TEXTO
098400             MOVE 2              TO      WS-BUSCA-LEN
098500             MOVE 256            TO      WS-BUSCA-POS
098600             PERFORM 1990-00-PROCURA-TEXTO
098700             IF    WS-BUSCA-ACHOU-SIM
098800                    MOVE 6       TO      WS-CHAVE-REGRA-ATUAL
098900                    PERFORM 1960-00-PROCURA-PALAVRA-CHAVE
099000                    IF    NOT WS-PAL-ACHOU-SIM
099100                          MOVE 'N' TO    WS-BUSCA-ACHOU
099200                    END-IF
099300             ELSE
099400                    MOVE 'N'      TO      WS-BUSCA-ACHOU
099500             END-IF
099600     END-IF.
099700
099800     IF      WS-BUSCA-ACHOU-SIM
099900             PERFORM 1970-00-COPIA-MATCH
100000             MOVE 'DATA-EXFIL'   TO      WS-HIT-NOME
100100             MOVE 'HIGH'         TO      WS-HIT-SEVER
100200             MOVE 'DATA-EXFIL'   TO      WS-HIT-CATEG
100300             MOVE 'POSSIVEL TRANSFERENCIA DE DADO SENSIVEL'
100400                                 TO      WS-HIT-DESC
100500             MOVE 'N'            TO      WS-HIT-MULTIPLO
100600             PERFORM 1900-00-GRAVA-HIT
100700     END-IF.
100800*
100900 1120-99-EXIT.
101000     EXIT.
101100*
101200*****************************************************************
101300 1130-00-REGRA-14-LARGE-TRANSFER SECTION.
101400*****************************************************************
101500*        REGRA 14 - LARGE-TRANSFER (MEDIUM/DATA-EXFIL)
101520*        CH00920 - 22/01/2026 - RSF - PASSOU A EXIGIR 1o DIGITO
101530*                  DE 1 A 9, "00000005" NAO E MAIS 10 MILHOES
101600*****************************************************************
101700*
101800     MOVE    'POST'              TO      WS-BUSCA-TEXTO.
101900     MOVE    4                   TO      WS-BUSCA-LEN.
102000     MOVE    256                 TO      WS-BUSCA-POS.
102100     PERFORM 1990-00-PROCURA-TEXTO.
102200
102300     IF      NOT WS-BUSCA-ACHOU-SIM
102400             MOVE 'PUT'          TO      WS-BUSCA-TEXTO
102500             MOVE 3              TO      WS-BUSCA-LEN
102600             MOVE 256            TO      WS-BUSCA-POS
102700             PERFORM 1990-00-PROCURA-TEXTO
102800     END-IF.
102900
103000     IF      WS-BUSCA-ACHOU-SIM
103100             MOVE 'CONTENT-LENGTH:' TO   WS-BUSCA-TEXTO
103200             MOVE 15             TO      WS-BUSCA-LEN
103300             MOVE 256            TO      WS-BUSCA-POS
103400             PERFORM 1990-00-PROCURA-TEXTO
103500             IF    WS-BUSCA-ACHOU-SIM
103600                   COMPUTE WS-COPIA-TAM = WS-BUSCA-POS + 15
103700                   IF    WS-LINHA-MAIUSC(WS-COPIA-TAM:8)
103800                                     IS NUMERIC AND
103810                         WS-LINHA-MAIUSC(WS-COPIA-TAM:1)
103820                                     NOT LESS '1' AND
103830                         WS-LINHA-MAIUSC(WS-COPIA-TAM:1)
103840                                     NOT GREATER '9'
103900                         MOVE WS-COPIA-TAM TO WS-BUSCA-POS
104000                   ELSE
104100                         MOVE 'N'  TO      WS-BUSCA-ACHOU
104200                   END-IF
104300             ELSE
104400                   MOVE 'N'      TO      WS-BUSCA-ACHOU
104500             END-IF
104600     END-IF.
104700
104800     IF      WS-BUSCA-ACHOU-SIM
104900             MOVE 8              TO      WS-BUSCA-LEN
105000             PERFORM 1970-00-COPIA-MATCH
105100             MOVE 'LARGE-TRANSFER' TO    WS-HIT-NOME
105200             MOVE 'MEDIUM'         TO    WS-HIT-SEVER
105300             MOVE 'DATA-EXFIL'     TO    WS-HIT-CATEG
105400             MOVE 'TRANSFERENCIA DE GRANDE VOLUME DE DADOS'
105500                                   TO     WS-HIT-DESC
105600             MOVE 'N'              TO     WS-HIT-MULTIPLO
105700             PERFORM 1900-00-GRAVA-HIT
105800     END-IF.
105900*
106000 1130-99-EXIT.
106100     EXIT.
106200*
106300*****************************************************************
106400 1140-00-REGRA-15-HTTP-ERROR    SECTION.
106500*****************************************************************
106600*        REGRA 15 - HTTP-ERROR (LOW/WEB-ERROR)
106700*****************************************************************
106800*
106900     MOVE    'HTTP/1.0'          TO      WS-BUSCA-TEXTO.
107000     MOVE    8                   TO      WS-BUSCA-LEN.
107100     MOVE    256                 TO      WS-BUSCA-POS.
107200     PERFORM 1990-00-PROCURA-TEXTO.
107300
107400     IF      NOT WS-BUSCA-ACHOU-SIM
107500             MOVE 'HTTP/1.1'     TO      WS-BUSCA-TEXTO
107600             MOVE 8              TO      WS-BUSCA-LEN
107700             MOVE 256            TO      WS-BUSCA-POS
107800             PERFORM 1990-00-PROCURA-TEXTO
107900     END-IF.
108000
108100     IF      WS-BUSCA-ACHOU-SIM
108200             COMPUTE WS-COPIA-TAM = WS-BUSCA-POS + 9
108300             IF    WS-LINHA-MAIUSC(WS-COPIA-TAM:1) EQUAL '4'
108400                   OR WS-LINHA-MAIUSC(WS-COPIA-TAM:1) EQUAL '5'
108500                   MOVE WS-COPIA-TAM TO WS-BUSCA-POS
108600             ELSE
108700                   MOVE 'N'      TO      WS-BUSCA-ACHOU
108800             END-IF
108900     END-IF.
109000
109100     IF      WS-BUSCA-ACHOU-SIM
109200             MOVE 3              TO      WS-BUSCA-LEN
109300             PERFORM 1970-00-COPIA-MATCH
109400             MOVE 'HTTP-ERROR'   TO      WS-HIT-NOME
109500             MOVE 'LOW'          TO      WS-HIT-SEVER
109600             MOVE 'WEB-ERROR'    TO      WS-HIT-CATEG
109700             MOVE 'RESPOSTA HTTP DE ERRO DE CLIENTE OU SERVIDOR'
109800                                 TO      WS-HIT-DESC
109900             MOVE 'N'            TO      WS-HIT-MULTIPLO
110000             PERFORM 1900-00-GRAVA-HIT
110100     END-IF.
110200*
110300 1140-99-EXIT.
110400     EXIT.
110500*
110600*****************************************************************
110700 1150-00-REGRA-16-DIR-TRAVERSAL SECTION.
110800*****************************************************************
110900*        REGRA 16 - DIR-TRAVERSAL (HIGH/WEB-ATTACK)
111000*****************************************************************
111100*
111200     MOVE    '../'               TO      WS-BUSCA-TEXTO.
111300     MOVE    3                   TO      WS-BUSCA-LEN.
111400     MOVE    256                 TO      WS-BUSCA-POS.
111500     PERFORM 1990-00-PROCURA-TEXTO.
111600
111700     IF      NOT WS-BUSCA-ACHOU-SIM
111800             MOVE '..\'          TO      WS-BUSCA-TEXTO
111900             MOVE 3              TO      WS-BUSCA-LEN
112000             MOVE 256            TO      WS-BUSCA-POS
112100             PERFORM 1990-00-PROCURA-TEXTO
112200     END-IF.
112300
112400     IF      NOT WS-BUSCA-ACHOU-SIM
112500             MOVE '%2E%2E%2F'    TO      WS-BUSCA-TEXTO
112600             MOVE 9              TO      WS-BUSCA-LEN
112700             MOVE 256            TO      WS-BUSCA-POS
112800             PERFORM 1990-00-PROCURA-TEXTO
112900     END-IF.
113000
113100     IF      NOT WS-BUSCA-ACHOU-SIM
113200             MOVE '%2E%2E%5C'    TO      WS-BUSCA-TEXTO
113300             MOVE 9              TO      WS-BUSCA-LEN
113400             MOVE 256            TO      WS-BUSCA-POS
113500             PERFORM 1990-00-PROCURA-TEXTO
113600     END-IF.
113700
113800     IF      NOT WS-BUSCA-ACHOU-SIM
113900             MOVE '\..\'         TO      WS-BUSCA-TEXTO
114000             MOVE 4              TO      WS-BUSCA-LEN
114100             MOVE 256            TO      WS-BUSCA-POS
114200             PERFORM 1990-00-PROCURA-TEXTO
114300     END-IF.
114400
114500     IF      WS-BUSCA-ACHOU-SIM
114600             PERFORM 1970-00-COPIA-MATCH
114700             MOVE 'DIR-TRAVERSAL' TO     WS-HIT-NOME
114800             MOVE 'HIGH'          TO     WS-HIT-SEVER
114900             MOVE 'WEB-ATTACK'    TO     WS-HIT-CATEG
115000             MOVE 'POSSIVEL TRAVESSIA DE DIRETORIO'
115100                                  TO      WS-HIT-DESC
115200             MOVE 'N'             TO      WS-HIT-MULTIPLO
115300             PERFORM 1900-00-GRAVA-HIT
115400     END-IF.
115500*
115600 1150-99-EXIT.
115700     EXIT.
115800*
115900*****************************************************************
116000 1160-00-REGRA-17-DNS-TUNNELING SECTION.
116100*****************************************************************
116200*        REGRA 17 - DNS-TUNNELING (HIGH/NETWORK-ATTACK)
116300*****************************************************************
116400*
116500     PERFORM 1940-00-TESTA-SEQ-HEXADEC.
116600
116700     IF      WS-HEX-ACHOU-SIM
116800             MOVE WS-HEX-POS     TO      WS-BUSCA-POS
116900             MOVE '.COM'         TO      WS-BUSCA-TEXTO
117000             MOVE 4              TO      WS-BUSCA-LEN
117100             MOVE 256            TO      WS-BUSCA-POS
117200             PERFORM 1990-00-PROCURA-TEXTO
117300             IF    NOT WS-BUSCA-ACHOU-SIM
117400                   MOVE '.NET'   TO      WS-BUSCA-TEXTO
117500                   MOVE 4        TO      WS-BUSCA-LEN
117600                   MOVE 256      TO      WS-BUSCA-POS
117700                   PERFORM 1990-00-PROCURA-TEXTO
117800             END-IF
117900             IF    NOT WS-BUSCA-ACHOU-SIM
118000                   MOVE '.ORG'   TO      WS-BUSCA-TEXTO
118100                   MOVE 4        TO      WS-BUSCA-LEN
118200                   MOVE 256      TO      WS-BUSCA-POS
118300                   PERFORM 1990-00-PROCURA-TEXTO
118400             END-IF
118500     END-IF.
118600
118700     IF      WS-HEX-ACHOU-SIM AND WS-BUSCA-ACHOU-SIM
118800             MOVE WS-HEX-POS     TO      WS-BUSCA-POS
118900             MOVE 16             TO      WS-BUSCA-LEN
119000             PERFORM 1970-00-COPIA-MATCH
119100             MOVE 'DNS-TUNNELING' TO     WS-HIT-NOME
119200             MOVE 'HIGH'          TO     WS-HIT-SEVER
119300             MOVE 'NETWORK-ATTACK' TO    WS-HIT-CATEG
119400             MOVE 'INDICIO DE TUNELAMENTO DE TRAFEGO VIA DNS'
119500                                  TO      WS-HIT-DESC
119600             MOVE 'N'             TO      WS-HIT-MULTIPLO
119700             PERFORM 1900-00-GRAVA-HIT
119800     END-IF.
119900*
120000 1160-99-EXIT.
120100     EXIT.
120200*
120300*****************************************************************
120400 1170-00-REGRA-18-CRED-STUFFING SECTION.
120500*****************************************************************
120600*        REGRA 18 - CRED-STUFFING (HIGH/AUTHENTICATION)
120700*        IP SEGUIDO DE "POST".../LOGIN" REPETINDO 6 OU MAIS
120750*        CH00924 - 23/01/2026 - RSF - A CAPTURA DE WS-IP-
120760*                  CANDIDATO NUNCA ERA TESTADA; AGORA A REGRA SO
120770*                  CASA SE HOUVER UM IPV4 DE FATO NA LINHA
120800*****************************************************************
120900*
120910     PERFORM 1995-00-TESTA-IP-NA-LINHA.
120920
120930     IF      WS-IP2-ACHOU-SIM
121200             MOVE 'POST'         TO      WS-CONTA-TEXTO
121300             MOVE 4              TO      WS-CONTA-LEN
121400             PERFORM 1980-00-CONTA-OCORRENCIAS
121500
121600             IF    WS-CONTA-QTDE NOT LESS 6
121700                   MOVE '/LOGIN' TO      WS-CONTA-TEXTO
121800                   MOVE 6        TO      WS-CONTA-LEN
121900                   PERFORM 1980-00-CONTA-OCORRENCIAS
122000                   IF    WS-CONTA-QTDE NOT LESS 6
122100                          MOVE 'POST' TO WS-BUSCA-TEXTO
122200                          MOVE 4      TO WS-BUSCA-LEN
122300                          MOVE 256    TO WS-BUSCA-POS
122400                          PERFORM 1990-00-PROCURA-TEXTO
122500                          PERFORM 1970-00-COPIA-MATCH
122600                          MOVE 'CRED-STUFFING' TO WS-HIT-NOME
122700                          MOVE 'HIGH' TO      WS-HIT-SEVER
122800                          MOVE 'AUTHENTICATION' TO WS-HIT-CATEG
122900                          MOVE 'INDICIO DE CREDENTIAL STUFFING'
123000                                        TO      WS-HIT-DESC
123100                          MOVE 'Y'      TO      WS-HIT-MULTIPLO
123200                          PERFORM 1900-00-GRAVA-HIT
123300                   END-IF
123400             END-IF
123450     END-IF.
123500*
123600 1170-99-EXIT.
123700     EXIT.
123800*
123900*****************************************************************
124000 1900-00-GRAVA-HIT               SECTION.
124100*****************************************************************
124200*        GRAVA UMA DETECCAO NA TABELA DE RETORNO DO LINKAGE
124300*****************************************************************
124400*
124500     IF      LKG-REGRA-QTD-HITS LESS 18
124600             ADD     1           TO      LKG-REGRA-QTD-HITS
124700             SET     LKG-IX-HIT   TO      LKG-REGRA-QTD-HITS
124800             PERFORM 1950-00-CALCULA-CONFIANCA
124900             MOVE    WS-HIT-NOME  TO  LKG-HIT-RULE-NAME(LKG-IX-HIT)
125000             MOVE    WS-HIT-SEVER TO  LKG-HIT-SEVERITY(LKG-IX-HIT)
125100             MOVE    WS-HIT-CATEG TO  LKG-HIT-CATEGORY(LKG-IX-HIT)
125200             MOVE    WS-HIT-DESC  TO  LKG-HIT-DESC(LKG-IX-HIT)
125300             MOVE    WS-HIT-MATCH TO  LKG-HIT-MATCH-TEXT(LKG-IX-HIT)
125400             MOVE    WS-HIT-CONF  TO  LKG-HIT-CONFIDENCE(LKG-IX-HIT)
125500     END-IF.
125600*
125700 1900-99-EXIT.
125800     EXIT.
125900*
126000*****************************************************************
126100 1950-00-CALCULA-CONFIANCA       SECTION.
126200*****************************************************************
126300*        CONFIANCA = 0.70 + BOOST DA SEVERIDADE
126400*                   + 0.10 SE OCORRENCIA MULTIPLA NA LINHA
126500*                   - 0.10 SE TEXTO CASADO TEM MENOS DE 5 BYTES
126600*                   LIMITADA A FAIXA 0.10 -- 1.00
126700*****************************************************************
126800*
126900     MOVE    .70                 TO      WS-HIT-CONF.
127000     MOVE    'N'                 TO      WS-BOOST-ACHOU.
127100     PERFORM 1951-00-CONFERE-BOOST  VARYING IX-BOOST FROM 1 BY 1
127200             UNTIL IX-BOOST GREATER 4 OR WS-BOOST-ACHOU-SIM.
127300
127400     IF      WS-HIT-MULTIPLO-SIM
127500             ADD     .10         TO      WS-HIT-CONF
127600     END-IF.
127700
127800     PERFORM 1955-00-MEDE-TAMANHO.
127900
128000     IF      WS-HIT-MATCH-LEN LESS 5
128100             SUBTRACT .10        FROM    WS-HIT-CONF
128200     END-IF.
128300
128400     IF      WS-HIT-CONF LESS .10
128500             MOVE    .10         TO      WS-HIT-CONF
128600     END-IF.
128700
128800     IF      WS-HIT-CONF GREATER 1.00
128900             MOVE    1.00        TO      WS-HIT-CONF
129000     END-IF.
129100*
129200 1950-99-EXIT.
129300     EXIT.
129400*
129500*****************************************************************
129600 1951-00-CONFERE-BOOST           SECTION.
129700*****************************************************************
129800*
129900     IF      WS-HIT-SEVER EQUAL TBO-SEVER(IX-BOOST)
130000             ADD     TBO-BOOST(IX-BOOST) TO WS-HIT-CONF
130100             MOVE    'Y'         TO      WS-BOOST-ACHOU
130200     END-IF.
130300*
130400 1951-99-EXIT.
130500     EXIT.
130600*
130700*****************************************************************
130800 1955-00-MEDE-TAMANHO             SECTION.
130900*****************************************************************
131000*        MEDE O TAMANHO DO TEXTO CASADO, DESCONTANDO OS BRANCOS
131100*        A DIREITA DE WS-HIT-MATCH
131200*****************************************************************
131300*
131400     MOVE    ZERO                TO      WS-HIT-MATCH-LEN.
131500     MOVE    'N'                 TO      WS-TAM-ACHOU.
131600     PERFORM 1956-00-CONFERE-BRANCO VARYING WS-BRANCO-POS
131700             FROM 60 BY -1
131800             UNTIL WS-BRANCO-POS LESS 1 OR WS-TAM-ACHOU-SIM.
131900*
132000 1955-99-EXIT.
132100     EXIT.
132200*
132300*****************************************************************
132400 1956-00-CONFERE-BRANCO           SECTION.
132500*****************************************************************
132600*
132700     IF      WS-HIT-MATCH(WS-BRANCO-POS:1) NOT EQUAL SPACE
132800             MOVE    WS-BRANCO-POS TO    WS-HIT-MATCH-LEN
132900             MOVE    'Y'           TO    WS-TAM-ACHOU
133000     END-IF.
133100*
133200 1956-99-EXIT.
133300     EXIT.
133400*
133500*****************************************************************
133600 1960-00-PROCURA-PALAVRA-CHAVE    SECTION.
133700*****************************************************************
133800*        PROCURA NA TABELA UNICA UMA PALAVRA DO GRUPO INFORMADO
133900*        EM WS-CHAVE-REGRA-ATUAL QUE APARECA NA LINHA CORRENTE
134000*****************************************************************
134100*
134200     MOVE    'N'                 TO      WS-PAL-ACHOU.
134300     PERFORM 1961-00-CONFERE-PALAVRA  VARYING IX-PAL FROM 1 BY 1
134400             UNTIL IX-PAL GREATER 52 OR WS-PAL-ACHOU-SIM.
134500*
134600 1960-99-EXIT.
134700     EXIT.
134800*
134900*****************************************************************
135000 1961-00-CONFERE-PALAVRA          SECTION.
135100*****************************************************************
135200*
135300     IF      TPL-GRUPO(IX-PAL) EQUAL WS-CHAVE-REGRA-ATUAL
135400             MOVE    TPL-PALAVRA(IX-PAL) TO WS-BUSCA-TEXTO
135500             MOVE    TPL-TAM(IX-PAL)      TO WS-BUSCA-LEN
135600             MOVE    256                  TO WS-BUSCA-POS
135700             PERFORM 1990-00-PROCURA-TEXTO
135800             IF      WS-BUSCA-ACHOU-SIM
135900                     MOVE TPL-PALAVRA(IX-PAL) TO WS-PAL-TEXTO
136000                     MOVE 'Y'             TO WS-PAL-ACHOU
136100             END-IF
136200     END-IF.
136300*
136400 1961-99-EXIT.
136500     EXIT.
136600*
136700*****************************************************************
136800 1970-00-COPIA-MATCH               SECTION.
136900*****************************************************************
137000*        COPIA O TEXTO CASADO (WS-BUSCA-POS / WS-BUSCA-LEN) DA
137100*        LINHA MAIUSCULA PARA A AREA DE DETECCAO CORRENTE
137200*****************************************************************
137300*
137400     MOVE    SPACES              TO      WS-HIT-MATCH.
137500     IF      WS-BUSCA-LEN GREATER ZERO AND WS-BUSCA-POS GREATER
137600             ZERO
137700             MOVE WS-LINHA-MAIUSC(WS-BUSCA-POS:WS-BUSCA-LEN)
137800                                  TO      WS-HIT-MATCH(1:WS-BUSCA-LEN)
137900     END-IF.
138000*
138100 1970-99-EXIT.
138200     EXIT.
138300*
138400*****************************************************************
138500 1980-00-CONTA-OCORRENCIAS        SECTION.
138600*****************************************************************
138700*        CONTA AS OCORRENCIAS DE WS-CONTA-TEXTO NA LINHA CORRENTE
138800*****************************************************************
138900*
139000     MOVE    ZERO                TO      WS-CONTA-QTDE.
139100     PERFORM 1981-00-CONFERE-OCORRENCIA VARYING WS-SUB-I
139200             FROM 1 BY 1
139300             UNTIL WS-SUB-I GREATER 256.
139400*
139500 1980-99-EXIT.
139600     EXIT.
139700*
139800*****************************************************************
139900 1981-00-CONFERE-OCORRENCIA       SECTION.
140000*****************************************************************
140100*
140200     IF      WS-SUB-I NOT GREATER 256
140300             COMPUTE WS-CONTA-POS = 256 - WS-CONTA-LEN + 1
140400             IF      WS-SUB-I NOT GREATER WS-CONTA-POS
140500                     IF WS-LINHA-MAIUSC(WS-SUB-I:WS-CONTA-LEN)
140600                           EQUAL WS-CONTA-TEXTO(1:WS-CONTA-LEN)
140700                           ADD 1 TO WS-CONTA-QTDE
140800                     END-IF
140900             END-IF
141000     END-IF.
141100*
141200 1981-99-EXIT.
141300     EXIT.
141400*
141500*****************************************************************
141600 1990-00-PROCURA-TEXTO             SECTION.
141700*****************************************************************
141800*        PROCURA WS-BUSCA-TEXTO (WS-BUSCA-LEN BYTES) NA LINHA
141900*        MAIUSCULA, DO INICIO ATE O LIMITE INFORMADO EM
142000*        WS-BUSCA-POS (NORMALMENTE 256 = LINHA INTEIRA)
142100*****************************************************************
142200*
142300     MOVE    'N'                 TO      WS-BUSCA-ACHOU.
142400     COMPUTE WS-BUSCA-LIMITE = WS-BUSCA-POS - WS-BUSCA-LEN + 1.
142500     PERFORM 1991-00-CONFERE-POSICAO VARYING WS-SUB-I FROM 1 BY 1
142600             UNTIL WS-SUB-I GREATER WS-BUSCA-LIMITE
142700                   OR WS-BUSCA-ACHOU-SIM.
142800*
142900 1990-99-EXIT.
143000     EXIT.
143100*
143200*****************************************************************
143300 1991-00-CONFERE-POSICAO           SECTION.
143400*****************************************************************
143500*
143600     IF      WS-LINHA-MAIUSC(WS-SUB-I:WS-BUSCA-LEN)
143700                   EQUAL WS-BUSCA-TEXTO(1:WS-BUSCA-LEN)
143800             MOVE    WS-SUB-I     TO      WS-BUSCA-POS
143900             MOVE    'Y'          TO      WS-BUSCA-ACHOU
144000     END-IF.
144100*
144200 1991-99-EXIT.
144300     EXIT.
144400*
144500*****************************************************************
144600 1940-00-TESTA-SEQ-HEXADEC         SECTION.
144700*****************************************************************
144800*        PROCURA NA LINHA UMA SEQUENCIA DE 20 OU MAIS DIGITOS
144850*        CH00918 - 22/01/2026 - RSF - ERA 16, AUDITORIA DE REGRAS
144860*                  CONFIRMOU QUE O LIMIAR CORRETO E 20 DIGITOS
144900*        HEXADECIMAIS CONSECUTIVOS (INDICIO DE DNS TUNNELING)
145000*****************************************************************
145100*
145200     MOVE    'N'                 TO      WS-HEX-ACHOU.
145300     PERFORM 1941-00-CONFERE-INICIO-HEX VARYING WS-HEX-POS
145400             FROM 1 BY 1
145500             UNTIL WS-HEX-POS GREATER 237 OR WS-HEX-ACHOU-SIM.
145600*
145700 1940-99-EXIT.
145800     EXIT.
145900*
146000*****************************************************************
146100 1941-00-CONFERE-INICIO-HEX        SECTION.
146200*****************************************************************
146300*
146400     MOVE    'Y'                 TO      WS-HEX-RUN-OK.
146500     PERFORM 1942-00-CONFERE-CHAR-HEX VARYING WS-HEX-SUB
146600             FROM WS-HEX-POS BY 1
146700             UNTIL WS-HEX-SUB GREATER (WS-HEX-POS + 19)
146800                   OR WS-HEX-RUN-OK EQUAL 'N'.
146900
147000     IF      WS-HEX-RUN-OK EQUAL 'Y'
147100             MOVE    'Y'         TO      WS-HEX-ACHOU
147200     END-IF.
147300*
147400 1941-99-EXIT.
147500     EXIT.
147600*
147700*****************************************************************
147800 1942-00-CONFERE-CHAR-HEX          SECTION.
147900*****************************************************************
148000*
148100     MOVE    WS-LINHA-MAIUSC(WS-HEX-SUB:1) TO WS-CURR-CHAR.
148200     IF      WS-CURR-CHAR NOT HEX-DIGITO
148300             MOVE    'N'         TO      WS-HEX-RUN-OK
148400     END-IF.
148500*
148600 1942-99-EXIT.
148700     EXIT.
148750*
148760*****************************************************************
148770 1995-00-TESTA-IP-NA-LINHA         SECTION.
148780*****************************************************************
148790*        PROCURA NA LINHA INTEIRA UM ENDERECO IPV4 VALIDO, EM
148800*        QUALQUER POSICAO (USADA PELA REGRA 08 - PORT-SCAN)
148810*        CH00921 - 22/01/2026 - RSF - NOVO PARAGRAFO
148820*****************************************************************
148830*
148840     MOVE    'N'                 TO      WS-IP2-ACHOU.
148850     PERFORM 1996-00-CONFERE-POSICAO-IP VARYING WS-IP2-POS
148860             FROM 1 BY 1
148870             UNTIL WS-IP2-POS GREATER 242 OR WS-IP2-ACHOU-SIM.
148880*
148890 1995-99-EXIT.
148900     EXIT.
148910*
148920*****************************************************************
148930 1996-00-CONFERE-POSICAO-IP        SECTION.
148940*****************************************************************
148950*        TESTA SE HA UM IP VALIDO A PARTIR DA POSICAO WS-IP2-POS
148960*****************************************************************
148970*
148980     IF      WS-LINHA-MAIUSC(WS-IP2-POS:1) IS NUMERIC
148990             MOVE  WS-LINHA-MAIUSC(WS-IP2-POS:15) TO WS-IP-CANDIDATO
149000             PERFORM 1997-00-VALIDA-OCTETOS-LINHA
149010             IF    WS-OCT-VALIDO-SIM
149020                   MOVE 'Y'        TO      WS-IP2-ACHOU
149030             END-IF
149040     END-IF.
149050*
149060 1996-99-EXIT.
149070     EXIT.
149080*
149090*****************************************************************
149100 1997-00-VALIDA-OCTETOS-LINHA      SECTION.
149110*****************************************************************
149120*        TESTA SE WS-IP-CANDIDATO COMECA COM NNN.NNN.NNN.NNN
149130*****************************************************************
149140*
149150     MOVE    'N'                 TO      WS-OCT-VALIDO.
149160
149170     UNSTRING WS-IP-CANDIDATO DELIMITED BY '.'
149180             INTO  IPO-1 IPO-2 IPO-3 IPO-4.
149190
149200     IF      IPO-1 IS NUMERIC AND IPO-2 IS NUMERIC AND
149210             IPO-3 IS NUMERIC AND IPO-4 IS NUMERIC
149220
149230             MOVE  'Y'           TO      WS-OCT-VALIDO
149240
149250             MOVE  IPO-1         TO      WS-OCT-BIN
149260             IF    WS-OCT-BIN GREATER 255
149270                   MOVE 'N'      TO      WS-OCT-VALIDO
149280             END-IF
149290             MOVE  IPO-2         TO      WS-OCT-BIN
149300             IF    WS-OCT-BIN GREATER 255
149310                   MOVE 'N'      TO      WS-OCT-VALIDO
149320             END-IF
149330             MOVE  IPO-3         TO      WS-OCT-BIN
149340             IF    WS-OCT-BIN GREATER 255
149350                   MOVE 'N'      TO      WS-OCT-VALIDO
149360             END-IF
149370             MOVE  IPO-4         TO      WS-OCT-BIN
149380             IF    WS-OCT-BIN GREATER 255
149390                   MOVE 'N'      TO      WS-OCT-VALIDO
149400             END-IF
149410     END-IF.
149420*
149430 1997-99-EXIT.
149440     EXIT.
