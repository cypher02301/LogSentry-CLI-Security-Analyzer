000100******************************************************************
000200* SISTEMA         - SILOG - SISTEMA DE ANALISE DE LOG SEGURANCA *
000300******************************************************************
000400* BOOK DE LINKAGE            - PARAMETROS DO CALL LSECSB01      *
000500******************************************************************
000600* NOME DO BOOK    - LSECL910 - GRUPO TROCADO COM A SUB-ROTINA   *
000700*                   DE REGRAS (MOTOR DAS 18 REGRAS DE DETECCAO) *
000750* CH00925 - 23/01/2026 - RSF - PREFIXO LK- TROCADO PARA LKG-,   *
000760*           CONFORME PADRAO DO SHOP, E INCLUSO O PAR CODOPE/    *
000770*           CODRET PARA O CONTRATO DE CHAMADA DE SUB-ROTINA     *
000800******************************************************************
000900* LKG-REGRA-CODOPE     - PIC X(001)      - 'P' = PROCESSAR      *
001000* LKG-REGRA-CODRET     - PIC 9(002) COMP - 00=OK 90=ERRO GERAL  *
001050* LKG-REGRA-LINHA      - PIC X(256)      - LINHA DE LOG (ENTRADA)*
001100* LKG-REGRA-QTD-HITS   - PIC 9(002) COMP - QTDE DE REGRAS CASADAS*
001150* LKG-REGRA-TAB-HITS   - OCCURS 18       - UMA POR REGRA CASADA  *
001200******************************************************************
001300*
001400 01          LKG-GRUPO-REGRA.
001410   03        LKG-REGRA-CODOPE         PIC     X(001).
001420   03        LKG-REGRA-CODRET         PIC     9(002) COMP.
001500   03        LKG-REGRA-LINHA          PIC     X(256).
001600   03        LKG-REGRA-QTD-HITS       PIC     9(002) COMP.
001700   03        LKG-REGRA-TAB-HITS       OCCURS  18 TIMES
001800                                      INDEXED BY LKG-IX-HIT.
001900     05      LKG-HIT-RULE-NAME        PIC     X(024).
002000     05      LKG-HIT-SEVERITY         PIC     X(008).
002100     05      LKG-HIT-CATEGORY         PIC     X(020).
002200     05      LKG-HIT-DESC             PIC     X(040).
002300     05      LKG-HIT-MATCH-TEXT       PIC     X(060).
002400     05      LKG-HIT-CONFIDENCE       PIC     9V99.
002500   03        FILLER                  PIC     X(004).
002600*
002700******************************************************************
002800* FIM DO BOOK DE LINKAGE DA SUB-ROTINA DE REGRAS - LSECL910      *
002900******************************************************************
