000100******************************************************************
000200* SISTEMA         - SILOG - SISTEMA DE ANALISE DE LOG SEGURANCA *
000300******************************************************************
000400* BOOK DE LINKAGE            - PARAMETROS DO CALL LSECSB02      *
000500******************************************************************
000600* NOME DO BOOK    - LSECL920 - GRUPO TROCADO COM A SUB-ROTINA   *
000700*                   DE CLASSIFICACAO/EXTRACAO (PARSER DE LOG)   *
000750* CH00925 - 23/01/2026 - RSF - PREFIXO LK- TROCADO PARA LKG-,   *
000760*           CONFORME PADRAO DO SHOP, E INCLUSO O PAR CODOPE/    *
000770*           CODRET PARA O CONTRATO DE CHAMADA DE SUB-ROTINA     *
000800******************************************************************
000850* LKG-PARSER-CODOPE    - PIC X(001)      - 'P' = PROCESSAR      *
000860* LKG-PARSER-CODRET    - PIC 9(002) COMP - 00=OK 90=ERRO GERAL  *
000900* LKG-PARSER-LINHA     - PIC X(256)      - LINHA DE LOG (ENTRADA)*
001000* LKG-PARSER-TIPO      - PIC 9(001) COMP - 1=APACHE 2=SYSLOG     *
001100*                        3=WINEVENT 4=FIREWALL 5=GENERICO      *
001200*                        0=NAO CLASSIFICADA (LINHA EM BRANCO)  *
001300* LKG-PARSER-TIMESTAMP - PIC X(019)      - YYYY-MM-DD HH:MM:SS   *
001400*                        OU SPACES SE NAO ENCONTRADO            *
001500* LKG-PARSER-IP        - PIC X(015)      - IP DE ORIGEM OU SPACES*
001600* LKG-PARSER-IP-VALIDO - PIC X(001)      - 'Y'/'N'               *
001700******************************************************************
001800*
001900 01          LKG-GRUPO-PARSER.
001910   03        LKG-PARSER-CODOPE        PIC     X(001).
001920   03        LKG-PARSER-CODRET        PIC     9(002) COMP.
002000   03        LKG-PARSER-LINHA         PIC     X(256).
002100   03        LKG-PARSER-TIPO          PIC     9(001) COMP.
002200   03        LKG-PARSER-TIMESTAMP     PIC     X(019).
002300   03        LKG-PARSER-IP            PIC     X(015).
002400   03        LKG-PARSER-IP-VALIDO     PIC     X(001).
002500   03        FILLER                  PIC     X(001).
002600*
002700******************************************************************
002800* FIM DO BOOK DE LINKAGE DA SUB-ROTINA DE PARSER - LSECL920      *
002900******************************************************************
