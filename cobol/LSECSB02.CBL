000100*****************************************************************
000200 IDENTIFICATION              DIVISION.
000300*****************************************************************
000400*
000500 PROGRAM-ID.                 LSECSB02.
000600 AUTHOR.                     ULISSES SOUZA.
000700 INSTALLATION.               CENTRO DE PROCESSAMENTO DE DADOS.
000800 DATE-WRITTEN.               09/06/2014.
000900 DATE-COMPILED.
001000 SECURITY.                   CONFIDENCIAL.
001100*
001200*****************************************************************
001300* SISTEMA......: SILOG - SISTEMA DE ANALISE DE LOG SEGURANCA    *
001400*****************************************************************
001500* ANALISTA.....: ULISSES SOUZA                                  *
001600* LINGUAGEM....: COBOL/BATCH (SUB-ROTINA)                       *
001700* PROGRAMADOR..: ULISSES SOUZA                                  *
001800* DATA.........: 09/06/2014                                     *
001900*****************************************************************
002000* OBJETIVO.....: CLASSIFICAR UMA LINHA DE LOG BRUTO NO FORMATO  *
002100*   CORRETO (APACHE/SYSLOG/WINEVENT/FIREWALL/GENERICO) E        *
002200*   EXTRAIR DATA/HORA NORMALIZADA E IP DE ORIGEM, QUANDO         *
002300*   EXISTIREM. CHAMADA LINHA A LINHA PELO LSECPB001.            *
002400*****************************************************************
002500*
002600*-----------------------------------------------------------------
002700*        HISTORICO DE MANUTENCAO
002800*-----------------------------------------------------------------
002900* 09/06/2014  USO  CH00341  VERSAO INICIAL DA SUB-ROTINA.         CH00341 
003000* 22/08/2014  USO  CH00388  INCLUSAO DO PARSER DE FIREWALL        CH00388 
003100*                           (IPTABLES) E AJUSTE DO GENERICO.      CH00388 
003200* 14/11/1996  JRC  CH00512  CORRECAO NA EXTRACAO DE IP QUANDO A   CH00512 
003300*                           LINHA TRAZ MAIS DE UM ENDERECO.       CH00512 
003400* 03/05/1998  MSA  CH00579  REVISAO GERAL PARA HOMOLOGACAO.       CH00579 
003500* 19/01/1999  MSA  CH00602  AJUSTE ANO 2000 (Y2K) - O PARSER DE   CH00602 
003600*                           SYSLOG ASSUMIA SEMPRE O ANO-BASE      CH00602 
003700*                           FIXO; PASSOU A USAR WS-ANO-REFERENCIA CH00602 
003800*                           COMO PARAMETRO UNICO DE VIRADA DE     CH00602 
003900*                           SECULO, SEM RECOMPILACAO FUTURA.      CH00602 
004000* 11/07/2001  PCA  CH00655  INCLUSAO DO FACILITY/SEVERITY DO      CH00655 
004100*                           PREFIXO <N> DO SYSLOG.                CH00655 
004200* 05/02/2004  PCA  CH00701  PADRONIZACAO DOS NOMES DE CAMPO COM   CH00701 
004300*                           O CATALOGO DE REGRAS DO LSECSB01.     CH00701 
004400* 17/09/2007  RGM  CH00744  REVISAO DO PARSER GENERICO - PASSOU A CH00744 
004500*                           TENTAR TRES MASCARAS DE DATA/HORA.    CH00744 
004600* 30/03/2012  RGM  CH00798  INCLUSAO DO TESTE DE IP PRIVADO NO    CH00798 
004700*                           RETORNO DA SUB-ROTINA (PEDIDO SEG.).  CH00798 
004800* 06/10/2014  USO  CH00822  REVISAO FINAL E TESTES DE INTEGRACAO. CH00822 
004810* 23/01/2026  RSF  CH00925  PREFIXO LK- DO LINKAGE                CH00925 
004820*                           TROCADO PARA LKG- (PADRAO DO          CH00925 
004830*                           SHOP) E INCLUSO O PAR CODOPE/         CH00925 
004840*                           CODRET NO CONTRATO DE CHAMADA.        CH00925 
004900*-----------------------------------------------------------------
005000*
005100*****************************************************************
005200 ENVIRONMENT                 DIVISION.
005300*****************************************************************
005400 CONFIGURATION               SECTION.
005500*****************************************************************
005600 SPECIAL-NAMES.
005700     C01 IS TOP-OF-FORM.
005800*****************************************************************
005900 DATA                        DIVISION.
006000*****************************************************************
006100 WORKING-STORAGE             SECTION.
006200*****************************************************************
006300*
006400 01      FILLER              PIC     X(034)
006500                              VALUE   '* INICIO WORKING LSECSB02 *'.
006600*
006700*****************************************************************
006800*        AREA DE TRABALHO DA LINHA CORRENTE
006900*****************************************************************
007000*
007100 01      WS-LINHA-ORIG       PIC     X(256)  VALUE SPACES.
007200 01      WS-LINHA-MAIUSC     PIC     X(256)  VALUE SPACES.
007300*
007400 01      WS-ANO-REFERENCIA   PIC     9(004)  VALUE 2026.
007500*
007600*****************************************************************
007700*        TABELA DE MESES (ABREVIATURA -> NUMERO)
007800*****************************************************************
007900*
008000 01      WS-TAB-MESES-DADOS.
008100   03    FILLER              PIC     X(005)  VALUE 'JAN01'.
008200   03    FILLER              PIC     X(005)  VALUE 'FEB02'.
008300   03    FILLER              PIC     X(005)  VALUE 'MAR03'.
008400   03    FILLER              PIC     X(005)  VALUE 'APR04'.
008500   03    FILLER              PIC     X(005)  VALUE 'MAY05'.
008600   03    FILLER              PIC     X(005)  VALUE 'JUN06'.
008700   03    FILLER              PIC     X(005)  VALUE 'JUL07'.
008800   03    FILLER              PIC     X(005)  VALUE 'AUG08'.
008900   03    FILLER              PIC     X(005)  VALUE 'SEP09'.
009000   03    FILLER              PIC     X(005)  VALUE 'OCT10'.
009100   03    FILLER              PIC     X(005)  VALUE 'NOV11'.
009200   03    FILLER              PIC     X(005)  VALUE 'DEC12'.
009300 01      WS-TAB-MESES        REDEFINES       WS-TAB-MESES-DADOS.
009400   03    TM-OCORRE           OCCURS  12 TIMES
009500                              INDEXED BY IX-MES.
009600     05  TM-ABREV            PIC     X(003).
009700     05  TM-NUMERO           PIC     X(002).
009800*
009900*****************************************************************
010000*        QUEBRA DO TIMESTAMP DE SYSLOG/FIREWALL "MON DD HH:MM:SS"
010100*****************************************************************
010200*
010300 01      WS-SYSLOG-TS        PIC     X(015)  VALUE SPACES.
010400 01      WS-SYSLOG-TS-CAMPOS REDEFINES       WS-SYSLOG-TS.
010500   03    STS-MES             PIC     X(003).
010600   03    FILLER              PIC     X(001).
010700   03    STS-DIA             PIC     X(002).
010800   03    FILLER              PIC     X(001).
010900   03    STS-HORA            PIC     X(008).
011000*
011100*****************************************************************
011200*        QUEBRA DO TIMESTAMP DE APACHE "DD/MON/YYYY:HH:MM:SS"
011300*****************************************************************
011400*
011500 01      WS-APACHE-TS        PIC     X(020)  VALUE SPACES.
011600 01      WS-APACHE-TS-CAMPOS REDEFINES       WS-APACHE-TS.
011700   03    ATS-DIA             PIC     X(002).
011800   03    FILLER              PIC     X(001).
011900   03    ATS-MES             PIC     X(003).
012000   03    FILLER              PIC     X(001).
012100   03    ATS-ANO             PIC     X(004).
012200   03    FILLER              PIC     X(001).
012300   03    ATS-HORA            PIC     X(008).
012400*
012500*****************************************************************
012600*        CANDIDATO A ENDERECO IP (QUEBRA EM 4 OCTETOS)
012700*****************************************************************
012800*
012900 01      WS-IP-CANDIDATO     PIC     X(015)  VALUE SPACES.
013000 01      WS-IP-OCTETOS       REDEFINES       WS-IP-CANDIDATO.
013100   03    IPO-1               PIC     X(003).
013200   03    FILLER              PIC     X(001).
013300   03    IPO-2               PIC     X(003).
013400   03    FILLER              PIC     X(001).
013500   03    IPO-3               PIC     X(003).
013600   03    FILLER              PIC     X(001).
013700   03    IPO-4               PIC     X(003).
013800*
013900*****************************************************************
014000*        AREA GENERICA DE BUSCA DE TEXTO NA LINHA MAIUSCULA
014100*****************************************************************
014200*
014300 01      WS-BUSCA-TEXTO       PIC     X(020)  VALUE SPACES.
014400 01      WS-BUSCA-LEN         PIC     9(002)  COMP VALUE ZERO.
014500 01      WS-BUSCA-POS         PIC     9(003)  COMP VALUE ZERO.
014600 01      WS-BUSCA-LIMITE      PIC     9(003)  COMP VALUE ZERO.
014700 01      WS-BUSCA-ACHOU       PIC     X(001)  VALUE 'N'.
014800   88    WS-BUSCA-ACHOU-SIM            VALUE 'Y'.
014900*
015000*****************************************************************
015100*        AREA DE LOCALIZACAO DO MES-ABREVIATURA NA TABELA
015200*****************************************************************
015300*
015400 01      WS-MES-BUSCA         PIC     X(003)  VALUE SPACES.
015500 01      WS-MES-NUM           PIC     X(002)  VALUE SPACES.
015600 01      WS-MES-ACHOU         PIC     X(001)  VALUE 'N'.
015700   88    WS-MES-ACHOU-SIM              VALUE 'Y'.
015800*
015900*****************************************************************
016000*        VARIAVEIS DE CONTROLE DE EXTRACAO DE IP
016100*****************************************************************
016200*
016300 01      WS-POS               PIC     9(003)  COMP VALUE ZERO.
016400 01      WS-IP-ACHADO         PIC     X(001)  VALUE 'N'.
016500   88    WS-IP-ACHADO-SIM              VALUE 'Y'.
016600 01      WS-OCT-BIN           PIC     9(003)  COMP VALUE ZERO.
016700 01      WS-OCT-VALIDO        PIC     X(001)  VALUE 'N'.
016800   88    WS-OCT-VALIDO-SIM             VALUE 'Y'.
016900 01      WS-OCT-VALIDO-CANDIDATO
017000                              PIC     X(015)  VALUE SPACES.
017100 01      WS-QTD-DIGITOS       PIC     9(001)  COMP VALUE ZERO.
017200 01      WS-SUB-I             PIC     9(003)  COMP VALUE ZERO.
017300*
017400*****************************************************************
017500 LINKAGE                     SECTION.
017600*****************************************************************
017700*
017800     COPY    LSECL920.
017900*
018000*****************************************************************
018100 PROCEDURE                   DIVISION USING LKG-GRUPO-PARSER.
018200*****************************************************************
018300*
018400     PERFORM 0100-00-PROCED-INICIAIS.
018500
018600     PERFORM 1000-00-TESTA-APACHE.
018700
018800     IF      LKG-PARSER-TIPO  EQUAL   ZERO
018900             PERFORM         1100-00-TESTA-SYSLOG
019000     END-IF.
019100
019200     IF      LKG-PARSER-TIPO  EQUAL   ZERO
019300             PERFORM         1200-00-TESTA-WINEVENT
019400     END-IF.
019500
019600     IF      LKG-PARSER-TIPO  EQUAL   ZERO
019700             PERFORM         1300-00-TESTA-FIREWALL
019800     END-IF.
019900
020000     IF      LKG-PARSER-TIPO  EQUAL   ZERO
020100             PERFORM         1400-00-TESTA-GENERICO
020200     END-IF.
020300
020400     GOBACK.
020500*
020600*****************************************************************
020700 0100-00-PROCED-INICIAIS     SECTION.
020800*****************************************************************
020850*        CH00925 - 23/01/2026 - RSF - DEVOLVE CODRET 00 NO
020860*                  INICIO; O CHAMADOR CANCELA SE NAO VIER 00
020900*
020950     MOVE    ZERO            TO      LKG-PARSER-CODRET.
021000     MOVE    SPACES          TO      LKG-PARSER-TIMESTAMP
021100                                     LKG-PARSER-IP.
021200     MOVE    ZERO            TO      LKG-PARSER-TIPO.
021300     MOVE    'N'             TO      LKG-PARSER-IP-VALIDO.
021400
021500     MOVE    LKG-PARSER-LINHA TO      WS-LINHA-ORIG.
021600     MOVE    LKG-PARSER-LINHA TO      WS-LINHA-MAIUSC.
021700
021800     INSPECT WS-LINHA-MAIUSC CONVERTING
021900             'abcdefghijklmnopqrstuvwxyz'
022000             TO
022100             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
022200*
022300 0100-99-EXIT.
022400     EXIT.
022500*
022600*****************************************************************
022700 1000-00-TESTA-APACHE        SECTION.
022800*****************************************************************
022900*        <IP> <IDENT> <USER> [<TS>] "<REQ>" <STATUS> <SIZE>
023000*        A LINHA E APACHE QUANDO O 1O CAMPO E UM IP VALIDO E O
023100*        CARACTER '[' APARECE ANTES DA POSICAO 60.
023200*****************************************************************
023300*
023400     MOVE    WS-LINHA-ORIG(1:15)
023500                             TO      WS-IP-CANDIDATO.
023600     PERFORM 1910-00-VALIDA-IP-CANDIDATO.
023700
023800     IF      WS-OCT-VALIDO-SIM
023900             MOVE    '['     TO      WS-BUSCA-TEXTO(1:1)
024000             MOVE    1       TO      WS-BUSCA-LEN
024100             MOVE    60      TO      WS-BUSCA-POS
024200             PERFORM         1990-00-PROCURA-TEXTO
024300             IF      WS-BUSCA-ACHOU-SIM
024400                     MOVE 1  TO      LKG-PARSER-TIPO
024500                     PERFORM 1010-00-EXTRAI-APACHE-TS
024600                     MOVE WS-OCT-VALIDO-CANDIDATO
024700                             TO      LKG-PARSER-IP
024800                     MOVE 'Y' TO     LKG-PARSER-IP-VALIDO
024900             END-IF
025000     END-IF.
025100*
025200 1000-99-EXIT.
025300     EXIT.
025400*
025500*****************************************************************
025600 1010-00-EXTRAI-APACHE-TS    SECTION.
025700*****************************************************************
025800*
025900     MOVE    SPACES          TO      WS-APACHE-TS.
026000     MOVE    WS-LINHA-ORIG(WS-BUSCA-POS + 1 : 20)
026100                             TO      WS-APACHE-TS.
026200
026300     IF      ATS-DIA         IS NUMERIC AND
026400             ATS-ANO         IS NUMERIC
026500             MOVE    ATS-MES TO      WS-MES-BUSCA
026600             PERFORM         1995-00-ACHA-NUM-MES
026700             IF      WS-MES-ACHOU-SIM
026800                     STRING  ATS-ANO       DELIMITED SIZE
026900                             '-'           DELIMITED SIZE
027000                             WS-MES-NUM    DELIMITED SIZE
027100                             '-'           DELIMITED SIZE
027200                             ATS-DIA       DELIMITED SIZE
027300                             ' '           DELIMITED SIZE
027400                             ATS-HORA      DELIMITED SIZE
027500                       INTO  LKG-PARSER-TIMESTAMP
027600             END-IF
027700     END-IF.
027800*
027900 1010-99-EXIT.
028000     EXIT.
028100*
028200*****************************************************************
028300 1100-00-TESTA-SYSLOG        SECTION.
028400*****************************************************************
028500*        MON DD HH:MM:SS <HOST> <PROCESS>: <MSG>
028600*****************************************************************
028700*
028800     MOVE    SPACES          TO      WS-SYSLOG-TS.
028900     MOVE    WS-LINHA-ORIG(1:15)
029000                             TO      WS-SYSLOG-TS.
029100
029200     MOVE    STS-MES         TO      WS-MES-BUSCA.
029300     PERFORM 1995-00-ACHA-NUM-MES.
029400     IF      WS-MES-ACHOU-SIM
029500             MOVE    2       TO      LKG-PARSER-TIPO
029600             PERFORM         1110-00-MONTA-SYSLOG-TS
029700             PERFORM         1900-00-EXTRAI-IP
029800     END-IF.
029900*
030000 1100-99-EXIT.
030100     EXIT.
030200*
030300*****************************************************************
030400 1110-00-MONTA-SYSLOG-TS     SECTION.
030500*****************************************************************
030600*
030700     MOVE    STS-MES         TO      WS-MES-BUSCA.
030800     PERFORM 1995-00-ACHA-NUM-MES.
030900     IF      WS-MES-ACHOU-SIM
031000             STRING  WS-ANO-REFERENCIA  DELIMITED SIZE
031100                     '-'                DELIMITED SIZE
031200                     WS-MES-NUM         DELIMITED SIZE
031300                     '-'                DELIMITED SIZE
031400                     STS-DIA            DELIMITED SIZE
031500                     ' '                DELIMITED SIZE
031600                     STS-HORA           DELIMITED SIZE
031700               INTO  LKG-PARSER-TIMESTAMP
031800     END-IF.
031900*
032000 1110-99-EXIT.
032100     EXIT.
032200*
032300*****************************************************************
032400 1200-00-TESTA-WINEVENT      SECTION.
032500*****************************************************************
032600*        YYYY-MM-DD HH:MM:SS <LEVEL> <EVENTID> <TASKCAT> <MSG>
032700*****************************************************************
032800*
032900     IF      WS-LINHA-ORIG(1:4)    IS NUMERIC AND
033000             WS-LINHA-ORIG(5:1)    EQUAL '-'   AND
033100             WS-LINHA-ORIG(8:1)    EQUAL '-'   AND
033200             WS-LINHA-ORIG(11:1)   EQUAL SPACE AND
033300             WS-LINHA-ORIG(14:1)   EQUAL ':'
033400             MOVE 3          TO      LKG-PARSER-TIPO
033500             MOVE WS-LINHA-ORIG(1:19)
033600                             TO      LKG-PARSER-TIMESTAMP
033700             PERFORM         1900-00-EXTRAI-IP
033800     END-IF.
033900*
034000 1200-99-EXIT.
034100     EXIT.
034200*
034300*****************************************************************
034400 1300-00-TESTA-FIREWALL      SECTION.
034500*****************************************************************
034600*        CONTEM "KERNEL:" E "SRC=" / "DST="
034700*****************************************************************
034800*
034900     MOVE    'KERNEL:'       TO      WS-BUSCA-TEXTO.
035000     MOVE    7               TO      WS-BUSCA-LEN.
035100     MOVE    256             TO      WS-BUSCA-POS.
035200     PERFORM 1990-00-PROCURA-TEXTO.
035300
035400     IF      WS-BUSCA-ACHOU-SIM
035500             MOVE    'SRC='  TO      WS-BUSCA-TEXTO
035600             MOVE    4       TO      WS-BUSCA-LEN
035700             MOVE    256     TO      WS-BUSCA-POS
035800             PERFORM 1990-00-PROCURA-TEXTO
035900             IF      WS-BUSCA-ACHOU-SIM
036000                     MOVE 4  TO      LKG-PARSER-TIPO
036100                     MOVE    WS-LINHA-ORIG(1:15)
036200                                     TO      WS-SYSLOG-TS
036300                     MOVE    STS-MES TO      WS-MES-BUSCA
036400                     PERFORM 1995-00-ACHA-NUM-MES
036500                     IF      WS-MES-ACHOU-SIM
036600                             PERFORM 1110-00-MONTA-SYSLOG-TS
036700                     END-IF
036800                     PERFORM 1900-00-EXTRAI-IP
036900             END-IF
037000     END-IF.
037100*
037200 1300-99-EXIT.
037300     EXIT.
037400*
037500*****************************************************************
037600 1400-00-TESTA-GENERICO      SECTION.
037700*****************************************************************
037800*        QUALQUER LINHA NAO EM BRANCO (PARSER DE RESERVA)
037900*****************************************************************
038000*
038100     IF      WS-LINHA-ORIG   NOT EQUAL SPACES
038200             MOVE 5          TO      LKG-PARSER-TIPO
038300             PERFORM         1950-00-NORMALIZA-DATA
038400             PERFORM         1900-00-EXTRAI-IP
038500     END-IF.
038600*
038700 1400-99-EXIT.
038800     EXIT.
038900*
039000*****************************************************************
039100 1900-00-EXTRAI-IP           SECTION.
039200*****************************************************************
039300*        PROCURA O PRIMEIRO ENDERECO IPV4 VALIDO NA LINHA
039400*****************************************************************
039500*
039600     MOVE    'N'             TO      WS-IP-ACHADO.
039700     PERFORM 1901-00-TESTA-POSICAO-IP
039800             VARYING WS-POS  FROM    1 BY 1
039900             UNTIL   WS-POS GREATER 242
040000             OR      WS-IP-ACHADO-SIM.
040100*
040200 1900-99-EXIT.
040300     EXIT.
040400*
040500*****************************************************************
040600 1901-00-TESTA-POSICAO-IP    SECTION.
040700*****************************************************************
040800*        TESTA SE HA UM ENDERECO IP VALIDO A PARTIR DA POSICAO
040900*        CORRENTE WS-POS; PARAGRAFO-CORPO DO LACO DE 1900-00.
041000*****************************************************************
041100*
041200     IF    WS-LINHA-ORIG(WS-POS:1) IS NUMERIC
041300           MOVE  WS-LINHA-ORIG(WS-POS:15)
041400                           TO      WS-IP-CANDIDATO
041500           PERFORM         1910-00-VALIDA-IP-CANDIDATO
041600           IF    WS-OCT-VALIDO-SIM
041700                 MOVE  WS-OCT-VALIDO-CANDIDATO
041800                           TO      LKG-PARSER-IP
041900                 MOVE  'Y' TO     LKG-PARSER-IP-VALIDO
042000                                   WS-IP-ACHADO
042100           END-IF
042200     END-IF.
042300*
042400 1901-99-EXIT.
042500     EXIT.
042600*
042700*****************************************************************
042800 1910-00-VALIDA-IP-CANDIDATO SECTION.
042900*****************************************************************
043000*        TESTA SE WS-IP-CANDIDATO COMECA COM NNN.NNN.NNN.NNN E
043100*        MONTA WS-OCT-VALIDO-CANDIDATO COM O ENDERECO REMONTADO
043200*****************************************************************
043300*
043400     MOVE    'N'             TO      WS-OCT-VALIDO.
043500     MOVE    SPACES          TO      WS-OCT-VALIDO-CANDIDATO.
043600
043700     UNSTRING WS-IP-CANDIDATO DELIMITED BY '.'
043800             INTO  IPO-1 IPO-2 IPO-3 IPO-4.
043900
044000     IF      IPO-1 IS NUMERIC AND IPO-2 IS NUMERIC AND
044100             IPO-3 IS NUMERIC AND IPO-4 IS NUMERIC
044200
044300             MOVE  'Y'       TO      WS-OCT-VALIDO
044400
044500             MOVE  IPO-1     TO      WS-OCT-BIN
044600             IF    WS-OCT-BIN GREATER 255
044700                   MOVE 'N'  TO      WS-OCT-VALIDO
044800             END-IF
044900             MOVE  IPO-2     TO      WS-OCT-BIN
045000             IF    WS-OCT-BIN GREATER 255
045100                   MOVE 'N'  TO      WS-OCT-VALIDO
045200             END-IF
045300             MOVE  IPO-3     TO      WS-OCT-BIN
045400             IF    WS-OCT-BIN GREATER 255
045500                   MOVE 'N'  TO      WS-OCT-VALIDO
045600             END-IF
045700             MOVE  IPO-4     TO      WS-OCT-BIN
045800             IF    WS-OCT-BIN GREATER 255
045900                   MOVE 'N'  TO      WS-OCT-VALIDO
046000             END-IF
046100     END-IF.
046200
046300     IF      WS-OCT-VALIDO-SIM
046400             STRING  IPO-1 DELIMITED SIZE '.'  DELIMITED SIZE
046500                     IPO-2 DELIMITED SIZE '.'  DELIMITED SIZE
046600                     IPO-3 DELIMITED SIZE '.'  DELIMITED SIZE
046700                     IPO-4 DELIMITED SIZE
046800               INTO  WS-OCT-VALIDO-CANDIDATO
046900     END-IF.
047000*
047100 1910-99-EXIT.
047200     EXIT.
047300*
047400*****************************************************************
047500 1950-00-NORMALIZA-DATA      SECTION.
047600*****************************************************************
047700*        TENTA AS TRES MASCARAS DE DATA/HORA DO PARSER GENERICO
047800*        NOS PRIMEIROS 50 BYTES DA LINHA
047900*****************************************************************
048000*
048100     IF      WS-LINHA-ORIG(1:4)    IS NUMERIC AND
048200             WS-LINHA-ORIG(5:1)    EQUAL '-'
048300             MOVE WS-LINHA-ORIG(1:19) TO LKG-PARSER-TIMESTAMP
048400     ELSE
048500       IF    WS-LINHA-ORIG(1:2)    IS NUMERIC AND
048600             WS-LINHA-ORIG(3:1)    EQUAL '/'
048700             MOVE WS-LINHA-ORIG(7:4)  TO LKG-PARSER-TIMESTAMP(1:4)
048800             MOVE '-'                 TO LKG-PARSER-TIMESTAMP(5:1)
048900             MOVE WS-LINHA-ORIG(4:2)  TO LKG-PARSER-TIMESTAMP(6:2)
049000             MOVE '-'                 TO LKG-PARSER-TIMESTAMP(8:1)
049100             MOVE WS-LINHA-ORIG(1:2)  TO LKG-PARSER-TIMESTAMP(9:2)
049200             MOVE WS-LINHA-ORIG(11:9) TO LKG-PARSER-TIMESTAMP(11:9)
049300       ELSE
049400         MOVE    WS-LINHA-ORIG(1:15) TO      WS-SYSLOG-TS
049500         MOVE    STS-MES             TO      WS-MES-BUSCA
049600         PERFORM 1995-00-ACHA-NUM-MES
049700         IF      WS-MES-ACHOU-SIM
049800                 PERFORM 1110-00-MONTA-SYSLOG-TS
049900         END-IF
050000       END-IF
050100     END-IF.
050200*
050300 1950-99-EXIT.
050400     EXIT.
050500*
050600*****************************************************************
050700 1990-00-PROCURA-TEXTO       SECTION.
050800*****************************************************************
050900*        PROCURA WS-BUSCA-TEXTO(1:WS-BUSCA-LEN) NA LINHA
051000*        MAIUSCULA, ATE A POSICAO WS-BUSCA-POS; DEVOLVE A
051100*        POSICAO ENCONTRADA EM WS-BUSCA-POS
051200*****************************************************************
051300*
051400     MOVE    'N'             TO      WS-BUSCA-ACHOU.
051500     MOVE    WS-BUSCA-POS    TO      WS-BUSCA-LIMITE.
051600     PERFORM 1991-00-CONFERE-POSICAO
051700             VARYING WS-SUB-I FROM  1 BY 1
051800             UNTIL   WS-SUB-I GREATER WS-BUSCA-LIMITE
051900             OR      WS-BUSCA-ACHOU-SIM.
052000*
052100 1990-99-EXIT.
052200     EXIT.
052300*
052400*****************************************************************
052500 1991-00-CONFERE-POSICAO     SECTION.
052600*****************************************************************
052700*        PARAGRAFO-CORPO DO LACO DE 1990-00: CONFERE SE O TEXTO
052800*        PROCURADO OCORRE A PARTIR DA POSICAO CORRENTE WS-SUB-I.
052900*****************************************************************
053000*
053100     IF    WS-LINHA-MAIUSC(WS-SUB-I:WS-BUSCA-LEN)
053200                   EQUAL WS-BUSCA-TEXTO(1:WS-BUSCA-LEN)
053300           MOVE 'Y'        TO      WS-BUSCA-ACHOU
053400           MOVE WS-SUB-I   TO      WS-BUSCA-POS
053500     END-IF.
053600*
053700 1991-99-EXIT.
053800     EXIT.
053900*
054000*****************************************************************
054100 1995-00-ACHA-NUM-MES        SECTION.
054200*****************************************************************
054300*        LOCALIZA WS-MES-BUSCA NA TABELA WS-TAB-MESES E DEVOLVE
054400*        O NUMERO CORRESPONDENTE EM WS-MES-NUM.
054500*****************************************************************
054600*
054700     MOVE    'N'             TO      WS-MES-ACHOU.
054800     PERFORM 1996-00-CONFERE-MES
054900             VARYING IX-MES  FROM    1 BY 1
055000             UNTIL   IX-MES GREATER 12
055100             OR      WS-MES-ACHOU-SIM.
055200*
055300 1995-99-EXIT.
055400     EXIT.
055500*
055600*****************************************************************
055700 1996-00-CONFERE-MES         SECTION.
055800*****************************************************************
055900*        PARAGRAFO-CORPO DO LACO DE 1995-00: CONFERE UMA POSICAO
056000*        DA TABELA DE MESES CONTRA WS-MES-BUSCA.
056100*****************************************************************
056200*
056300     IF    TM-ABREV(IX-MES) EQUAL WS-MES-BUSCA
056400           MOVE  TM-NUMERO(IX-MES) TO      WS-MES-NUM
056500           MOVE  'Y'                TO      WS-MES-ACHOU
056600     END-IF.
056700*
056800 1996-99-EXIT.
056900     EXIT.
057000*
057100*****************************************************************
057200*                 FIM DA SUB-ROTINA - LSECSB02                  *
057300*****************************************************************
