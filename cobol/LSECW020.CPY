000100******************************************************************
000200* SISTEMA         - SILOG - SISTEMA DE ANALISE DE LOG SEGURANCA *
000300******************************************************************
000400* BOOK DE WORKING-STORAGE    - LINHA DO TEMPO POR HORA          *
000500******************************************************************
000600* NOME DO BOOK    - LSECW020 - UM SLOT POR HORA (YYYY-MM-DD HH) *
000700*                   EM QUE OCORREU PELO MENOS UMA DETECCAO      *
000800******************************************************************
000900* TL-HOUR-KEY     - PIC X(013)       - CHAVE YYYY-MM-DD HH      *
001000* TL-TOTAL        - PIC 9(005) COMP  - TOTAL DE DETECCOES       *
001100* TL-SEV-LOW      - PIC 9(005) COMP  - DETECCOES SEVERIDADE LOW *
001200* TL-SEV-MEDIUM   - PIC 9(005) COMP  - DETECCOES SEVER. MEDIUM  *
001300* TL-SEV-HIGH     - PIC 9(005) COMP  - DETECCOES SEVER. HIGH    *
001400* TL-SEV-CRITICAL - PIC 9(005) COMP  - DETECCOES SEVER. CRITICAL*
001500* FILLER          - PIC X(008)       - AREA LIVRE DO SLOT       *
001600******************************************************************
001700*
001800 01          TAB-HORA-QTDE-OCUPADA   PIC     9(003)  COMP
001900                                      VALUE   ZERO.
002000*
002100 01          TAB-TIMELINE.
002200   03        TAB-HORA-OCORRE         OCCURS  200 TIMES
002300                                      INDEXED BY IX-HORA.
002400     05      TL-HOUR-KEY             PIC     X(013).
002500     05      TL-TOTAL                PIC     9(005) COMP.
002600     05      TL-SEV-LOW              PIC     9(005) COMP.
002700     05      TL-SEV-MEDIUM           PIC     9(005) COMP.
002800     05      TL-SEV-HIGH             PIC     9(005) COMP.
002900     05      TL-SEV-CRITICAL         PIC     9(005) COMP.
003000     05      FILLER                  PIC     X(008).
003100   03        FILLER                  PIC     X(004)
003200                                      VALUE   SPACES.
003300*
003400******************************************************************
003500* FIM DO BOOK DA LINHA DO TEMPO POR HORA - LSECW020              *
003600******************************************************************
