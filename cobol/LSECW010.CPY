000100******************************************************************
000200* SISTEMA         - SILOG - SISTEMA DE ANALISE DE LOG SEGURANCA *
000300******************************************************************
000400* BOOK DE WORKING-STORAGE    - TABELA DE ESTATISTICA POR IP     *
000500******************************************************************
000600* NOME DO BOOK    - LSECW010 - UM SLOT POR ENDERECO IP DE       *
000700*                   ORIGEM ENCONTRADO NO ARQUIVO LOGFILE        *
000800******************************************************************
000900* IP-ADDR         - PIC X(015)       - IP DE ORIGEM (DOTTED)    *
001000* IP-COUNT        - PIC 9(007) COMP  - OCORRENCIAS COMO ORIGEM  *
001100* IP-PRIVATE-FLAG - PIC X(001)       - 'Y' SE FAIXA PRIVADA     *
001200* IP-FIRST-SEEN   - PIC X(019)       - PRIMEIRA DATA/HORA VISTA *
001300* IP-LAST-SEEN    - PIC X(019)       - ULTIMA DATA/HORA VISTA   *
001400* IP-DET-COUNT    - PIC 9(005) COMP  - DETECCOES ASSOCIADAS     *
001500* FILLER          - PIC X(010)       - AREA LIVRE DO SLOT       *
001600******************************************************************
001700*
001800 01          TAB-IP-QTDE-OCUPADA     PIC     9(005)  COMP
001900                                      VALUE   ZERO.
002000*
002100 01          TAB-IP-STAT.
002200   03        TAB-IP-OCORRE           OCCURS  500 TIMES
002300                                      INDEXED BY IX-IP.
002400     05      IP-ADDR                 PIC     X(015).
002500     05      IP-COUNT                PIC     9(007) COMP.
002600     05      IP-PRIVATE-FLAG         PIC     X(001).
002700       88    IP-E-PRIVADO                    VALUE 'Y'.
002800       88    IP-E-PUBLICO                    VALUE 'N'.
002900     05      IP-FIRST-SEEN           PIC     X(019).
003000     05      IP-LAST-SEEN            PIC     X(019).
003100     05      IP-DET-COUNT            PIC     9(005) COMP.
003200     05      FILLER                  PIC     X(010).
003300   03        FILLER                  PIC     X(004)
003400                                      VALUE   SPACES.
003500*
003600******************************************************************
003700* FIM DO BOOK DA TABELA DE ESTATISTICA POR IP - LSECW010         *
003800******************************************************************
