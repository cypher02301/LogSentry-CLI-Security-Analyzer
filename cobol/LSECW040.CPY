000100******************************************************************
000200* SISTEMA         - SILOG - SISTEMA DE ANALISE DE LOG SEGURANCA *
000300******************************************************************
000400* BOOK DE WORKING-STORAGE    - TOTALIZADORES E LINHAS DE RELAT. *
000500******************************************************************
000600* NOME DO BOOK    - LSECW040 - CONTADORES DO RESUMO E LAYOUT DAS*
000700*                   LINHAS IMPRESSAS NO RELATORIO RPTFILE       *
000800******************************************************************
000900*
001000*-----------------------------------------------------------------
001100*        CONTADORES GERAIS DA ANALISE
001200*-----------------------------------------------------------------
001300 01          WS-CONTADORES-GERAIS.
001400   03        WS-TOTAL-LINHAS         PIC 9(007) COMP.
001500   03        WS-LINHAS-PARSE         PIC 9(007) COMP.
001600   03        WS-TOTAL-DETECCOES      PIC 9(007) COMP.
001700   03        WS-CONF-TOTAL           PIC 9(007)V99 COMP.
001800   03        WS-CONF-MEDIA           PIC 9V99.
001900   03        FILLER                  PIC X(004).
002000*
002100*-----------------------------------------------------------------
002200*        CONTADORES POR SEVERIDADE (LOW/MEDIUM/HIGH/CRITICAL)
002300*-----------------------------------------------------------------
002400 01          WS-SEVERIDADE-CONT.
002500   03        SEV-COUNT OCCURS 4 TIMES INDEXED BY IX-SEV.
002600     05      SEV-NOME               PIC X(008).
002700     05      SEV-QTDE               PIC 9(007) COMP.
002800   03        FILLER                  PIC X(004).
002900*
003000*-----------------------------------------------------------------
003100*        CONTADORES POR CATEGORIA DE REGRA
003200*-----------------------------------------------------------------
003300 01          WS-CATEGORIA-CONT.
003400   03        CAT-COUNT OCCURS 8 TIMES INDEXED BY IX-CAT.
003500     05      CAT-NOME               PIC X(020).
003600     05      CAT-QTDE               PIC 9(007) COMP.
003700   03        FILLER                  PIC X(004).
003800*
003900*-----------------------------------------------------------------
004000*        CONTADORES POR REGRA (CATALOGO DE 18 REGRAS)
004100*-----------------------------------------------------------------
004200 01          WS-REGRA-CONT.
004300   03        WS-REGRA-QTDE-OCUPADA   PIC 9(002) COMP VALUE ZERO.
004400   03        RULE-COUNT OCCURS 18 TIMES INDEXED BY IX-RULE.
004500     05      RULE-NOME               PIC X(024).
004600     05      RULE-SEVER              PIC X(008).
004700     05      RULE-QTDE               PIC 9(007) COMP.
004800     05      RULE-ORDEM              PIC 9(003) COMP.
004900   03        FILLER                  PIC X(004).
005000*
005100*-----------------------------------------------------------------
005200*        CONTADORES POR TIPO DE PARSER
005300*-----------------------------------------------------------------
005400 01          WS-PARSER-CONT.
005500   03        PARSER-COUNT OCCURS 5 TIMES INDEXED BY IX-PARSER.
005600     05      PARSER-NOME             PIC X(015).
005700     05      PARSER-QTDE             PIC 9(007) COMP.
005800   03        FILLER                  PIC X(004).
005900*
006000*-----------------------------------------------------------------
006100*        TOTAIS DE ENDERECOS IP
006200*-----------------------------------------------------------------
006300 01          WS-ESTATISTICA-IP.
006400   03        WS-IPS-UNICOS           PIC 9(005) COMP.
006500   03        WS-IPS-PRIVADOS         PIC 9(005) COMP.
006600   03        WS-IPS-PUBLICOS         PIC 9(005) COMP.
006700   03        WS-IPS-SUSPEITOS        PIC 9(005) COMP.
006800   03        FILLER                  PIC X(004).
006900*
007000*-----------------------------------------------------------------
007100*        CALCULO DO SCORE DE RISCO
007200*-----------------------------------------------------------------
007300 01          WS-RISCO.
007400   03        WS-RISCO-BASE           PIC 9(009)V99 COMP.
007500   03        WS-RISCO-SCORE          PIC 9(003) COMP.
007600   03        WS-RISCO-NIVEL          PIC X(008).
007700   03        FILLER                  PIC X(004).
007800*
007900*-----------------------------------------------------------------
008000*        LINHA DE TITULO/BANNER              - LRECL 132 BYTES
008100*-----------------------------------------------------------------
008200 01          WS-LINHA-TITULO.
008300   03        LINT-MSG                PIC X(100).
008400   03        FILLER                  PIC X(032).
008500*
008600*-----------------------------------------------------------------
008700*        LINHA ROTULO/VALOR (RESUMO, IP, RISCO)   - LRECL 132
008800*-----------------------------------------------------------------
008900 01          WS-LINHA-ROTULO-VALOR.
009000   03        LRV-ROTULO              PIC X(050).
009100   03        LRV-VALOR               PIC X(030).
009200   03        FILLER                  PIC X(052).
009300*
009400*-----------------------------------------------------------------
009500*        LINHA DE SEVERIDADE                      - LRECL 132
009600*-----------------------------------------------------------------
009700 01          WS-LINHA-SEVERIDADE.
009800   03        LSV-NOME                PIC X(008).
009900   03        LSV-QTDE                PIC Z(006)9.
010000   03        FILLER                  PIC X(117).
010100*
010200*-----------------------------------------------------------------
010300*        LINHA DE CATEGORIA                       - LRECL 132
010400*-----------------------------------------------------------------
010500 01          WS-LINHA-CATEGORIA.
010600   03        LCT-NOME                PIC X(020).
010700   03        LCT-QTDE                PIC Z(006)9.
010800   03        FILLER                  PIC X(105).
010900*
011000*-----------------------------------------------------------------
011100*        LINHA DE TOP-THREAT (REGRA)                - LRECL 132
011200*-----------------------------------------------------------------
011300 01          WS-LINHA-REGRA.
011400   03        LRG-NOME                PIC X(024).
011500   03        LRG-QTDE                PIC Z(006)9.
011600   03        LRG-SEVER               PIC X(008).
011700   03        FILLER                  PIC X(093).
011800*
011900*-----------------------------------------------------------------
012000*        LINHA DE ANALISE DE IP                     - LRECL 132
012100*-----------------------------------------------------------------
012200 01          WS-LINHA-IP.
012300   03        LIP-ADDR                PIC X(015).
012400   03        LIP-QTDE                PIC Z(006)9.
012500   03        LIP-PRIV-FLAG           PIC X(001).
012600   03        LIP-DET-QTDE            PIC Z(004)9.
012700   03        LIP-FIRST-SEEN          PIC X(019).
012800   03        LIP-LAST-SEEN           PIC X(019).
012900   03        FILLER                  PIC X(066).
013000*
013100*-----------------------------------------------------------------
013200*        LINHA DA LINHA DO TEMPO (HORA)               - LRECL 132
013300*-----------------------------------------------------------------
013400 01          WS-LINHA-HORA.
013500   03        LHR-HOUR-KEY            PIC X(013).
013600   03        LHR-TOTAL               PIC Z(004)9.
013700   03        LHR-SEV-LOW             PIC Z(004)9.
013800   03        LHR-SEV-MEDIUM          PIC Z(004)9.
013900   03        LHR-SEV-HIGH            PIC Z(004)9.
014000   03        LHR-SEV-CRITICAL        PIC Z(004)9.
014100   03        FILLER                  PIC X(094).
014200*
014300*-----------------------------------------------------------------
014400*        LINHA DE USO DE PARSER                       - LRECL 132
014500*-----------------------------------------------------------------
014600 01          WS-LINHA-PARSER.
014700   03        LPS-NOME                PIC X(015).
014800   03        LPS-QTDE                PIC Z(006)9.
014900   03        FILLER                  PIC X(110).
015000*
015100******************************************************************
015200* FIM DO BOOK DE TOTALIZADORES E LINHAS DE RELATORIO - LSECW040  *
015300******************************************************************
